000100******************************************************************
000200* SPCTRX.CPY
000300* UNIT-3 TRANSACTION RECORD - ONE SPECIALTY MAINTENANCE REQUEST
000400* (CREATE, UPDATE, DELETE, OR BULK-RESOLVE) READ BY SPCUPDT.
000500* BUILT UNDER CR-0052 AS A FRONT-DESK BATCH-INTERFACE RECORD,
000600* THE SAME FLAT ACTION/ID/DATA SHAPE THIS SHOP USES FOR EVERY
000700* MAINTENANCE-STYLE TRANSACTION FILE FEEDING A TABLE-DRIVEN
000800* UPDATE PROGRAM.
000900*
001000* STX-BULK-IDS CARRIES THE ID SET FOR A BULK-RESOLVE REQUEST
001100* (RULE 3.4) AS A FIXED OCCURS-10 TABLE, THE SAME WAY THE
001200* PATIENT MASTER IN THIS SHOP'S OWN DAILY-LAB-CHARGES-SUMMARY
001300* CARRIES A SHORT REPEATING GROUP ON A FLAT RECORD.
001400******************************************************************
001500 01  SPECIALTY-TRX-REC.
001600     05  STX-ACTION                  PIC X(02).
001700         88  STX-CREATE            VALUE "CR".
001800         88  STX-UPDATE            VALUE "UP".
001900         88  STX-DELETE            VALUE "DL".
002000         88  STX-BULK-RESOLVE      VALUE "BR".
002100         88  STX-ACTION-VALID      VALUES ARE
002200                 "CR", "UP", "DL", "BR".
002300     05  STX-CLINIC-ID                PIC 9(06).
002400     05  STX-SPC-ID                   PIC 9(06).
002500     05  STX-NAME                    PIC X(30).
002600     05  STX-BULK-COUNT              PIC 9(02).
002700     05  STX-BULK-IDS OCCURS 10 TIMES PIC 9(06).
002800     05  FILLER                      PIC X(04).
