000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HHMMADD.
000400 AUTHOR. M J HARTLEY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/02/88.
000700 DATE-COMPILED. 03/02/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100* DATE     BY   REQUEST   DESCRIPTION
001200* -------- ---- --------- ------------------------------------
001300* 03/02/88 MJH  CR-0041   ORIGINAL - PULLED OUT OF AGNDUPDT SO
001400*                         RESCHEDULE COULD SHARE THE SAME HHMM
001500*                         MATH AS CREATE (RULE 1.5).
001600* 11/09/89 MJH  CR-0077   DROPPED THE SEPARATE CARRY-FLAG FIELD -
001700*                         HHA-END-TIME NOW CARRIES THE FULL HHMM,
001800*                         CALLER NO LONGER SPLITS HOURS/MINUTES.
001900* 06/19/91 RGT  CR-0133   ADDED HHA-RETURN-CODE NON-ZERO WHEN THE
002000*                         COMPUTED END TIME WOULD CROSS MIDNIGHT -
002100*                         SPEC SAYS IT CAN'T HAPPEN BUT THE GRID
002200*                         EDIT SHOULD REJECT CLEANLY IF IT EVER
002300*                         DOES.
002400* 09/30/98 RGT  Y2K-0009  REVIEWED FOR YEAR-2000 IMPACT - THIS
002500*                         PROGRAM CARRIES NO DATE FIELDS, NO
002600*                         CHANGE REQUIRED.
002700* 04/02/03 CLB  CR-0201   REVIEWED PER QA FINDING 2003-114 -
002800*                         NO CHANGE, CONFIRMED HHA-MINUTES NEVER
002900*                         EXCEEDS 3 DIGITS FOR ANY CONSULT LENGTH
003000*                         ON FILE.
003100******************************************************************
003200*
003300* THIS IS A ONE-TASK SUBROUTINE - GIVEN A START HHMM AND A
003400* CONSULT LENGTH IN MINUTES, HAND BACK THE END HHMM.  IT HAS NO
003500* FILES OF ITS OWN AND OWNS NO BUSINESS DATA - EVERYTHING IT
003600* KNOWS ABOUT A GIVEN CALL COMES IN ON THE LINKAGE RECORD BELOW,
003700* WHICH IS WHY THIS MODULE IS SAFE TO CALL FROM BOTH AGNDUPDT
003800* (RULE 1.5) AND GRDUPDT (RULE 2.4) WITHOUT EITHER ONE CARRYING
003900* A COPY OF THE ARITHMETIC.
004000*
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 INPUT-OUTPUT SECTION.
004700*
004800* NO SELECT ENTRIES - THIS PROGRAM NEVER OPENS A FILE.  IT IS
004900* CALLED, IT COMPUTES, IT RETURNS.
005000*
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500* NO FD ENTRIES FOR THE SAME REASON GIVEN ABOVE.
005600*
005700
005800 WORKING-STORAGE SECTION.
005900******************************************************************
006000* HHA-WORK-FIELDS HOLDS THE START TIME BROKEN INTO HOURS/MINUTES
006100* AND THE RUNNING MINUTE-OF-DAY TOTAL USED TO DETECT A MIDNIGHT
006200* CROSSING - NONE OF THIS SURVIVES PAST ONE CALL, SO IT IS ALL
006300* COMP RATHER THAN ANYTHING DISPLAY-FORMATTED FOR A REPORT.
006400******************************************************************
006500 01  HHA-WORK-FIELDS.
006600     05  HHA-START-HH            PIC 9(02) COMP.
006700     05  HHA-START-MM            PIC 9(02) COMP.
006800     05  HHA-TOTAL-MINUTES       PIC 9(05) COMP.
006900     05  HHA-END-HH              PIC 9(02) COMP.
007000     05  HHA-END-MM              PIC 9(02) COMP.
007100
007200 LINKAGE SECTION.
007300******************************************************************
007400* HHMMADD-LINK-REC IS THE WHOLE CONTRACT WITH THE CALLER - START
007500* TIME AND MINUTES-TO-ADD COME IN, END TIME GOES BACK OUT IN THE
007600* SAME FOUR-DIGIT HHMM SHAPE THE GRID AND APPOINTMENT RECORDS
007700* BOTH USE, SO NEITHER CALLER HAS TO REFORMAT ANYTHING.
007800******************************************************************
007900 01  HHMMADD-LINK-REC.
008000     05  HHA-START-TIME          PIC 9(04).
008100     05  HHA-MINUTES             PIC 9(03).
008200     05  HHA-END-TIME            PIC 9(04).
008300*
008400* HHA-RETURN-CODE IS ITS OWN 01-LEVEL, NOT PART OF THE LINK
008500* RECORD, SO A CALLER THAT ONLY CARES ABOUT SUCCESS/FAILURE CAN
008600* PASS A SEPARATE SWITCH WITHOUT TOUCHING THE TIME FIELDS.
008700*
008800 01  HHA-RETURN-CODE             PIC S9(04) COMP.
008900
009000 PROCEDURE DIVISION USING HHMMADD-LINK-REC, HHA-RETURN-CODE.
009100******************************************************************
009200* NO PARAGRAPHS IN THIS PROGRAM - THE WHOLE COMPUTATION IS FIVE
009300* STEPS LONG AND A PERFORM STRUCTURE WOULD ONLY GET IN THE WAY.
009400******************************************************************
009500*
009600* STEP 1 - ASSUME SUCCESS UNTIL THE MIDNIGHT-CROSSING TEST BELOW
009700* SAYS OTHERWISE.
009800*
009900     MOVE ZERO TO HHA-RETURN-CODE.
010000*
010100* STEP 2 - SPLIT THE INCOMING HHMM START TIME INTO HOURS AND
010200* MINUTES SO THE MINUTE-OF-DAY ARITHMETIC BELOW HAS PLAIN
010300* INTEGERS TO WORK WITH.
010400*
010500     DIVIDE HHA-START-TIME BY 100 GIVING HHA-START-HH
010600         REMAINDER HHA-START-MM.
010700
010800*
010900* STEP 3 - CONVERT THE START TIME TO A MINUTE-OF-DAY COUNT AND
011000* ADD THE CONSULT LENGTH - THIS IS THE SAME MINUTE-OF-DAY IDEA
011100* THE GRID WINDOW EDIT USES WHEN IT COMPARES TWO HHMM VALUES.
011200*
011300     COMPUTE HHA-TOTAL-MINUTES =
011400         (HHA-START-HH * 60) + HHA-START-MM + HHA-MINUTES.
011500
011600     IF HHA-TOTAL-MINUTES >= 1440
011700*** CONSULTATION WOULD RUN PAST MIDNIGHT - SPEC 1.5 SAYS THIS
011800*** NEVER HAPPENS IN PRACTICE, BUT REJECT RATHER THAN WRAP.
011900         MOVE 8 TO HHA-RETURN-CODE
012000         GOBACK.
012100
012200*
012300* STEP 4 - MINUTE-OF-DAY COUNT DID NOT CROSS MIDNIGHT, SO SPLIT
012400* IT BACK INTO HOURS AND MINUTES FOR THE RETURNED END TIME.
012500*
012600     DIVIDE HHA-TOTAL-MINUTES BY 60 GIVING HHA-END-HH
012700         REMAINDER HHA-END-MM.
012800
012900*
013000* STEP 5 - REASSEMBLE THE FOUR-DIGIT HHMM AND HAND CONTROL BACK
013100* TO WHICHEVER DRIVER CALLED US.
013200*
013300     COMPUTE HHA-END-TIME = (HHA-END-HH * 100) + HHA-END-MM.
013400
013500     GOBACK.
