000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AGNDUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/06/88.
000700 DATE-COMPILED. 02/06/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100* DATE     BY   REQUEST   DESCRIPTION
001200* -------- ---- --------- ------------------------------------
001300* 02/06/88 JS   CR-0041   ORIGINAL - DAILY APPOINTMENT UPDATE RUN
001400*                         FOR THE CLINIC NETWORK.  REPLACES THE
001500*                         MANUAL APPOINTMENT BOOK AT THE FRONT
001600*                         DESK.
001700* 05/19/88 JS   CR-0052   ADDED THE RESCHEDULE ACTION (RM) - THE
001800*                         FRONT DESK HAD BEEN CANCELLING AND
001900*                         RE-CREATING, WHICH LOST THE ORIGINAL
002000*                         APPOINTMENT ID ON THE AUDIT TRAIL.
002100* 11/02/88 MJH  CR-0060   PULLED THE HHMM END-TIME MATH OUT TO
002200*                         HHMMADD - RESCHEDULE NEEDED THE SAME
002300*                         ARITHMETIC CREATE USES.
002400* 03/09/89 MJH  CR-0064   PULLED THE DAY-OF-WEEK CALENDAR MATH OUT
002500*                         TO DOWCALC FOR THE SAME REASON.
002600* 08/22/89 JS   CR-0071   ADDED THE STATUS-CHANGE ACTION (ST) PER
002700*                         THE FRONT DESK'S REQUEST TO MARK
002800*                         NO-SHOWS WITHOUT A FULL CANCEL.
002900* 02/14/90 MJH  CR-0098   HEALTH-PLAN EDIT (RULE 1.11) ADDED -
003000*                         BILLING WAS GETTING INSURANCE CLAIMS
003100*                         WITH NO PLAN ON FILE.
003200* 08/22/91 MJH  CR-0133   CONTROL-TOTAL REPORT BROKEN OUT TO
003300*                         AGNDRPT (SEE THAT MEMBER'S LOG).
003400* 01/05/94 RGT  CR-0166   OVERLAP EDIT (RULE 1.8) NOW EXCLUDES THE
003500*                         APPOINTMENT BEING RESCHEDULED FROM ITS
003600*                         OWN CONFLICT CHECK - RESCHEDULING AN
003700*                         APPOINTMENT TO THE SAME SLOT IT WAS
003800*                         ALREADY IN WAS BEING REJECTED AS A
003900*                         CONFLICT WITH ITSELF.
004000* 09/30/98 RGT  Y2K-0009  WS-TODAY-CCYYMMDD CARRIES A FULL 4-DIGIT
004100*                         CENTURY FROM ACCEPT FROM DATE YYYYMMDD -
004200*                         REVIEWED, NO 2-DIGIT YEAR COMPARE
004300*                         ANYWHERE IN THIS PROGRAM.  NO CHANGE
004400*                         REQUIRED.
004500* 04/02/03 CLB  CR-0201   REVIEWED PER QA FINDING 2003-114 - ADDED
004600*                         THE APPOINTMENT-TABLE CAPACITY CHECK AT
004700*                         LOAD TIME SO A SHORT TRUNCATED MASTER
004800*                         ABENDS INSTEAD OF SILENTLY SHRINKING.
004900* 11/21/03 CLB  CR-0214   COMMENT PASS PER QA FINDING 2003-129 -
005000*                         THIS MEMBER CARRIES MOST OF THE RULE
005100*                         LOGIC FOR THE WHOLE SUITE AND WAS THE
005200*                         HARDEST ONE FOR A NEW HIRE TO FOLLOW.
005300*                         ADDED A RULE-NUMBER NOTE OVER EACH EDIT
005400*                         PARAGRAPH AND A SHORT BLURB OVER EACH
005500*                         WORKING-STORAGE TABLE.  NO LOGIC CHANGED.
005600******************************************************************
005700*
005800* AGNDUPDT IS THE DAILY APPOINTMENT UPDATE - IT IS THE ONE PROGRAM
005900* IN THE SUITE THAT ACTUALLY BOOKS, RESCHEDULES, CANCELS AND
006000* MARKS-NO-SHOW ON THE APPOINTMENT MASTER.  CLINICS, PATIENTS,
006100* DOCTORS, SCHEDULE GRIDS AND HEALTH PLANS ARE ALL READ HERE AS
006200* REFERENCE TABLES ONLY - THIS PROGRAM NEVER UPDATES ANY OF THOSE
006300* FILES, IT ONLY VALIDATES AGAINST THEM.  THE OLD APPOINTMENT
006400* MASTER IS READ IN, THE TRANSACTION FILE IS APPLIED AGAINST THE
006500* IN-MEMORY COPY, AND A FRESH APPOINTMENT MASTER IS WRITTEN AT
006600* CLOSEOUT (SEE 900-CLEANUP) - THIS SHOP DOES NOT REWRITE MASTER
006700* FILES IN PLACE.  A RESULT RECORD IS WRITTEN FOR EVERY
006800* TRANSACTION READ, ACCEPTED OR REJECTED, SO THE FRONT DESK HAS
006900* AN ANSWER FOR EVERY REQUEST THEY KEYED.  AGNDRPT IS CALLED AT
007000* THE END TO PRINT THE CONTROL-TOTAL SUMMARY.
007100*
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     UPSI-0 ON STATUS IS SUPPRESS-SUMMARY-PRT.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*** SYSOUT CARRIES THE ABEND TRACE ONLY - THIS PROGRAM HAS NO
008400*** OTHER DIAGNOSTIC PRINTING OF ITS OWN (SEE AGNDRPT FOR THE
008500*** CONTROL-TOTAL REPORT).
008600     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
008700         ORGANIZATION IS SEQUENTIAL.
008800
008900*** CLINICS-FILE, PATIENTS-FILE, DOCTORS-FILE, GRIDS-FILE AND
009000*** PLANS-FILE ARE ALL REFERENCE EXTRACTS FROM THE FRONT-END
009100*** MAINTENANCE RUNS (CLNMAINT/PATMAINT/DOCMAINT/GRDUPDT/PLNMAINT
009200*** - SEE EACH MEMBER'S OWN LOG).  THIS PROGRAM READS THEM ONCE
009300*** AT STARTUP AND NEVER WRITES THEM BACK.
009400     SELECT CLINICS-FILE ASSIGN TO CLINICS
009500         ORGANIZATION IS SEQUENTIAL
009600         FILE STATUS IS WS-CLINICS-STATUS.
009700
009800     SELECT PATIENTS-FILE ASSIGN TO PATIENTS
009900         ORGANIZATION IS SEQUENTIAL
010000         FILE STATUS IS WS-PATIENTS-STATUS.
010100
010200     SELECT DOCTORS-FILE ASSIGN TO DOCTORS
010300         ORGANIZATION IS SEQUENTIAL
010400         FILE STATUS IS WS-DOCTORS-STATUS.
010500
010600     SELECT GRIDS-FILE ASSIGN TO GRIDS
010700         ORGANIZATION IS SEQUENTIAL
010800         FILE STATUS IS WS-GRIDS-STATUS.
010900
011000     SELECT PLANS-FILE ASSIGN TO PLANS
011100         ORGANIZATION IS SEQUENTIAL
011200         FILE STATUS IS WS-PLANS-STATUS.
011300
011400*** APPOINTMENTS-IN-FILE IS YESTERDAY'S CLOSE-OF-BUSINESS MASTER,
011500*** LOADED INTO THE APPOINTMENT-TABLE AT STARTUP.  APPOINTMENTS-
011600*** OUT-FILE IS THE FRESH MASTER WRITTEN FROM THAT SAME TABLE AT
011700*** 900-CLEANUP ONCE ALL OF TODAY'S TRANSACTIONS HAVE BEEN
011800*** APPLIED.  THE JCL IS RESPONSIBLE FOR RENAMING TONIGHT'S OUT
011900*** FILE INTO TOMORROW'S IN FILE - THIS PROGRAM DOES NOT.
012000     SELECT APPOINTMENTS-IN-FILE ASSIGN TO APPTSIN
012100         ORGANIZATION IS SEQUENTIAL
012200         FILE STATUS IS WS-APTIN-STATUS.
012300
012400*** TRANSACTIONS-FILE IS TODAY'S BOOKING/RESCHEDULE/CANCEL/STATUS
012500*** REQUESTS, KEYED BY THE FRONT DESK OR CAPTURED FROM THE ONLINE
012600*** SCHEDULING SCREEN.  RESULTS-FILE IS THE PAIRED ANSWER TO EACH
012700*** ONE OF THOSE, ONE RESULT RECORD PER TRANSACTION READ.
012800     SELECT TRANSACTIONS-FILE ASSIGN TO TRANSACT
012900         ORGANIZATION IS SEQUENTIAL
013000         FILE STATUS IS WS-TRANS-STATUS.
013100
013200     SELECT APPOINTMENTS-OUT-FILE ASSIGN TO APPTSOUT
013300         ORGANIZATION IS SEQUENTIAL
013400         FILE STATUS IS WS-APTOUT-STATUS.
013500
013600     SELECT RESULTS-FILE ASSIGN TO RESULTS
013700         ORGANIZATION IS SEQUENTIAL
013800         FILE STATUS IS WS-RESULTS-STATUS.
013900
014000 DATA DIVISION.
014100 FILE SECTION.
014200 FD  SYSOUT
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 130 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS SYSOUT-REC.
014800 01  SYSOUT-REC                  PIC X(130).
014900
015000*
015100* CLINICS-IN-REC IS THE CLINIC MASTER EXTRACT - ID AND NAME
015200* ONLY, THIS PROGRAM DOES NOT NEED ADDRESS OR PHONE FIELDS.
015300*
015400 FD  CLINICS-FILE
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     DATA RECORD IS CLINICS-IN-REC.
015800 01  CLINICS-IN-REC               PIC X(40).
015900
016000*
016100* PATIENTS-IN-REC IS THE PATIENT MASTER EXTRACT - ONLY THE ID
016200* AND HOME CLINIC ARE CARRIED FORWARD INTO PATIENT-TABLE.
016300*
016400 FD  PATIENTS-FILE
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     DATA RECORD IS PATIENTS-IN-REC.
016800 01  PATIENTS-IN-REC               PIC X(46).
016900
017000*
017100* DOCTORS-IN-REC CARRIES THE ACTIVE FLAG AND CONSULT MINUTES
017200* THIS PROGRAM NEEDS - IT DOES NOT CARRY THE DOCTOR'S NAME OR
017300* SPECIALTY, THOSE ARE NOT NEEDED HERE.
017400*
017500 FD  DOCTORS-FILE
017600     RECORDING MODE IS F
017700     LABEL RECORDS ARE STANDARD
017800     DATA RECORD IS DOCTORS-IN-REC.
017900 01  DOCTORS-IN-REC                PIC X(50).
018000
018100*
018200* GRIDS-IN-REC IS THE FLATTENED SCHEDULE-GRID EXTRACT FROM
018300* GRDUPDT - ONE RECORD PER DOCTOR/WEEKDAY ATTENDANCE WINDOW.
018400*
018500 FD  GRIDS-FILE
018600     RECORDING MODE IS F
018700     LABEL RECORDS ARE STANDARD
018800     DATA RECORD IS GRIDS-IN-REC.
018900 01  GRIDS-IN-REC                  PIC X(25).
019000
019100*
019200* PLANS-IN-REC IS THE HEALTH-PLAN MASTER EXTRACT - SEE THE
019300* RULE 1.11 EDIT FURTHER DOWN FOR HOW IT IS USED.
019400*
019500 FD  PLANS-FILE
019600     RECORDING MODE IS F
019700     LABEL RECORDS ARE STANDARD
019800     DATA RECORD IS PLANS-IN-REC.
019900 01  PLANS-IN-REC                  PIC X(47).
020000
020100*
020200* THIS IS YESTERDAY'S CLOSE-OF-BUSINESS APPOINTMENT MASTER -
020300* SEE THE APPTMSTR COPYBOOK NOTE UNDER WORKING-STORAGE BELOW
020400* FOR THE FULL FIELD LIST.
020500*
020600 FD  APPOINTMENTS-IN-FILE
020700     RECORDING MODE IS F
020800     LABEL RECORDS ARE STANDARD
020900     DATA RECORD IS APTIN-REC.
021000 01  APTIN-REC                     PIC X(94).
021100
021200*
021300* TRANS-IN-REC IS ONE BYTE NARROWER THAN APTIN-REC ABOVE -
021400* A TRANSACTION HAS NO STORED APPOINTMENT-ID ON INPUT, ONLY
021500* ON THE WAY BACK OUT ONCE 270-ADD-APPOINTMENT-ENTRY ASSIGNS
021600* ONE.
021700*
021800 FD  TRANSACTIONS-FILE
021900     RECORDING MODE IS F
022000     LABEL RECORDS ARE STANDARD
022100     DATA RECORD IS TRANS-IN-REC.
022200 01  TRANS-IN-REC                  PIC X(93).
022300
022400*
022500* APTOUT-REC AND APTIN-REC BELOW ARE THE SAME 94-BYTE
022600* APPOINTMENT-MASTER LAYOUT - TWO SEPARATE FDs BECAUSE THIS
022700* SHOP NEVER OPENS A SEQUENTIAL FILE FOR BOTH INPUT AND
022800* OUTPUT IN THE SAME STEP.
022900*
023000 FD  APPOINTMENTS-OUT-FILE
023100     RECORDING MODE IS F
023200     LABEL RECORDS ARE STANDARD
023300     DATA RECORD IS APTOUT-REC.
023400 01  APTOUT-REC                    PIC X(94).
023500
023600*
023700* RESULTS-OUT-REC IS FIXED AT 74 BYTES REGARDLESS OF WHICH
023800* ACTION CODE PRODUCED IT - THE REASON-TEXT FIELD IS SIZED
023900* FOR THE LONGEST REJECT MESSAGE IN WS-REJECT-REASON ABOVE.
024000*
024100 FD  RESULTS-FILE
024200     RECORDING MODE IS F
024300     LABEL RECORDS ARE STANDARD
024400     DATA RECORD IS RESULTS-OUT-REC.
024500 01  RESULTS-OUT-REC               PIC X(74).
024600
024700 WORKING-STORAGE SECTION.
024800
024900*** ONE 2-BYTE FILE-STATUS FIELD PER SELECT ABOVE - CHECKED ONLY
025000*** BY EYE IN A SYSOUT DUMP IF A RUN COMES UP SHORT, THIS PROGRAM
025100*** DOES NOT TEST THEM ITSELF.
025200 01  FILE-STATUS-CODES.
025300     05  WS-CLINICS-STATUS        PIC X(02).
025400     05  WS-PATIENTS-STATUS       PIC X(02).
025500     05  WS-DOCTORS-STATUS        PIC X(02).
025600     05  WS-GRIDS-STATUS          PIC X(02).
025700     05  WS-PLANS-STATUS          PIC X(02).
025800     05  WS-APTIN-STATUS          PIC X(02).
025900     05  WS-TRANS-STATUS          PIC X(02).
026000     05  WS-APTOUT-STATUS         PIC X(02).
026100     05  WS-RESULTS-STATUS        PIC X(02).
026200
026300*
026400* MORE-TRANS-SW DRIVES THE PERFORM UNTIL IN THE MAINLINE
026500* ABOVE - IT IS THE ONLY LOOP-CONTROL SWITCH IN THE WHOLE
026600* PROGRAM, SINCE EVERY TABLE-LOAD LOOP USES ITS OWN AT-END
026700* GO TO INSTEAD (SEE 050 THROUGH 095 BELOW).
026800*
026900 01  MORE-TRANS-SW                PIC X(01) VALUE SPACE.
027000     88  NO-MORE-TRANS-RECS       VALUE "N".
027100     88  MORE-TRANS-RECS          VALUE " ".
027200
027300*
027400* NINE COPYBOOKS PULLED IN HERE - CLINIC/PATIENT/DOCTOR/GRDHORA/
027500* HLTHPLAN ARE THE FIVE ONE-RECORD-PER-READ LAYOUTS FOR THE
027600* REFERENCE FILES LOADED ABOVE UNDER FILE-CONTROL; APPTMSTR IS
027700* SHARED BY BOTH THE OLD-MASTER READ AND THE NEW-MASTER WRITE
027800* SINCE THEY ARE THE SAME LAYOUT; APPTTRX/APPTRES ARE THE
027900* TRANSACTION-IN AND RESULT-OUT PAIR; ABENDREC IS THE COMMON
028000* FORCED-ABEND TRACE LAYOUT EVERY MEMBER IN THE SUITE SHARES.
028100*
028200 COPY CLINIC.
028300 COPY PATIENT.
028400 COPY DOCTOR.
028500 COPY GRDHORA.
028600 COPY HLTHPLAN.
028700 COPY APPTMSTR.
028800 COPY APPTTRX.
028900 COPY APPTRES.
029000 COPY ABENDREC.
029100
029200*** CLINIC-TABLE IS BUILT ONCE AT STARTUP FROM CLINICS-FILE AND
029300*** SEARCHED (NEVER RE-READ) FOR THE REST OF THE RUN.  200 ENTRIES
029400*** COVERS THE WHOLE NETWORK WITH ROOM TO SPARE.
029500 01  CLINIC-TABLE.
029600     05  CLT-ENTRY OCCURS 200 TIMES INDEXED BY CLN-IDX.
029700         10  CLT-ID               PIC 9(06).
029800         10  CLT-NAME             PIC X(30).
029900         10  FILLER               PIC X(01).
030000 77  CLT-COUNT                    PIC 9(04) COMP.
030100
030200*** PATIENT-TABLE CARRIES ONLY THE PATIENT ID AND HOME CLINIC -
030300*** THAT IS ALL RULE 1.2 NEEDS TO CHECK.  NO NAME OR ADDRESS DATA
030400*** IS KEPT HERE, THIS PROGRAM DOES NOT PRINT PATIENT NAMES.
030500 01  PATIENT-TABLE.
030600     05  PTT-ENTRY OCCURS 3000 TIMES INDEXED BY PAT-IDX.
030700         10  PTT-ID               PIC 9(06).
030800         10  PTT-CLINIC-ID        PIC 9(06).
030900         10  FILLER               PIC X(01).
031000 77  PTT-COUNT                    PIC 9(05) COMP.
031100
031200*** DOCTOR-TABLE ADDS THE ACTIVE FLAG (RULE 1.4) AND THE PER-
031300*** DOCTOR CONSULT MINUTES (RULE 1.5) ON TOP OF THE CLINIC LINK
031400*** RULE 1.3 CHECKS.
031500 01  DOCTOR-TABLE.
031600     05  DRT-ENTRY OCCURS 1000 TIMES INDEXED BY DOC-IDX.
031700         10  DRT-ID               PIC 9(06).
031800         10  DRT-CLINIC-ID        PIC 9(06).
031900         10  DRT-ACTIVE           PIC X(01).
032000         10  DRT-CONSULT-MINUTES  PIC 9(03) COMP.
032100         10  FILLER               PIC X(01).
032200 77  DRT-COUNT                    PIC 9(04) COMP.
032300
032400*** GRID-TABLE IS THE FLATTENED SCHEDULE-GRID EXTRACT PRODUCED BY
032500*** GRDUPDT - ONE ENTRY PER DOCTOR/WEEKDAY ATTENDANCE WINDOW.
032600*** SCANNED BY 235-SCAN-GRID-TABLE FOR THE RULE 1.7 EDIT.
032700 01  GRID-TABLE.
032800     05  GDT-ENTRY OCCURS 2000 TIMES INDEXED BY GRD-IDX.
032900         10  GDT-DOC-ID           PIC 9(06).
033000         10  GDT-DAY-OF-WEEK      PIC 9(01) COMP.
033100         10  GDT-START-TIME       PIC 9(04) COMP.
033200         10  GDT-END-TIME         PIC 9(04) COMP.
033300 77  GDT-COUNT                    PIC 9(05) COMP.
033400
033500*** PLAN-TABLE SUPPORTS THE RULE 1.11 HEALTH-PLAN EDIT - INSURANCE
033600*** BOOKINGS (TRX-PAY-TYPE = "CV") MUST NAME AN ACTIVE PLAN OF THE
033700*** SAME CLINIC.
033800 01  PLAN-TABLE.
033900     05  PLT-ENTRY OCCURS 500 TIMES INDEXED BY PLN-IDX.
034000         10  PLT-ID               PIC 9(06).
034100         10  PLT-CLINIC-ID        PIC 9(06).
034200         10  PLT-ACTIVE           PIC X(01).
034300         10  FILLER               PIC X(01).
034400 77  PLT-COUNT                    PIC 9(04) COMP.
034500
034600*** APPOINTMENT-TABLE IS THE HEART OF THIS PROGRAM - YESTERDAY'S
034700*** MASTER IS LOADED HERE AT STARTUP, EVERY CREATE/RESCHEDULE/
034800*** CANCEL/STATUS-CHANGE TRANSACTION IS APPLIED AGAINST THIS SAME
034900*** COPY IN STORAGE, AND THE WHOLE TABLE IS WRITTEN BACK OUT AS
035000*** THE NEW MASTER AT 900-CLEANUP.  APE-MAX-ID TRACKS THE HIGHEST
035100*** APPOINTMENT ID EVER ISSUED SO 270-ADD-APPOINTMENT-ENTRY CAN
035200*** HAND OUT THE NEXT ONE WITHOUT A SEPARATE KEY-GENERATOR FILE.
035300 01  APPOINTMENT-TABLE.
035400     05  APE-ENTRY OCCURS 5000 TIMES INDEXED BY APE-IDX.
035500         10  APE-ID               PIC 9(06).
035600         10  APE-CLINIC-ID        PIC 9(06).
035700         10  APE-PAT-ID           PIC 9(06).
035800         10  APE-DOC-ID           PIC 9(06).
035900         10  APE-DATE             PIC 9(08).
036000         10  APE-START-TIME       PIC 9(04) COMP.
036100         10  APE-END-TIME         PIC 9(04) COMP.
036200         10  APE-STATUS           PIC X(02).
036300         10  APE-PAY-TYPE         PIC X(02).
036400         10  APE-PLAN-ID          PIC 9(06).
036500         10  APE-NOTES            PIC X(40).
036600 77  APE-COUNT                    PIC 9(05) COMP.
036700 77  APE-MAX-ID                   PIC 9(06).
036800
036900 01  WS-TODAY-REC.
037000     05  WS-TODAY-CCYYMMDD        PIC 9(08).
037100
037200*** REDEFINES THE TODAY-RECORD SO THE GRID/OVERLAP EDITS CAN PICK
037300*** OFF THE YEAR, MONTH AND DAY SEPARATELY WITHOUT A SEPARATE
037400*** DIVIDE EVERY TIME THEY NEED IT.
037500 01  WS-TODAY-ALT-VIEW REDEFINES WS-TODAY-REC.
037600     05  WS-TODAY-CCYY            PIC 9(04).
037700     05  WS-TODAY-MM              PIC 9(02).
037800     05  WS-TODAY-DD              PIC 9(02).
037900
038000 01  WS-NOW-REC.
038100     05  WS-NOW-HHMMSSHH          PIC 9(08).
038200
038300*** REDEFINES THE TIME-OF-DAY RECORD SO THE FUTURE-TIME EDIT CAN
038400*** COMPARE ONLY THE HHMM PORTION AGAINST THE TRANSACTION'S
038500*** REQUESTED START TIME.
038600 01  WS-NOW-ALT-VIEW REDEFINES WS-NOW-REC.
038700     05  WS-NOW-HHMM              PIC 9(04).
038800     05  WS-NOW-SSHH              PIC 9(04).
038900
039000*** WS-EDIT-FIELDS IS SHARED SCRATCH SPACE FOR ALL OF THE 2XX/3XX/
039100*** 4XX/5XX EDIT PARAGRAPHS BELOW - THE REJECT SWITCH AND REASON
039200*** ARE RESET AT THE TOP OF 100-MAINLINE FOR EVERY TRANSACTION.
039300 01  WS-EDIT-FIELDS.
039400     05  WS-REJECT-SW             PIC X(01) VALUE SPACE.
039500         88  WS-REJECTED          VALUE "R".
039600         88  WS-ACCEPTED          VALUE SPACE.
039700     05  WS-REJECT-REASON         PIC X(60) VALUE SPACE.
039800     05  WS-FOUND-SW              PIC X(01) VALUE SPACE.
039900         88  WS-ENTRY-FOUND       VALUE "F".
040000         88  WS-ENTRY-NOT-FOUND   VALUE SPACE.
040100     05  WS-EXCLUDE-APE-IDX       PIC 9(05) COMP VALUE ZERO.
040200     05  WS-NEW-END-TIME          PIC 9(04) COMP.
040300     05  WS-TRX-DOW               PIC 9(01) COMP.
040400     05  WS-GRID-WINDOW-OK-SW     PIC X(01) VALUE SPACE.
040500         88  WS-GRID-WINDOW-OK    VALUE "Y".
040600
040700*** CALL-WORK-FIELDS HOLDS THE LINKAGE AREAS FOR THE TWO CALLED
040800*** SUBROUTINES (HHMMADD, DOWCALC) AND THE ONE CALLED REPORT
040900*** PROGRAM (AGNDRPT) - EACH LINK RECORD PLUS ITS OWN RETURN-CODE
041000*** FIELD, THE SAME PATTERN EVERY CALLED MEMBER IN THIS SUITE
041100*** USES.
041200 01  CALL-WORK-FIELDS.
041300     05  WS-HHA-LINK-REC.
041400         10  WS-HHA-START-TIME    PIC 9(04).
041500         10  WS-HHA-MINUTES       PIC 9(03).
041600         10  WS-HHA-END-TIME      PIC 9(04).
041700     05  WS-HHA-RETURN-CODE       PIC S9(04) COMP.
041800
041900*** REDEFINES SO THE CALL LINKAGE AREA CAN ALSO BE CHECKED AS
042000*** ONE 11-DIGIT NUMBER WHEN TRACING HHMMADD CALLS TO SYSOUT.
042100     05  WS-HHA-COMBINED-VIEW REDEFINES WS-HHA-LINK-REC
042200                              PIC 9(11).
042300     05  WS-DCA-LINK-REC.
042400         10  WS-DCA-CCYYMMDD      PIC 9(08).
042500         10  WS-DCA-ISO-DOW       PIC 9(01).
042600     05  WS-DCA-RETURN-CODE       PIC S9(04) COMP.
042700     05  WS-ARP-LINK-REC.
042800         10  WS-ARP-RUN-DATE      PIC 9(08).
042900         10  WS-ARP-COUNTERS.
043000             15  WS-ARP-CR-READ     PIC 9(05) COMP.
043100             15  WS-ARP-CR-ACCEPTED PIC 9(05) COMP.
043200             15  WS-ARP-CR-REJECTED PIC 9(05) COMP.
043300             15  WS-ARP-RM-READ     PIC 9(05) COMP.
043400             15  WS-ARP-RM-ACCEPTED PIC 9(05) COMP.
043500             15  WS-ARP-RM-REJECTED PIC 9(05) COMP.
043600             15  WS-ARP-CA-READ     PIC 9(05) COMP.
043700             15  WS-ARP-CA-ACCEPTED PIC 9(05) COMP.
043800             15  WS-ARP-CA-REJECTED PIC 9(05) COMP.
043900             15  WS-ARP-ST-READ     PIC 9(05) COMP.
044000             15  WS-ARP-ST-ACCEPTED PIC 9(05) COMP.
044100             15  WS-ARP-ST-REJECTED PIC 9(05) COMP.
044200     05  WS-ARP-RETURN-CODE       PIC S9(04) COMP.
044300
044400 PROCEDURE DIVISION.
044500*** MAINLINE - LOAD THE FIVE REFERENCE TABLES AND THE OLD
044600*** APPOINTMENT MASTER, THEN APPLY TRANSACTIONS ONE AT A TIME
044700*** UNTIL THE TRANSACTION FILE IS EXHAUSTED, THEN WRITE THE NEW
044800*** MASTER AND THE CONTROL-TOTAL REPORT.
044900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
045000     PERFORM 100-MAINLINE THRU 100-EXIT
045100         UNTIL NO-MORE-TRANS-RECS.
045200     PERFORM 900-CLEANUP THRU 900-EXIT.
045300     MOVE ZERO TO RETURN-CODE.
045400     GOBACK.
045500
045600*** 000-HOUSEKEEPING - OPENS EVERY FILE, CAPTURES TODAY'S DATE AND
045700*** TIME OF DAY FOR THE EDITS BELOW, LOADS ALL FIVE REFERENCE
045800*** TABLES AND THE OLD APPOINTMENT MASTER, THEN PRIMES THE READ ON
045900*** TRANSACTIONS-FILE SO 100-MAINLINE ALWAYS HAS A RECORD WAITING
046000*** ON ITS FIRST CALL.
046100 000-HOUSEKEEPING.
046200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
046300     DISPLAY "AGNDUPDT - APPOINTMENT BATCH UPDATE STARTING".
046400*
046500* FOUR-DIGIT CENTURY COMES BACK FROM ACCEPT FROM DATE
046600* YYYYMMDD ON THIS COMPILER - SEE THE Y2K-0009 CHANGE-LOG
046700* ENTRY ABOVE, THIS WAS REVIEWED AND FOUND CLEAN.
046800*
046900     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
047000     ACCEPT WS-NOW-HHMMSSHH FROM TIME.
047100
047200     OPEN INPUT CLINICS-FILE PATIENTS-FILE DOCTORS-FILE
047300                GRIDS-FILE PLANS-FILE APPOINTMENTS-IN-FILE
047400                TRANSACTIONS-FILE.
047500     OPEN OUTPUT APPOINTMENTS-OUT-FILE RESULTS-FILE SYSOUT.
047600
047700*
047800* ALL SIX TABLE COUNTERS AND THE APPOINTMENT-ID HIGH-WATER
047900* MARK ARE ZEROED HERE, NOT BY A VALUE CLAUSE ON THE 77-LEVELS
048000* THEMSELVES, SO A RERUN OF THIS STEP NEVER STARTS WITH A
048100* COUNT LEFT OVER FROM A PRIOR EXECUTION IN THE SAME REGION.
048200*
048300     MOVE ZERO TO CLT-COUNT PTT-COUNT DRT-COUNT GDT-COUNT
048400                  PLT-COUNT APE-COUNT APE-MAX-ID.
048500     MOVE ZERO TO WS-ARP-COUNTERS.
048600
048700     PERFORM 050-LOAD-CLINICS THRU 050-EXIT.
048800     PERFORM 060-LOAD-PATIENTS THRU 060-EXIT.
048900     PERFORM 070-LOAD-DOCTORS THRU 070-EXIT.
049000     PERFORM 080-LOAD-GRIDS THRU 080-EXIT.
049100     PERFORM 090-LOAD-PLANS THRU 090-EXIT.
049200     PERFORM 095-LOAD-APPOINTMENTS THRU 095-EXIT.
049300
049400*
049500* MORE-TRANS-SW IS RESET TO A BLANK HERE, RIGHT BEFORE THE
049600* PRIMING READ, SO A SHOP CONVENTION OF DEFAULTING SWITCHES TO
049700* SPACE AT PROGRAM ENTRY DOESN'T ACCIDENTALLY LEAVE THIS ONE
049800* SET TO SOMETHING THAT LOOKS LIKE END-OF-FILE.
049900*
050000     MOVE " " TO MORE-TRANS-SW.
050100     READ TRANSACTIONS-FILE INTO TRANSACTION-REC
050200         AT END
050300             MOVE "N" TO MORE-TRANS-SW
050400             GO TO 000-EXIT
050500     END-READ.
050600 000-EXIT.
050700     EXIT.
050800
050900*** 050-LOAD-CLINICS - READS CLINICS-FILE TO END OF FILE INTO
051000*** CLINIC-TABLE.  THE CR-0201 CAPACITY CHECK BELOW ABENDS RATHER
051100*** THAN SILENTLY DROPPING CLINICS OFF THE END OF THE TABLE.
051200 050-LOAD-CLINICS.
051300     MOVE "050-LOAD-CLINICS" TO PARA-NAME.
051400     READ CLINICS-FILE INTO CLINIC-REC
051500         AT END GO TO 050-EXIT.
051600     IF CLT-COUNT >= 200
051700         MOVE "CLINIC TABLE CAPACITY EXCEEDED" TO ABEND-REASON
051800         GO TO 1000-ABEND-RTN.
051900*
052000* CLINIC-TABLE IS THE FIRST OF THE FIVE REFERENCE TABLES
052100* LOADED - EVERY OTHER TABLE'S CLINIC-LINK FIELD IS VALIDATED
052200* AGAINST THIS ONE DURING THE EDIT PARAGRAPHS BELOW, NOT AT
052300* LOAD TIME.
052400*
052500     ADD 1 TO CLT-COUNT.
052600     MOVE CLINIC-ID TO CLT-ID (CLT-COUNT).
052700     MOVE CLINIC-NAME TO CLT-NAME (CLT-COUNT).
052800     GO TO 050-LOAD-CLINICS.
052900 050-EXIT.
053000     EXIT.
053100
053200*** 060-LOAD-PATIENTS - SAME PATTERN AS 050 ABOVE, AGAINST
053300*** PATIENTS-FILE AND PATIENT-TABLE.
053400 060-LOAD-PATIENTS.
053500     MOVE "060-LOAD-PATIENTS" TO PARA-NAME.
053600     READ PATIENTS-FILE INTO PATIENT-REC
053700         AT END GO TO 060-EXIT.
053800     IF PTT-COUNT >= 3000
053900         MOVE "PATIENT TABLE CAPACITY EXCEEDED" TO ABEND-REASON
054000         GO TO 1000-ABEND-RTN.
054100*
054200* PATIENT-TABLE IS DELIBERATELY THIN (ID PLUS HOME CLINIC
054300* ONLY) - RULE 1.2 IS THE ONLY THING THIS PROGRAM EVER CHECKS
054400* A PATIENT FOR.
054500*
054600     ADD 1 TO PTT-COUNT.
054700     MOVE PAT-ID TO PTT-ID (PTT-COUNT).
054800     MOVE PAT-CLINIC-ID TO PTT-CLINIC-ID (PTT-COUNT).
054900     GO TO 060-LOAD-PATIENTS.
055000 060-EXIT.
055100     EXIT.
055200
055300*** 070-LOAD-DOCTORS - SAME PATTERN AGAIN, AGAINST DOCTORS-FILE
055400*** AND DOCTOR-TABLE.  PICKS UP THE ACTIVE FLAG AND CONSULT
055500*** MINUTES NEEDED BY RULES 1.4 AND 1.5.
055600 070-LOAD-DOCTORS.
055700     MOVE "070-LOAD-DOCTORS" TO PARA-NAME.
055800     READ DOCTORS-FILE INTO DOCTOR-REC
055900         AT END GO TO 070-EXIT.
056000     IF DRT-COUNT >= 1000
056100         MOVE "DOCTOR TABLE CAPACITY EXCEEDED" TO ABEND-REASON
056200         GO TO 1000-ABEND-RTN.
056300*
056400* DRT-ACTIVE AND DRT-CONSULT-MINUTES ARE CARRIED STRAIGHT
056500* ACROSS FROM THE DOCTOR MASTER EXTRACT - THIS PROGRAM DOES
056600* NOT RECOMPUTE EITHER ONE.
056700*
056800     ADD 1 TO DRT-COUNT.
056900     MOVE DOC-ID TO DRT-ID (DRT-COUNT).
057000     MOVE DOC-CLINIC-ID TO DRT-CLINIC-ID (DRT-COUNT).
057100     MOVE DOC-ACTIVE TO DRT-ACTIVE (DRT-COUNT).
057200     MOVE DOC-CONSULT-MINUTES TO DRT-CONSULT-MINUTES (DRT-COUNT).
057300     GO TO 070-LOAD-DOCTORS.
057400 070-EXIT.
057500     EXIT.
057600
057700*** 080-LOAD-GRIDS - LOADS THE FLATTENED SCHEDULE-GRID EXTRACT
057800*** PRODUCED BY GRDUPDT INTO GRID-TABLE FOR THE RULE 1.7 EDIT.
057900 080-LOAD-GRIDS.
058000     MOVE "080-LOAD-GRIDS" TO PARA-NAME.
058100     READ GRIDS-FILE INTO GRID-REC
058200         AT END GO TO 080-EXIT.
058300     IF GDT-COUNT >= 2000
058400         MOVE "GRID TABLE CAPACITY EXCEEDED" TO ABEND-REASON
058500         GO TO 1000-ABEND-RTN.
058600*
058700* GRID-TABLE HAS NO CLINIC LINK OF ITS OWN - A SCHEDULE-GRID
058800* ROW IS KEYED BY DOCTOR ONLY, AND THE DOCTOR'S OWN CLINIC IS
058900* ALREADY ON DOCTOR-TABLE, SO THERE IS NO NEED TO CARRY IT
059000* TWICE.
059100*
059200     ADD 1 TO GDT-COUNT.
059300     MOVE GRD-DOC-ID TO GDT-DOC-ID (GDT-COUNT).
059400     MOVE GRD-DAY-OF-WEEK TO GDT-DAY-OF-WEEK (GDT-COUNT).
059500     MOVE GRD-START-TIME TO GDT-START-TIME (GDT-COUNT).
059600     MOVE GRD-END-TIME TO GDT-END-TIME (GDT-COUNT).
059700     GO TO 080-LOAD-GRIDS.
059800 080-EXIT.
059900     EXIT.
060000
060100*** 090-LOAD-PLANS - LOADS PLANS-FILE INTO PLAN-TABLE FOR THE
060200*** RULE 1.11 HEALTH-PLAN EDIT.
060300 090-LOAD-PLANS.
060400     MOVE "090-LOAD-PLANS" TO PARA-NAME.
060500     READ PLANS-FILE INTO HEALTH-PLAN-REC
060600         AT END GO TO 090-EXIT.
060700     IF PLT-COUNT >= 500
060800         MOVE "PLAN TABLE CAPACITY EXCEEDED" TO ABEND-REASON
060900         GO TO 1000-ABEND-RTN.
061000*
061100* NO CAPACITY-EXCEEDED CHECK PRECEDES THIS ADD - IT WAS DONE
061200* JUST ABOVE, THE SAME LAYOUT LOAD-CLINICS/LOAD-PATIENTS/
061300* LOAD-DOCTORS/LOAD-GRIDS ALL FOLLOW.
061400*
061500     ADD 1 TO PLT-COUNT.
061600     MOVE PLAN-ID TO PLT-ID (PLT-COUNT).
061700     MOVE PLAN-CLINIC-ID TO PLT-CLINIC-ID (PLT-COUNT).
061800     MOVE PLAN-ACTIVE TO PLT-ACTIVE (PLT-COUNT).
061900     GO TO 090-LOAD-PLANS.
062000 090-EXIT.
062100     EXIT.
062200
062300*** 095-LOAD-APPOINTMENTS - LOADS YESTERDAY'S CLOSE-OF-BUSINESS
062400*** APPOINTMENT MASTER INTO APPOINTMENT-TABLE AND TRACKS THE
062500*** HIGHEST APPOINTMENT ID SEEN INTO APE-MAX-ID SO 270-ADD-
062600*** APPOINTMENT-ENTRY KNOWS WHERE TO PICK UP NUMBERING.
062700 095-LOAD-APPOINTMENTS.
062800     MOVE "095-LOAD-APPOINTMENTS" TO PARA-NAME.
062900     READ APPOINTMENTS-IN-FILE INTO APPOINTMENT-REC
063000         AT END GO TO 095-EXIT.
063100     IF APE-COUNT >= 5000
063200         MOVE "APPOINTMENT TABLE CAPACITY EXCEEDED"
063300             TO ABEND-REASON
063400         GO TO 1000-ABEND-RTN.
063500     ADD 1 TO APE-COUNT.
063600     MOVE APT-ID TO APE-ID (APE-COUNT).
063700     MOVE APT-CLINIC-ID TO APE-CLINIC-ID (APE-COUNT).
063800     MOVE APT-PAT-ID TO APE-PAT-ID (APE-COUNT).
063900     MOVE APT-DOC-ID TO APE-DOC-ID (APE-COUNT).
064000     MOVE APT-DATE TO APE-DATE (APE-COUNT).
064100     MOVE APT-START-TIME TO APE-START-TIME (APE-COUNT).
064200     MOVE APT-END-TIME TO APE-END-TIME (APE-COUNT).
064300     MOVE APT-STATUS TO APE-STATUS (APE-COUNT).
064400     MOVE APT-PAY-TYPE TO APE-PAY-TYPE (APE-COUNT).
064500     MOVE APT-PLAN-ID TO APE-PLAN-ID (APE-COUNT).
064600     MOVE APT-NOTES TO APE-NOTES (APE-COUNT).
064700*
064800* APE-MAX-ID IS SEEDED HERE FROM THE HIGHEST ID ALREADY ON THE
064900* OLD MASTER SO TODAY'S FIRST NEW APPOINTMENT (SEE 270 BELOW)
065000* NEVER COLLIDES WITH AN ID ISSUED ON A PRIOR RUN.
065100*
065200     IF APT-ID > APE-MAX-ID
065300         MOVE APT-ID TO APE-MAX-ID.
065400     GO TO 095-LOAD-APPOINTMENTS.
065500 095-EXIT.
065600     EXIT.
065700
065800*** 100-MAINLINE - ONE PASS PER TRANSACTION RECORD.  DISPATCHES
065900*** ON TRX-ACTION TO THE RIGHT EDIT/UPDATE PARAGRAPH, WRITES THE
066000*** RESULT RECORD REGARDLESS OF ACCEPT OR REJECT, THEN READS THE
066100*** NEXT TRANSACTION.
066200 100-MAINLINE.
066300     MOVE "100-MAINLINE" TO PARA-NAME.
066400*
066500* THE REJECT SWITCH AND REASON ARE CLEARED HERE, AT THE TOP OF
066600* EVERY TRANSACTION, SO A REJECT REASON LEFT OVER FROM THE
066700* PRIOR TRANSACTION CAN NEVER BLEED ONTO THIS ONE'S RESULT
066800* RECORD.
066900*
067000     MOVE SPACE TO WS-REJECT-SW.
067100     MOVE SPACE TO WS-REJECT-REASON.
067200
067300*** CR=CREATE, RM=RESCHEDULE, CA=CANCEL, ST=STATUS-CHANGE - THE
067400*** FOUR ACTION CODES THE FRONT DESK SCREEN CAN SEND.  ANYTHING
067500*** ELSE IS A BAD TRANSACTION AND IS REJECTED OUTRIGHT BELOW.
067600     EVALUATE TRX-ACTION
067700* NEW BOOKING - THE HEAVIEST OF THE FOUR PATHS, SIX EDITS DEEP.
067800         WHEN "CR"
067900             ADD 1 TO WS-ARP-CR-READ
068000             PERFORM 200-CREATE-APPOINTMENT THRU 200-EXIT
068100* MOVE-TO-A-NEW-SLOT - RE-RUNS MOST OF THE CREATE EDITS
068200* AGAINST THE EXISTING TABLE ENTRY (SEE CR-0052/CR-0166 IN
068300* THE CHANGE LOG ABOVE).
068400         WHEN "RM"
068500             ADD 1 TO WS-ARP-RM-READ
068600             PERFORM 300-RESCHEDULE-APPOINTMENT THRU 300-EXIT
068700* CANCEL - FREES THE SLOT FOR THE OVERLAP EDIT ON FUTURE
068800* BOOKINGS (SEE 245 ABOVE, WHICH SKIPS CC/CP STATUS ROWS).
068900         WHEN "CA"
069000             ADD 1 TO WS-ARP-CA-READ
069100             PERFORM 400-CANCEL-APPOINTMENT THRU 400-EXIT
069200* NO-SHOW OR VISIT-COMPLETE MARKING, NO SCHEDULE IMPACT.
069300         WHEN "ST"
069400             ADD 1 TO WS-ARP-ST-READ
069500             PERFORM 500-CHANGE-STATUS THRU 500-EXIT
069600* ANYTHING OUTSIDE THE FOUR KNOWN ACTION CODES IS REJECTED
069700* WITHOUT EVER TOUCHING THE APPOINTMENT-TABLE.
069800         WHEN OTHER
069900             SET WS-REJECTED TO TRUE
070000             MOVE "UNKNOWN TRANSACTION ACTION CODE"
070100                 TO WS-REJECT-REASON
070200     END-EVALUATE.
070300
070400     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
070500
070600     READ TRANSACTIONS-FILE INTO TRANSACTION-REC
070700         AT END
070800             MOVE "N" TO MORE-TRANS-SW
070900             GO TO 100-EXIT
071000     END-READ.
071100 100-EXIT.
071200     EXIT.
071300
071400*** 200-CREATE-APPOINTMENT - THE CR ACTION.  RUNS ALL SIX BOOKING
071500*** EDITS IN ORDER (RULES 1.1-1.5, 1.7, 1.8, 1.11) AND BAILS OUT
071600*** OF THE CHAIN AT THE FIRST REJECT SO THE RESULT RECORD CARRIES
071700*** ONLY ONE REASON, NOT A STACK OF THEM.
071800 200-CREATE-APPOINTMENT.
071900     MOVE "200-CREATE-APPOINTMENT" TO PARA-NAME.
072000     PERFORM 210-EDIT-CLINIC-PAT-DOC THRU 210-EXIT.
072100     IF WS-REJECTED GO TO 200-EXIT.
072200
072300     PERFORM 220-EDIT-FUTURE-TIME THRU 220-EXIT.
072400     IF WS-REJECTED GO TO 200-EXIT.
072500
072600     PERFORM 225-COMPUTE-END-TIME THRU 225-EXIT.
072700     IF WS-REJECTED GO TO 200-EXIT.
072800
072900     PERFORM 230-EDIT-GRID-WINDOW THRU 230-EXIT.
073000     IF WS-REJECTED GO TO 200-EXIT.
073100
073200*** WS-EXCLUDE-APE-IDX IS ZERO ON A FRESH CREATE - THERE IS NO
073300*** EXISTING TABLE ENTRY TO EXEMPT FROM ITS OWN OVERLAP CHECK THE
073400*** WAY A RESCHEDULE NEEDS (SEE 300 BELOW, CR-0166).
073500*
073600* ZERO IS NOT A VALID APE-IDX VALUE (INDEXES START AT 1), SO
073700* SETTING THE EXCLUDE INDEX TO ZERO HERE GUARANTEES 245-SCAN-
073800* APPOINTMENT-TABLE NEVER SKIPS A REAL TABLE ENTRY ON A CREATE.
073900*
074000     MOVE ZERO TO WS-EXCLUDE-APE-IDX.
074100     PERFORM 240-EDIT-OVERLAP THRU 240-EXIT.
074200     IF WS-REJECTED GO TO 200-EXIT.
074300
074400     PERFORM 260-EDIT-HEALTH-PLAN THRU 260-EXIT.
074500     IF WS-REJECTED GO TO 200-EXIT.
074600
074700     PERFORM 270-ADD-APPOINTMENT-ENTRY THRU 270-EXIT.
074800 200-EXIT.
074900     EXIT.
075000
075100 210-EDIT-CLINIC-PAT-DOC.
075200     MOVE "210-EDIT-CLINIC-PAT-DOC" TO PARA-NAME.
075300
075400*** RULE 1.1 - CLINIC MUST EXIST.
075500     SET WS-ENTRY-NOT-FOUND TO TRUE.
075600     SET CLN-IDX TO 1.
075700     SEARCH CLT-ENTRY
075800         AT END NEXT SENTENCE
075900         WHEN CLT-ID (CLN-IDX) = TRX-CLINIC-ID
076000             SET WS-ENTRY-FOUND TO TRUE.
076100     IF WS-ENTRY-NOT-FOUND
076200         SET WS-REJECTED TO TRUE
076300         MOVE "CLINIC NOT FOUND" TO WS-REJECT-REASON
076400         GO TO 210-EXIT.
076500
076600*** RULE 1.2 - PATIENT MUST EXIST AND BELONG TO THIS CLINIC.
076700     SET WS-ENTRY-NOT-FOUND TO TRUE.
076800     SET PAT-IDX TO 1.
076900     SEARCH PTT-ENTRY
077000         AT END NEXT SENTENCE
077100         WHEN PTT-ID (PAT-IDX) = TRX-PAT-ID
077200              AND PTT-CLINIC-ID (PAT-IDX) = TRX-CLINIC-ID
077300             SET WS-ENTRY-FOUND TO TRUE.
077400     IF WS-ENTRY-NOT-FOUND
077500         SET WS-REJECTED TO TRUE
077600         MOVE "PATIENT NOT FOUND OR NOT OF THIS CLINIC"
077700             TO WS-REJECT-REASON
077800         GO TO 210-EXIT.
077900
078000*** RULE 1.3 - DOCTOR MUST EXIST AND BELONG TO THIS CLINIC.
078100     SET WS-ENTRY-NOT-FOUND TO TRUE.
078200     SET DOC-IDX TO 1.
078300     SEARCH DRT-ENTRY
078400         AT END NEXT SENTENCE
078500         WHEN DRT-ID (DOC-IDX) = TRX-DOC-ID
078600              AND DRT-CLINIC-ID (DOC-IDX) = TRX-CLINIC-ID
078700             SET WS-ENTRY-FOUND TO TRUE.
078800     IF WS-ENTRY-NOT-FOUND
078900         SET WS-REJECTED TO TRUE
079000         MOVE "DOCTOR NOT FOUND OR NOT OF THIS CLINIC"
079100             TO WS-REJECT-REASON
079200         GO TO 210-EXIT.
079300
079400*** RULE 1.4 - DOCTOR MUST BE ACTIVE.  DOC-IDX IS STILL SET ON
079500*** THE MATCHING DOCTOR FROM THE SEARCH ABOVE.
079600     IF DRT-ACTIVE (DOC-IDX) NOT = "Y"
079700         SET WS-REJECTED TO TRUE
079800         MOVE "CANNOT BOOK WITH AN INACTIVE DOCTOR"
079900             TO WS-REJECT-REASON.
080000 210-EXIT.
080100     EXIT.
080200
080300 220-EDIT-FUTURE-TIME.
080400     MOVE "220-EDIT-FUTURE-TIME" TO PARA-NAME.
080500*** RULE 1.6 - A REQUEST FOR TODAY AT A TIME ALREADY PAST IS
080600*** REJECTED.  DATES BEFORE TODAY ARE SCREENED UPSTREAM OF THIS
080700*** PROGRAM AND ARE NOT RE-CHECKED HERE.
080800     IF TRX-DATE = WS-TODAY-CCYYMMDD
080900             AND TRX-START-TIME < WS-NOW-HHMM
081000         SET WS-REJECTED TO TRUE
081100         MOVE "CANNOT BOOK A TIME ALREADY PAST"
081200             TO WS-REJECT-REASON.
081300 220-EXIT.
081400     EXIT.
081500
081600 225-COMPUTE-END-TIME.
081700     MOVE "225-COMPUTE-END-TIME" TO PARA-NAME.
081800*** RULE 1.5 - END TIME = START TIME + DOCTOR'S CONSULT MINUTES.
081900     MOVE TRX-START-TIME TO WS-HHA-START-TIME.
082000     MOVE DRT-CONSULT-MINUTES (DOC-IDX) TO WS-HHA-MINUTES.
082100     CALL "HHMMADD" USING WS-HHA-LINK-REC, WS-HHA-RETURN-CODE.
082200     IF WS-HHA-RETURN-CODE NOT = ZERO
082300         SET WS-REJECTED TO TRUE
082400         MOVE "REQUESTED TIME RUNS PAST MIDNIGHT"
082500             TO WS-REJECT-REASON
082600         GO TO 225-EXIT.
082700     MOVE WS-HHA-END-TIME TO WS-NEW-END-TIME.
082800 225-EXIT.
082900     EXIT.
083000
083100 230-EDIT-GRID-WINDOW.
083200     MOVE "230-EDIT-GRID-WINDOW" TO PARA-NAME.
083300*** RULE 1.7 - CONSULTATION MUST FALL ENTIRELY INSIDE ONE OF THE
083400*** DOCTOR'S GRID WINDOWS FOR THE COMPUTED DAY-OF-WEEK.
083500     MOVE TRX-DATE TO WS-DCA-CCYYMMDD.
083600     CALL "DOWCALC" USING WS-DCA-LINK-REC, WS-DCA-RETURN-CODE.
083700     MOVE WS-DCA-ISO-DOW TO WS-TRX-DOW.
083800
083900*** SPEC STORES THE GRID DAY-OF-WEEK 0-6; THE PROGRAM'S OWN
084000*** DOW CALCULATION IS ISO 1-7, SO SUNDAY (ISO 7) RESTATES AS
084100*** GRID DAY 0 WHEN WE PROBE THE TABLE.
084200     IF WS-TRX-DOW = 7
084300         MOVE 0 TO WS-TRX-DOW.
084400
084500     SET WS-GRID-WINDOW-OK-SW TO SPACE.
084600     SET WS-ENTRY-NOT-FOUND TO TRUE.
084700     PERFORM 235-SCAN-GRID-TABLE
084800         VARYING GRD-IDX FROM 1 BY 1
084900         UNTIL GRD-IDX > GDT-COUNT.
085000
085100     IF WS-ENTRY-NOT-FOUND
085200         SET WS-REJECTED TO TRUE
085300         MOVE "DOCTOR DOES NOT ATTEND ON THIS WEEKDAY"
085400             TO WS-REJECT-REASON
085500         GO TO 230-EXIT.
085600
085700     IF NOT WS-GRID-WINDOW-OK
085800         SET WS-REJECTED TO TRUE
085900         MOVE "REQUESTED TIME OUTSIDE THE DOCTOR'S ATTENDANCE "
086000             TO WS-REJECT-REASON.
086100 230-EXIT.
086200     EXIT.
086300
086400*** 235-SCAN-GRID-TABLE IS THE PERFORM VARYING BODY FOR 230 ABOVE
086500*** - ONE PASS PER GRID-TABLE ENTRY, SKIPPING ANY ENTRY THAT IS
086600*** NOT THIS DOCTOR OR NOT THIS WEEKDAY.
086700 235-SCAN-GRID-TABLE.
086800     MOVE "235-SCAN-GRID-TABLE" TO PARA-NAME.
086900*
087000* A GRID-TABLE ROW THAT IS NOT THIS DOCTOR OR NOT THIS
087100* WEEKDAY IS SKIPPED WITHOUT SETTING WS-ENTRY-FOUND - ONLY A
087200* MATCHING DOCTOR+WEEKDAY ROW COUNTS AS "THE DOCTOR ATTENDS
087300* ON THIS WEEKDAY" FOR THE 230 CALLER ABOVE.
087400*
087500     IF GDT-DOC-ID (GRD-IDX) NOT = TRX-DOC-ID
087600             OR GDT-DAY-OF-WEEK (GRD-IDX) NOT = WS-TRX-DOW
087700         GO TO 235-EXIT.
087800
087900     SET WS-ENTRY-FOUND TO TRUE.
088000     IF TRX-START-TIME NOT < GDT-START-TIME (GRD-IDX)
088100             AND WS-NEW-END-TIME NOT > GDT-END-TIME (GRD-IDX)
088200         SET WS-GRID-WINDOW-OK TO TRUE.
088300 235-EXIT.
088400     EXIT.
088500
088600 240-EDIT-OVERLAP.
088700     MOVE "240-EDIT-OVERLAP" TO PARA-NAME.
088800*** RULE 1.8 - NO OVERLAPPING APPOINTMENT FOR THE SAME
088900*** CLINIC+DOCTOR+DATE.  WS-EXCLUDE-APE-IDX IS SET BY THE
089000*** RESCHEDULE PATH SO THE APPOINTMENT BEING MOVED DOES NOT
089100*** CONFLICT WITH ITSELF.
089200     SET WS-ENTRY-NOT-FOUND TO TRUE.
089300     PERFORM 245-SCAN-APPOINTMENT-TABLE
089400         VARYING APE-IDX FROM 1 BY 1
089500         UNTIL APE-IDX > APE-COUNT.
089600
089700     IF WS-ENTRY-FOUND
089800         SET WS-REJECTED TO TRUE
089900         MOVE "DOCTOR ALREADY HAS AN APPOINTMENT AT THIS TIME"
090000             TO WS-REJECT-REASON.
090100 240-EXIT.
090200     EXIT.
090300
090400*** 245-SCAN-APPOINTMENT-TABLE IS THE PERFORM VARYING BODY FOR 240
090500*** ABOVE.  A CANCELLED APPOINTMENT (CC/CP) NEVER COUNTS AS A
090600*** CONFLICT - THE SLOT IS CONSIDERED FREE AGAIN ONCE CANCELLED.
090700 245-SCAN-APPOINTMENT-TABLE.
090800     MOVE "245-SCAN-APPOINTMENT-TABLE" TO PARA-NAME.
090900*
091000* THE EXCLUDE CHECK COMES FIRST, BEFORE THE CLINIC/DOCTOR/
091100* DATE MATCH BELOW, SO A RESCHEDULE'S OWN OLD SLOT NEVER EVEN
091200* REACHES THE STATUS OR TIME-OVERLAP TESTS.
091300*
091400     IF APE-IDX = WS-EXCLUDE-APE-IDX
091500         GO TO 245-EXIT.
091600     IF APE-CLINIC-ID (APE-IDX) NOT = TRX-CLINIC-ID
091700             OR APE-DOC-ID (APE-IDX) NOT = TRX-DOC-ID
091800             OR APE-DATE (APE-IDX) NOT = TRX-DATE
091900         GO TO 245-EXIT.
092000     IF APE-STATUS (APE-IDX) = "CC" OR APE-STATUS (APE-IDX) = "CP"
092100         GO TO 245-EXIT.
092200     IF APE-START-TIME (APE-IDX) < WS-NEW-END-TIME
092300             AND APE-END-TIME (APE-IDX) > TRX-START-TIME
092400         SET WS-ENTRY-FOUND TO TRUE.
092500 245-EXIT.
092600     EXIT.
092700
092800 260-EDIT-HEALTH-PLAN.
092900     MOVE "260-EDIT-HEALTH-PLAN" TO PARA-NAME.
093000*** RULE 1.11 - INSURANCE BOOKINGS REQUIRE AN ACTIVE PLAN OF
093100*** THIS CLINIC; PRIVATE BOOKINGS CARRY NO PLAN AT ALL.
093200     IF TRX-PAY-TYPE NOT = "CV"
093300         MOVE ZERO TO TRX-PLAN-ID
093400         GO TO 260-EXIT.
093500
093600     IF TRX-PLAN-ID = ZERO
093700         SET WS-REJECTED TO TRUE
093800         MOVE "HEALTH PLAN REQUIRED FOR INSURANCE BOOKINGS"
093900             TO WS-REJECT-REASON
094000         GO TO 260-EXIT.
094100
094200     SET WS-ENTRY-NOT-FOUND TO TRUE.
094300     SET PLN-IDX TO 1.
094400     SEARCH PLT-ENTRY
094500         AT END NEXT SENTENCE
094600         WHEN PLT-ID (PLN-IDX) = TRX-PLAN-ID
094700              AND PLT-CLINIC-ID (PLN-IDX) = TRX-CLINIC-ID
094800             SET WS-ENTRY-FOUND TO TRUE.
094900     IF WS-ENTRY-NOT-FOUND
095000         SET WS-REJECTED TO TRUE
095100         MOVE "INVALID HEALTH PLAN FOR THIS CLINIC"
095200             TO WS-REJECT-REASON
095300         GO TO 260-EXIT.
095400
095500     IF PLT-ACTIVE (PLN-IDX) NOT = "Y"
095600         SET WS-REJECTED TO TRUE
095700         MOVE "THIS HEALTH PLAN IS INACTIVE"
095800             TO WS-REJECT-REASON.
095900 260-EXIT.
096000     EXIT.
096100
096200*** 270-ADD-APPOINTMENT-ENTRY - ALL SIX EDITS PASSED, SO THE
096300*** TRANSACTION EARNS A NEW SLOT IN APPOINTMENT-TABLE.  STATUS
096400*** OPENS AS "AG" (AGREED/BOOKED) - SEE THE STATUS-CODE NOTE ON
096500*** THE APPOINTMENT-MASTER COPYBOOK FOR THE FULL LIST.
096600 270-ADD-APPOINTMENT-ENTRY.
096700     MOVE "270-ADD-APPOINTMENT-ENTRY" TO PARA-NAME.
096800     IF APE-COUNT >= 5000
096900         MOVE "APPOINTMENT TABLE CAPACITY EXCEEDED"
097000             TO ABEND-REASON
097100         GO TO 1000-ABEND-RTN.
097200
097300*
097400* THE ID IS BUMPED BEFORE THE TABLE ENTRY IS BUILT, NOT
097500* AFTER, SO A CAPACITY-EXCEEDED ABEND ON THE VERY NEXT LINE
097600* NEVER LEAVES AN ID RESERVED BUT UNUSED.
097700*
097800     ADD 1 TO APE-MAX-ID.
097900     ADD 1 TO APE-COUNT.
098000     MOVE APE-MAX-ID TO APE-ID (APE-COUNT).
098100     MOVE TRX-CLINIC-ID TO APE-CLINIC-ID (APE-COUNT).
098200     MOVE TRX-PAT-ID TO APE-PAT-ID (APE-COUNT).
098300     MOVE TRX-DOC-ID TO APE-DOC-ID (APE-COUNT).
098400     MOVE TRX-DATE TO APE-DATE (APE-COUNT).
098500     MOVE TRX-START-TIME TO APE-START-TIME (APE-COUNT).
098600     MOVE WS-NEW-END-TIME TO APE-END-TIME (APE-COUNT).
098700     MOVE "AG" TO APE-STATUS (APE-COUNT).
098800     MOVE TRX-PAY-TYPE TO APE-PAY-TYPE (APE-COUNT).
098900     MOVE TRX-PLAN-ID TO APE-PLAN-ID (APE-COUNT).
099000     MOVE TRX-NOTES TO APE-NOTES (APE-COUNT).
099100
099200*** THE NEW APPOINTMENT ID IS HANDED BACK ON THE TRANSACTION
099300*** RECORD ITSELF SO 600-WRITE-RESULT CAN CARRY IT ONTO THE
099400*** RESULT RECORD FOR THE FRONT DESK.
099500*
099600* HANDING THE NEW ID BACK ON THE TRANSACTION RECORD, RATHER
099700* THAN ON THE TABLE ENTRY DIRECTLY, IS WHAT LETS 600-WRITE-
099800* RESULT PICK IT UP WITHOUT KNOWING ANYTHING ABOUT TABLE
099900* INDEXES.
100000*
100100     MOVE APE-MAX-ID TO TRX-APT-ID.
100200 270-EXIT.
100300     EXIT.
100400
100500*** 300-RESCHEDULE-APPOINTMENT - THE RM ACTION (CR-0052).  RE-RUNS
100600*** THE SAME TIME/GRID/OVERLAP EDITS 200 USES, BUT AGAINST THE
100700*** EXISTING TABLE ENTRY INSTEAD OF A NEW ONE, AND WITH THAT
100800*** ENTRY'S OWN INDEX EXEMPTED FROM ITS OVERLAP CHECK (CR-0166).
100900 300-RESCHEDULE-APPOINTMENT.
101000     MOVE "300-RESCHEDULE-APPOINTMENT" TO PARA-NAME.
101100     PERFORM 250-FIND-APPOINTMENT THRU 250-EXIT.
101200     IF WS-REJECTED GO TO 300-EXIT.
101300
101400*** RULE 1.10 - CANCELLED OR PERFORMED APPOINTMENTS CANNOT BE
101500*** RESCHEDULED.
101600     IF APE-STATUS (APE-IDX) = "CC" OR APE-STATUS (APE-IDX) = "CP"
101700             OR APE-STATUS (APE-IDX) = "RE"
101800         SET WS-REJECTED TO TRUE
101900         MOVE "APPOINTMENT CANNOT BE RESCHEDULED IN ITS CURRENT"
102000             TO WS-REJECT-REASON
102100         GO TO 300-EXIT.
102200
102300*** THE DOCTOR ON A RESCHEDULE IS THE DOCTOR ALREADY ON THE
102400*** APPOINTMENT - THE FRONT DESK SCREEN DOES NOT LET THE CALLER
102500*** SWITCH DOCTORS ON A RESCHEDULE, ONLY THE DATE/TIME.
102600     MOVE APE-DOC-ID (APE-IDX) TO TRX-DOC-ID.
102700     PERFORM 220-EDIT-FUTURE-TIME THRU 220-EXIT.
102800     IF WS-REJECTED GO TO 300-EXIT.
102900
103000     SET DOC-IDX TO 1.
103100     SET WS-ENTRY-NOT-FOUND TO TRUE.
103200     SEARCH DRT-ENTRY
103300         AT END NEXT SENTENCE
103400         WHEN DRT-ID (DOC-IDX) = TRX-DOC-ID
103500             SET WS-ENTRY-FOUND TO TRUE.
103600     PERFORM 225-COMPUTE-END-TIME THRU 225-EXIT.
103700     IF WS-REJECTED GO TO 300-EXIT.
103800
103900     PERFORM 230-EDIT-GRID-WINDOW THRU 230-EXIT.
104000     IF WS-REJECTED GO TO 300-EXIT.
104100
104200*** EXEMPTING THIS APPOINTMENT'S OWN TABLE INDEX FROM 240 BELOW IS
104300*** THE CR-0166 FIX - WITHOUT IT, MOVING AN APPOINTMENT TO A TIME
104400*** THAT OVERLAPS ITS OWN OLD SLOT WAS BEING REJECTED AS A
104500*** CONFLICT WITH ITSELF.
104600     MOVE APE-IDX TO WS-EXCLUDE-APE-IDX.
104700     PERFORM 240-EDIT-OVERLAP THRU 240-EXIT.
104800     IF WS-REJECTED GO TO 300-EXIT.
104900
105000     MOVE TRX-DATE TO APE-DATE (APE-IDX).
105100     MOVE TRX-START-TIME TO APE-START-TIME (APE-IDX).
105200     MOVE WS-NEW-END-TIME TO APE-END-TIME (APE-IDX).
105300     MOVE "AG" TO APE-STATUS (APE-IDX).
105400 300-EXIT.
105500     EXIT.
105600
105700*** 400-CANCEL-APPOINTMENT - THE CA ACTION.  TRX-CANCEL-BY TELLS
105800*** US WHETHER THE CLINIC OR THE PATIENT INITIATED THE CANCEL SO
105900*** THE STATUS CODE (CC VS CP) CARRIES THAT DISTINCTION FORWARD
106000*** ONTO THE MASTER FOR THE BILLING/NO-SHOW REPORTING DOWNSTREAM.
106100 400-CANCEL-APPOINTMENT.
106200     MOVE "400-CANCEL-APPOINTMENT" TO PARA-NAME.
106300     PERFORM 250-FIND-APPOINTMENT THRU 250-EXIT.
106400     IF WS-REJECTED GO TO 400-EXIT.
106500
106600     IF APE-STATUS (APE-IDX) = "CC" OR APE-STATUS (APE-IDX) = "CP"
106700         SET WS-REJECTED TO TRUE
106800         MOVE "APPOINTMENT ALREADY CANCELLED"
106900             TO WS-REJECT-REASON
107000         GO TO 400-EXIT.
107100
107200     IF APE-STATUS (APE-IDX) = "RE"
107300         SET WS-REJECTED TO TRUE
107400         MOVE "CANNOT CANCEL A PERFORMED APPOINTMENT"
107500             TO WS-REJECT-REASON
107600         GO TO 400-EXIT.
107700
107800*
107900* "C" ON TRX-CANCEL-BY MEANS THE CLINIC INITIATED THE CANCEL
108000* (A NO-SHOW POLICY, A CLOSURE, A DOCTOR OUT SICK); ANYTHING
108100* ELSE ON THE TRANSACTION MEANS THE PATIENT CALLED IT IN
108200* THEMSELVES.  BILLING TREATS A CLINIC CANCEL DIFFERENTLY FROM
108300* A PATIENT CANCEL, WHICH IS WHY THE TWO STATUS CODES EXIST.
108400*
108500     IF TRX-CANCEL-BY = "C"
108600         MOVE "CC" TO APE-STATUS (APE-IDX)
108700     ELSE
108800         MOVE "CP" TO APE-STATUS (APE-IDX).
108900 400-EXIT.
109000     EXIT.
109100
109200*** 500-CHANGE-STATUS - THE ST ACTION (CR-0071).  LETS THE FRONT
109300*** DESK MARK A NO-SHOW OR A COMPLETED VISIT WITHOUT CANCELLING -
109400*** CANCEL AND STATUS-CHANGE ARE KEPT SEPARATE SO THE FRONT DESK
109500*** CANNOT ACCIDENTALLY CANCEL A VISIT BY PICKING THE WRONG CODE.
109600 500-CHANGE-STATUS.
109700     MOVE "500-CHANGE-STATUS" TO PARA-NAME.
109800     PERFORM 250-FIND-APPOINTMENT THRU 250-EXIT.
109900     IF WS-REJECTED GO TO 500-EXIT.
110000
110100     IF APE-STATUS (APE-IDX) = "CC" OR APE-STATUS (APE-IDX) = "CP"
110200         SET WS-REJECTED TO TRUE
110300         MOVE "CANNOT CHANGE STATUS OF A CANCELLED APPOINTMENT"
110400             TO WS-REJECT-REASON
110500         GO TO 500-EXIT.
110600
110700     IF APE-STATUS (APE-IDX) = "RE" OR APE-STATUS (APE-IDX) = "FA"
110800         SET WS-REJECTED TO TRUE
110900         MOVE "CANNOT CHANGE STATUS OF A FINALIZED APPOINTMENT"
111000             TO WS-REJECT-REASON
111100         GO TO 500-EXIT.
111200
111300*** CANCEL STATUS CODES ARE OFF LIMITS HERE ON PURPOSE - THE
111400*** FRONT DESK MUST USE THE CA ACTION SO THE CANCEL-BY DISTINCTION
111500*** ABOVE ALWAYS GETS RECORDED.
111600     IF TRX-NEW-STATUS = "CC" OR TRX-NEW-STATUS = "CP"
111700         SET WS-REJECTED TO TRUE
111800         MOVE "USE THE CANCEL ACTION TO CANCEL"
111900             TO WS-REJECT-REASON
112000         GO TO 500-EXIT.
112100
112200*
112300* ALL THREE STATUS-CHANGE GUARDS ABOVE PASSED, SO THE NEW STATUS
112400* FROM THE TRANSACTION IS APPLIED DIRECTLY - THERE IS NO TABLE OF
112500* VALID STATUS TRANSITIONS TO WALK, ONLY THE THREE REJECTS
112600* ALREADY CHECKED.
112700*
112800     MOVE TRX-NEW-STATUS TO APE-STATUS (APE-IDX).
112900 500-EXIT.
113000     EXIT.
113100
113200*** 250-FIND-APPOINTMENT IS THE SHARED LOOKUP FOR RM/CA/ST - ALL
113300*** THREE REQUIRE AN EXISTING APPOINTMENT ID THAT BELONGS TO THE
113400*** TRANSACTION'S OWN CLINIC (RULE 1.9 - A CLINIC CANNOT TOUCH
113500*** ANOTHER CLINIC'S APPOINTMENT, EVEN BY GUESSING THE ID).
113600 250-FIND-APPOINTMENT.
113700     MOVE "250-FIND-APPOINTMENT" TO PARA-NAME.
113800*** RULE 1.9 - TENANT-SCOPED LOOKUP FOR RM/CA/ST.
113900*
114000* SAME SEARCH PATTERN AS 210 ABOVE - CLINIC ID IS PART OF THE
114100* MATCH CONDITION, NOT CHECKED SEPARATELY AFTERWARD.
114200*
114300     SET WS-ENTRY-NOT-FOUND TO TRUE.
114400     SET APE-IDX TO 1.
114500     SEARCH APE-ENTRY
114600         AT END NEXT SENTENCE
114700         WHEN APE-ID (APE-IDX) = TRX-APT-ID
114800              AND APE-CLINIC-ID (APE-IDX) = TRX-CLINIC-ID
114900             SET WS-ENTRY-FOUND TO TRUE.
115000     IF WS-ENTRY-NOT-FOUND
115100         SET WS-REJECTED TO TRUE
115200         MOVE "APPOINTMENT NOT FOUND" TO WS-REJECT-REASON.
115300 250-EXIT.
115400     EXIT.
115500
115600*** 600-WRITE-RESULT - WRITES ONE RESULT RECORD PER TRANSACTION
115700*** READ, REGARDLESS OF ACCEPT OR REJECT, AND ROLLS THE OUTCOME
115800*** INTO THE PER-ACTION READ/ACCEPTED/REJECTED COUNTERS THAT
115900*** AGNDRPT PRINTS AT CLOSEOUT.
116000 600-WRITE-RESULT.
116100     MOVE "600-WRITE-RESULT" TO PARA-NAME.
116200*
116300* THE RESULT RECORD ECHOES THE ACTION CODE BACK SO THE FRONT
116400* DESK'S ONLINE SCREEN CAN MATCH A RESULT TO THE REQUEST IT
116500* SENT WITHOUT HAVING TO CARRY ITS OWN CORRELATION NUMBER.
116600*
116700     MOVE TRX-ACTION TO RES-ACTION.
116800     MOVE SPACE TO RES-REASON.
116900     IF WS-REJECTED
117000         MOVE ZERO TO RES-APT-ID
117100         SET RES-REJECTED TO TRUE
117200         MOVE WS-REJECT-REASON TO RES-REASON
117300     ELSE
117400         SET RES-ACCEPTED TO TRUE
117500         MOVE TRX-APT-ID TO RES-APT-ID.
117600
117700     WRITE RESULTS-OUT-REC FROM RESULT-REC.
117800
117900*
118000* EACH ACTION CODE HAS ITS OWN ACCEPTED/REJECTED PAIR - THE
118100* READ COUNTER WAS ALREADY BUMPED UP IN 100-MAINLINE BEFORE
118200* THE ACTION'S EDIT PARAGRAPH EVER RAN, SO IT IS NOT TOUCHED
118300* AGAIN HERE.
118400*
118500     EVALUATE TRUE
118600         WHEN TRX-ACTION = "CR" AND WS-REJECTED
118700             ADD 1 TO WS-ARP-CR-REJECTED
118800         WHEN TRX-ACTION = "CR"
118900             ADD 1 TO WS-ARP-CR-ACCEPTED
119000         WHEN TRX-ACTION = "RM" AND WS-REJECTED
119100             ADD 1 TO WS-ARP-RM-REJECTED
119200         WHEN TRX-ACTION = "RM"
119300             ADD 1 TO WS-ARP-RM-ACCEPTED
119400         WHEN TRX-ACTION = "CA" AND WS-REJECTED
119500             ADD 1 TO WS-ARP-CA-REJECTED
119600         WHEN TRX-ACTION = "CA"
119700             ADD 1 TO WS-ARP-CA-ACCEPTED
119800         WHEN TRX-ACTION = "ST" AND WS-REJECTED
119900             ADD 1 TO WS-ARP-ST-REJECTED
120000         WHEN TRX-ACTION = "ST"
120100             ADD 1 TO WS-ARP-ST-ACCEPTED
120200         WHEN OTHER
120300             NEXT SENTENCE
120400     END-EVALUATE.
120500 600-EXIT.
120600     EXIT.
120700
120800*** 900-CLEANUP - WRITES THE ENTIRE IN-MEMORY APPOINTMENT-TABLE
120900*** BACK OUT AS THE NEW APPOINTMENT MASTER, CALLS AGNDRPT FOR THE
121000*** CONTROL-TOTAL SUMMARY UNLESS UPSI-0 IS ON (OPERATOR CAN
121100*** SUPPRESS THE REPORT FOR A RERUN - SEE THE UPSI NOTE ABOVE
121200*** UNDER SPECIAL-NAMES), THEN CLOSES EVERYTHING DOWN.
121300 900-CLEANUP.
121400     MOVE "900-CLEANUP" TO PARA-NAME.
121500*
121600* THE WHOLE TABLE IS WRITTEN BACK OUT IN ORIGINAL TABLE ORDER -
121700* NO RESEQUENCING OR SORT PASS.  APPOINTMENTS CREATED TODAY
121800* SIMPLY FALL AT THE END OF THE FILE, AFTER EVERYTHING CARRIED
121900* OVER FROM YESTERDAY'S MASTER.
122000*
122100     PERFORM 910-WRITE-APPOINTMENT-MASTER
122200         VARYING APE-IDX FROM 1 BY 1
122300         UNTIL APE-IDX > APE-COUNT.
122400
122500*
122600* THE RUN DATE AND ALL TWELVE READ/ACCEPTED/REJECTED COUNTERS
122700* BUILT UP OVER THE COURSE OF THE RUN ARE PASSED TO AGNDRPT ON
122800* ONE LINKAGE RECORD - AGNDRPT DOES NO FILE I/O OF ITS OWN,
122900* IT ONLY FORMATS WHAT THIS PROGRAM HANDS IT.
123000*
123100     MOVE WS-TODAY-CCYYMMDD TO WS-ARP-RUN-DATE.
123200     IF NOT SUPPRESS-SUMMARY-PRT
123300         CALL "AGNDRPT" USING WS-ARP-LINK-REC,
123400             WS-ARP-RETURN-CODE.
123500
123600     CLOSE CLINICS-FILE PATIENTS-FILE DOCTORS-FILE GRIDS-FILE
123700           PLANS-FILE APPOINTMENTS-IN-FILE TRANSACTIONS-FILE
123800           APPOINTMENTS-OUT-FILE RESULTS-FILE SYSOUT.
123900
124000     DISPLAY "AGNDUPDT - APPOINTMENT BATCH UPDATE COMPLETE".
124100 900-EXIT.
124200     EXIT.
124300
124400*** 910-WRITE-APPOINTMENT-MASTER IS THE PERFORM VARYING BODY FOR
124500*** 900 ABOVE - ONE OUTPUT RECORD PER APPOINTMENT-TABLE ENTRY,
124600*** IN TABLE ORDER (ORIGINAL LOAD ORDER FOLLOWED BY ANYTHING
124700*** CREATED DURING TODAY'S RUN).
124800 910-WRITE-APPOINTMENT-MASTER.
124900     MOVE "910-WRITE-APPOINTMENT-MASTER" TO PARA-NAME.
125000*
125100* ONE FIELD-BY-FIELD MOVE PER APPOINTMENT-MASTER COLUMN - THE
125200* SAME STYLE THE FIVE LOAD PARAGRAPHS ABOVE USE ON THE WAY IN,
125300* JUST RUN IN REVERSE ON THE WAY BACK OUT.
125400*
125500     MOVE APE-ID (APE-IDX) TO APT-ID.
125600     MOVE APE-CLINIC-ID (APE-IDX) TO APT-CLINIC-ID.
125700     MOVE APE-PAT-ID (APE-IDX) TO APT-PAT-ID.
125800     MOVE APE-DOC-ID (APE-IDX) TO APT-DOC-ID.
125900     MOVE APE-DATE (APE-IDX) TO APT-DATE.
126000     MOVE APE-START-TIME (APE-IDX) TO APT-START-TIME.
126100     MOVE APE-END-TIME (APE-IDX) TO APT-END-TIME.
126200*
126300* THE STATUS CODE WRITTEN HERE IS WHATEVER THE TABLE ENTRY
126400* CARRIES AT CLOSEOUT TIME - AG, CC, CP, RE OR FA - NOT
126500* RECOMPUTED, JUST CARRIED FORWARD ONTO THE NEW MASTER.
126600*
126700     MOVE APE-STATUS (APE-IDX) TO APT-STATUS.
126800     MOVE APE-PAY-TYPE (APE-IDX) TO APT-PAY-TYPE.
126900     MOVE APE-PLAN-ID (APE-IDX) TO APT-PLAN-ID.
127000     MOVE APE-NOTES (APE-IDX) TO APT-NOTES.
127100     WRITE APTOUT-REC FROM APPOINTMENT-REC.
127200
127300*** 1000-ABEND-RTN - THE STANDARD FORCED-ABEND TRAP USED ACROSS
127400*** THE WHOLE SUITE.  TRACES THE REASON AND THE OFFENDING
127500*** PARAGRAPH NAME TO SYSOUT, THEN FORCES A DIVIDE-BY-ZERO SO THE
127600*** RUN SHOWS UP AS A REAL ABEND ON THE JOB LOG, NOT A CLEAN
127700*** RETURN CODE AN OPERATOR MIGHT WAVE THROUGH.
127800 1000-ABEND-RTN.
127900     MOVE ABEND-REASON TO SYSOUT-REC.
128000     MOVE "AGNDUPDT" TO ABEND-PGM-NAME.
128100     WRITE SYSOUT-REC FROM ABEND-REC.
128200     CLOSE CLINICS-FILE PATIENTS-FILE DOCTORS-FILE GRIDS-FILE
128300           PLANS-FILE APPOINTMENTS-IN-FILE TRANSACTIONS-FILE
128400           APPOINTMENTS-OUT-FILE RESULTS-FILE SYSOUT.
128500     DISPLAY "*** ABNORMAL END OF JOB - AGNDUPDT ***" UPON CONSOLE.
128600     DIVIDE ZERO-VAL INTO ONE-VAL.
