000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SPCUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/16/88.
000700 DATE-COMPILED. 05/16/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100* DATE     BY   REQUEST   DESCRIPTION
001200* -------- ---- --------- ------------------------------------
001300* 05/16/88 JS   CR-0052   ORIGINAL - MAINTAINS THE PER-CLINIC
001400*                         SPECIALTY CATALOG THAT THE SCHEDULING
001500*                         FRONT END OFFERS WHEN A PATIENT ASKS
001600*                         FOR A SPECIFIC KIND OF DOCTOR.
001700* 10/02/89 JS   CR-0081   ADDED THE UPDATE ACTION (UP) - UNTIL NOW
001800*                         A MISSPELLED SPECIALTY HAD TO BE
001900*                         DELETED AND RE-ADDED UNDER A NEW ID.
002000* 02/01/94 RGT  CR-0161   ADDED THE BULK-RESOLVE ACTION (BR) FOR
002100*                         THE NEW PHYSICIAN-ROSTER REPORT, WHICH
002200*                         NEEDS TO TURN A LIST OF SPECIALTY IDS
002300*                         INTO NAMES IN ONE PASS.
002400* 09/30/98 RGT  Y2K-0009  REVIEWED FOR YEAR-2000 IMPACT - THIS
002500*                         PROGRAM CARRIES NO DATE FIELDS, NO
002600*                         CHANGE REQUIRED.
002700* 04/02/03 CLB  CR-0201   REVIEWED PER QA FINDING 2003-114 - ADDED
002800*                         THE SPECIALTY-TABLE CAPACITY CHECK AT
002900*                         LOAD TIME.
003000* 11/14/03 CLB  CR-0214   COPYBOOK REVIEW - CLINIC AND SPECIALTY
003100*                         RECORDS BOTH PICKED UP A TRAILING FILLER
003200*                         RESERVE.  ADDED A THIRD REDEFINES BELOW
003300*                         (SPCTRX-TRACE-VIEW) SO A REJECTED
003400*                         TRANSACTION CAN BE SYSOUT-TRACED AS ONE
003500*                         RAW STRING, SAME HABIT AS THE EXISTING
003600*                         CALL-WORK-FIELDS-ALT VIEW BELOW.
003700******************************************************************
003800*
003900* SPCUPDT MAINTAINS THE PER-CLINIC SPECIALTY CATALOG - THE LIST OF
004000* "KINDS OF DOCTOR" (CARDIOLOGY, PEDIATRICS, AND SO ON) A CLINIC
004100* OFFERS.  THE SCHEDULING FRONT END READS THE OUTPUT MASTER TO
004200* BUILD ITS SPECIALTY PICK LIST, AND THE NEW PHYSICIAN-ROSTER
004300* REPORT USES THE BULK-RESOLVE ACTION TO TURN A HANDFUL OF
004400* SPECIALTY IDS BACK INTO NAMES IN ONE PASS RATHER THAN CALLING
004500* THIS PROGRAM ONCE PER ID.
004600*
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*
005700* SYSOUT CARRIES THE FORCED-ABEND TRACE LINE ONLY - SEE
005800* 1000-ABEND-RTN AT THE BOTTOM OF THE PROCEDURE DIVISION.
005900*
006000     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
006100         ORGANIZATION IS SEQUENTIAL.
006200
006300*
006400* CLINICS-FILE IS READ-ONLY HERE - SPCUPDT NEVER ADDS, CHANGES OR
006500* DELETES A CLINIC, IT ONLY NEEDS THE CLINIC TABLE BUILT BELOW TO
006600* VALIDATE STX-CLINIC-ID ON EVERY INCOMING TRANSACTION.
006700*
006800     SELECT CLINICS-FILE ASSIGN TO CLINICS
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-CLINICS-STATUS.
007100
007200*
007300* SPCS-IN-FILE/SPCS-OUT-FILE ARE THE OLD AND NEW SPECIALTY MASTER -
007400* READ WHOLE AT STARTUP INTO SPECIALTY-TABLE, REWRITTEN WHOLE AT
007500* 900-CLEANUP.  THIS PROGRAM NEVER RANDOM-ACCESSES THE MASTER.
007600*
007700     SELECT SPCS-IN-FILE ASSIGN TO SPECLTY
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-SPCSIN-STATUS.
008000
008100     SELECT SPCS-OUT-FILE ASSIGN TO SPECOUT
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-SPCSOUT-STATUS.
008400
008500*
008600* SPC-TRANS-FILE/SPC-RESULTS-FILE ARE THE DAILY TRANSACTION INPUT
008700* AND THE ACCEPT/REJECT RESULT FEEDBACK THE FRONT DESK REVIEWS THE
008800* NEXT MORNING - ONE RESULT ROW PER TRANSACTION, EXCEPT BR WHICH
008900* CAN WRITE SEVERAL (SEE 500-BULK-RESOLVE BELOW).
009000*
009100     SELECT SPC-TRANS-FILE ASSIGN TO SPECTRAN
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS WS-SPCTRAN-STATUS.
009400
009500     SELECT SPC-RESULTS-FILE ASSIGN TO SPECRES
009600         ORGANIZATION IS SEQUENTIAL
009700         FILE STATUS IS WS-SPCRES-STATUS.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC                  PIC X(130).
010800
010900 FD  CLINICS-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     DATA RECORD IS CLINICS-IN-REC.
011300 01  CLINICS-IN-REC               PIC X(40).
011400
011500 FD  SPCS-IN-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     DATA RECORD IS SPCSIN-REC.
011900 01  SPCSIN-REC                   PIC X(46).
012000
012100 FD  SPCS-OUT-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     DATA RECORD IS SPCSOUT-REC.
012500 01  SPCSOUT-REC                  PIC X(46).
012600
012700 FD  SPC-TRANS-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     DATA RECORD IS SPCTRX-IN-REC.
013100 01  SPCTRX-IN-REC                PIC X(110).
013200
013300 FD  SPC-RESULTS-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     DATA RECORD IS SPCRES-OUT-REC.
013700 01  SPCRES-OUT-REC               PIC X(84).
013800
013900 WORKING-STORAGE SECTION.
014000*
014100* ONE FILE-STATUS BYTE PAIR PER SELECT ABOVE - CHECKED ONLY BY
014200* EYE IN A DISPLAY DUMP IF A RUN ABENDS, THIS PROGRAM DOES NOT
014300* TEST THEM ITSELF.
014400*
014500 01  FILE-STATUS-CODES.
014600     05  WS-CLINICS-STATUS        PIC X(02).
014700     05  WS-SPCSIN-STATUS         PIC X(02).
014800     05  WS-SPCSOUT-STATUS        PIC X(02).
014900     05  WS-SPCTRAN-STATUS        PIC X(02).
015000     05  WS-SPCRES-STATUS         PIC X(02).
015100
015200 01  MORE-SPCTRX-SW               PIC X(01) VALUE SPACE.
015300     88  NO-MORE-SPCTRX-RECS      VALUE "N".
015400     88  MORE-SPCTRX-RECS         VALUE " ".
015500
015600 COPY CLINIC.
015700 COPY SPECLTY.
015800 COPY SPCTRX.
015900
016000*** REDEFINES OF THE INCOMING TRANSACTION RECORD SO A REJECTED
016100*** SPCTRX RECORD CAN BE TRACED TO SYSOUT AS ONE 110-BYTE STRING
016200*** WHEN A BULK-RESOLVE COMPLAINT COMES BACK FROM THE FRONT DESK -
016300*** SAME DIAGNOSTIC-TRACE HABIT AS CALL-WORK-FIELDS-ALT BELOW.
016400 01  SPCTRX-TRACE-VIEW REDEFINES SPECIALTY-TRX-REC.
016500     05  STX-TRACE-STRING         PIC X(110).
016600
016700 COPY SPCRES.
016800 COPY ABENDREC.
016900
017000*
017100* CLINIC-TABLE IS LOADED ONCE AT STARTUP BY 050-LOAD-CLINICS AND
017200* NEVER CHANGES AGAIN - THIS PROGRAM ONLY NEEDS ENOUGH OF THE
017300* CLINIC RECORD TO CONFIRM STX-CLINIC-ID IS A REAL CLINIC.
017400*
017500 01  CLINIC-TABLE.
017600     05  CLT-ENTRY OCCURS 200 TIMES INDEXED BY CLN-IDX.
017700         10  CLT-ID               PIC 9(06).
017800         10  CLT-NAME              PIC X(30).
017900 77  CLT-COUNT                    PIC 9(03) COMP.
018000
018100*
018200* SPECIALTY-TABLE IS THE WHOLE WORKING COPY OF THE CATALOG - EVERY
018300* CR/UP/DL ACTION UPDATES A ROW IN PLACE, AND 900-CLEANUP WRITES
018400* THE WHOLE TABLE BACK OUT AS THE NEW MASTER.  SPT-DELETED-SW IS A
018500* LOGICAL DELETE ONLY (SEE 400-DELETE-SPECIALTY) SO A SPECIALTY ID
018600* IS NEVER REUSED, THE SAME REASONING GRDUPDT USES FOR ITS GRID
018700* ENTRIES.  SPT-MAX-ID DRIVES THE NEXT-ID ASSIGNMENT ON CREATE.
018800*
018900 01  SPECIALTY-TABLE.
019000     05  SPT-ENTRY OCCURS 1000 TIMES INDEXED BY SPT-IDX.
019100         10  SPT-ID               PIC 9(06).
019200         10  SPT-CLINIC-ID         PIC 9(06).
019300         10  SPT-NAME              PIC X(30).
019400         10  SPT-DELETED-SW        PIC X(01).
019500             88  SPT-IS-DELETED  VALUE "D".
019600 77  SPT-COUNT                    PIC 9(04) COMP.
019700 77  SPT-MAX-ID                   PIC 9(06).
019800
019900*** REDEFINES OF THE WHOLE SPECIALTY-TABLE SO ONE ENTRY CAN BE
020000*** TRACED TO SYSOUT AS A SINGLE RAW 43-BYTE STRING WHEN CATALOG
020100*** STAFF REPORT A SPECIALTY LOOKS "WRONG" BUT WON'T SAY HOW.
020200 01  SPECIALTY-TABLE-ALT-VIEW REDEFINES SPECIALTY-TABLE.
020300     05  SPA-ENTRY OCCURS 1000 TIMES PIC X(43).
020400
020500*
020600* WS-EDIT-FIELDS IS RESET AT THE TOP OF EVERY TRANSACTION (SEE
020700* 100-MAINLINE) AND CARRIES THE ACCEPT/REJECT DECISION, THE
020800* FOUND/NOT-FOUND FLAG SHARED BY 150/170, THE DUPLICATE-NAME FLAG
020900* USED BY 160, AND A FEW SCRATCH FIELDS THE INDIVIDUAL ACTION
021000* PARAGRAPHS NEED TEMPORARILY.
021100*
021200 01  WS-EDIT-FIELDS.
021300     05  WS-REJECT-SW             PIC X(01) VALUE SPACE.
021400         88  WS-REJECTED          VALUE "R".
021500         88  WS-ACCEPTED          VALUE SPACE.
021600     05  WS-REJECT-REASON         PIC X(40) VALUE SPACE.
021700     05  WS-FOUND-SW              PIC X(01) VALUE SPACE.
021800         88  WS-ENTRY-FOUND       VALUE "F".
021900         88  WS-ENTRY-NOT-FOUND   VALUE SPACE.
022000     05  WS-DUP-SW                PIC X(01) VALUE SPACE.
022100         88  WS-DUP-FOUND         VALUE "D".
022200         88  WS-DUP-NOT-FOUND     VALUE SPACE.
022300     05  WS-EXCLUDE-SPT-IDX       PIC 9(04) COMP.
022400     05  WS-BULK-SUB              PIC 9(02) COMP.
022500     05  WS-NORMALIZED-NAME       PIC X(30).
022600
022700*
022800* CALL-WORK-FIELDS IS THE LINKAGE RECORD SPCUPDT BUILDS BEFORE
022900* EVERY CALL TO SPCNORM (SEE 200/300 BELOW) - THE RAW INCOMING
023000* NAME GOES IN, THE TITLE-CASE NORMALIZED NAME COMES BACK OUT.
023100*
023200 01  CALL-WORK-FIELDS.
023300     05  WS-SNM-LINK-REC.
023400         10  WS-SNM-INPUT-NAME    PIC X(30).
023500         10  WS-SNM-OUTPUT-NAME   PIC X(30).
023600     05  WS-SNM-RETURN-CODE       PIC S9(04) COMP.
023700
023800*** REDEFINES OF THE CALL-LINKAGE WORK AREA SO THE BEFORE/AFTER
023900*** NAME PAIR CAN BE TRACED TO SYSOUT AS ONE 60-BYTE STRING WHEN
024000*** DIAGNOSING A NORMALIZATION COMPLAINT.
024100 01  CALL-WORK-FIELDS-ALT REDEFINES CALL-WORK-FIELDS.
024200     05  WS-SNM-COMBINED-VIEW     PIC X(60).
024300     05  FILLER                   PIC X(02).
024400
024500 PROCEDURE DIVISION.
024600*
024700* MAINLINE IS THE SAME THREE-STEP SHAPE AS EVERY OTHER DRIVER IN
024800* THIS SYSTEM - LOAD THE REFERENCE TABLES AND PRIME THE READ,
024900* PROCESS ONE TRANSACTION PER PASS UNTIL EOF, THEN REWRITE THE
025000* MASTER AND CLOSE UP.
025100*
025200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025300     PERFORM 100-MAINLINE THRU 100-EXIT
025400         UNTIL NO-MORE-SPCTRX-RECS.
025500     PERFORM 900-CLEANUP THRU 900-EXIT.
025600     MOVE ZERO TO RETURN-CODE.
025700     GOBACK.
025800
025900******************************************************************
026000* 000-HOUSEKEEPING - OPENS EVERYTHING, LOADS THE CLINIC AND
026100* SPECIALTY TABLES, AND PRIMES THE FIRST TRANSACTION READ SO
026200* 100-MAINLINE CAN JUST PERFORM UNTIL NO-MORE-SPCTRX-RECS.
026300******************************************************************
026400 000-HOUSEKEEPING.
026500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026600     DISPLAY "SPCUPDT - SPECIALTY MAINTENANCE STARTING".
026700     OPEN INPUT CLINICS-FILE SPCS-IN-FILE SPC-TRANS-FILE.
026800     OPEN OUTPUT SPCS-OUT-FILE SPC-RESULTS-FILE SYSOUT.
026900
027000*
027100* CLT-COUNT/SPT-COUNT ARE ZEROED HERE RATHER THAN BY A VALUE
027200* CLAUSE SO A RERUN OF THIS STEP ALWAYS STARTS WITH EMPTY
027300* TABLES INSTEAD OF WHATEVER WAS LEFT IN STORAGE.
027400*
027500     MOVE ZERO TO CLT-COUNT SPT-COUNT SPT-MAX-ID.
027600     PERFORM 050-LOAD-CLINICS THRU 050-EXIT.
027700     PERFORM 060-LOAD-SPECIALTIES THRU 060-EXIT.
027800
027900     MOVE " " TO MORE-SPCTRX-SW.
028000     READ SPC-TRANS-FILE INTO SPECIALTY-TRX-REC
028100         AT END
028200             MOVE "N" TO MORE-SPCTRX-SW
028300             GO TO 000-EXIT
028400     END-READ.
028500 000-EXIT.
028600     EXIT.
028700
028800******************************************************************
028900* 050-LOAD-CLINICS - READS THE ENTIRE CLINIC MASTER INTO
029000* CLINIC-TABLE.  THE CAPACITY GUARD BELOW MATCHES THE ONE CR-0201
029100* ADDED TO THE SPECIALTY TABLE - BOTH TABLES ARE SIZED WELL ABOVE
029200* THE ROSTER COUNTS ON FILE TODAY, SO THE ABEND SHOULD NEVER FIRE
029300* IN PRACTICE.
029400******************************************************************
029500 050-LOAD-CLINICS.
029600     MOVE "050-LOAD-CLINICS" TO PARA-NAME.
029700     READ CLINICS-FILE INTO CLINIC-REC
029800         AT END GO TO 050-EXIT.
029900     IF CLT-COUNT >= 200
030000         MOVE "CLINIC TABLE CAPACITY EXCEEDED" TO ABEND-REASON
030100         GO TO 1000-ABEND-RTN.
030200     ADD 1 TO CLT-COUNT.
030300     MOVE CLINIC-ID TO CLT-ID (CLT-COUNT).
030400     MOVE CLINIC-NAME TO CLT-NAME (CLT-COUNT).
030500     GO TO 050-LOAD-CLINICS.
030600 050-EXIT.
030700     EXIT.
030800
030900******************************************************************
031000* 060-LOAD-SPECIALTIES - READS THE ENTIRE SPECIALTY MASTER INTO
031100* SPECIALTY-TABLE.  SPT-MAX-ID TRACKS THE HIGHEST ID SEEN SO
031200* 200-CREATE-SPECIALTY CAN HAND OUT THE NEXT ONE WITHOUT A SEPARATE
031300* ID-ASSIGNMENT FILE.
031400******************************************************************
031500 060-LOAD-SPECIALTIES.
031600     MOVE "060-LOAD-SPECIALTIES" TO PARA-NAME.
031700     READ SPCS-IN-FILE INTO SPECIALTY-REC
031800         AT END GO TO 060-EXIT.
031900     IF SPT-COUNT >= 1000
032000         MOVE "SPECIALTY TABLE CAPACITY EXCEEDED"
032100             TO ABEND-REASON
032200         GO TO 1000-ABEND-RTN.
032300     ADD 1 TO SPT-COUNT.
032400     MOVE SPC-ID TO SPT-ID (SPT-COUNT).
032500     MOVE SPC-CLINIC-ID TO SPT-CLINIC-ID (SPT-COUNT).
032600     MOVE SPC-NAME TO SPT-NAME (SPT-COUNT).
032700     MOVE SPACE TO SPT-DELETED-SW (SPT-COUNT).
032800     IF SPC-ID > SPT-MAX-ID
032900         MOVE SPC-ID TO SPT-MAX-ID.
033000     GO TO 060-LOAD-SPECIALTIES.
033100 060-EXIT.
033200     EXIT.
033300
033400******************************************************************
033500* 100-MAINLINE - DISPATCHES ONE TRANSACTION BY ACTION CODE (CR, UP,
033600* DL, BR) AND WRITES ITS RESULT ROW, THEN READS THE NEXT
033700* TRANSACTION.  BR WRITES ITS OWN RESULT ROWS INSIDE
033800* 500-BULK-RESOLVE SO IT IS THE ONE ACTION THAT DOES NOT ALSO
033900* PERFORM A 600/610-SERIES RESULT PARAGRAPH FROM HERE.
034000******************************************************************
034100 100-MAINLINE.
034200     MOVE "100-MAINLINE" TO PARA-NAME.
034300     MOVE SPACE TO WS-REJECT-SW.
034400     MOVE SPACE TO WS-REJECT-REASON.
034500
034600     EVALUATE STX-ACTION
034700         WHEN "CR"
034800             PERFORM 200-CREATE-SPECIALTY THRU 200-EXIT
034900             PERFORM 600-WRITE-CR-UP-RESULT THRU 600-EXIT
035000         WHEN "UP"
035100             PERFORM 300-UPDATE-SPECIALTY THRU 300-EXIT
035200             PERFORM 600-WRITE-CR-UP-RESULT THRU 600-EXIT
035300         WHEN "DL"
035400             PERFORM 400-DELETE-SPECIALTY THRU 400-EXIT
035500             PERFORM 610-WRITE-DELETE-RESULT THRU 610-EXIT
035600         WHEN "BR"
035700             PERFORM 500-BULK-RESOLVE THRU 500-EXIT
035800         WHEN OTHER
035900             SET WS-REJECTED TO TRUE
036000             MOVE "UNKNOWN SPECIALTY TRANSACTION ACTION CODE"
036100                 TO WS-REJECT-REASON
036200             PERFORM 600-WRITE-CR-UP-RESULT THRU 600-EXIT
036300     END-EVALUATE.
036400
036500     READ SPC-TRANS-FILE INTO SPECIALTY-TRX-REC
036600         AT END
036700             MOVE "N" TO MORE-SPCTRX-SW
036800             GO TO 100-EXIT
036900     END-READ.
037000 100-EXIT.
037100     EXIT.
037200
037300******************************************************************
037400* 150-FIND-CLINIC - CONFIRMS STX-CLINIC-ID IS A REAL CLINIC BEFORE
037500* ANY CR/UP/DL/BR ACTION IS ALLOWED TO TOUCH THE SPECIALTY TABLE.
037600* EVERY ACTION PARAGRAPH BELOW CALLS THIS FIRST.
037700******************************************************************
037800 150-FIND-CLINIC.
037900     MOVE "150-FIND-CLINIC" TO PARA-NAME.
038000     SET WS-ENTRY-NOT-FOUND TO TRUE.
038100     SET CLN-IDX TO 1.
038200     SEARCH CLT-ENTRY
038300         AT END NEXT SENTENCE
038400         WHEN CLT-ID (CLN-IDX) = STX-CLINIC-ID
038500             SET WS-ENTRY-FOUND TO TRUE.
038600     IF WS-ENTRY-NOT-FOUND
038700         SET WS-REJECTED TO TRUE
038800         MOVE "CLINIC NOT FOUND" TO WS-REJECT-REASON.
038900 150-EXIT.
039000     EXIT.
039100
039200 160-CHECK-DUPLICATE-NAME.
039300*** RULE 3.2 - NO TWO SPECIALTIES OF THE SAME CLINIC MAY SHARE A
039400*** NAME, COMPARED CASE-INSENSITIVELY.  SINCE THE MASTER ALWAYS
039500*** HOLDS THE NORMALIZED (TITLE-CASE) FORM, A PLAIN EQUAL
039600*** COMPARE AGAINST THE NEW NORMALIZED NAME IS CASE-INSENSITIVE
039700*** IN EFFECT.  WS-EXCLUDE-SPT-IDX LETS UPDATE COMPARE AGAINST
039800*** EVERY OTHER ROW WITHOUT TRIPPING OVER THE RECORD'S OWN NAME.
039900     MOVE "160-CHECK-DUPLICATE-NAME" TO PARA-NAME.
040000     SET WS-DUP-NOT-FOUND TO TRUE.
040100     PERFORM 165-SCAN-SPECIALTY-TABLE
040200         VARYING SPT-IDX FROM 1 BY 1
040300         UNTIL SPT-IDX > SPT-COUNT.
040400 160-EXIT.
040500     EXIT.
040600
040700******************************************************************
040800* 165-SCAN-SPECIALTY-TABLE - ONE ITERATION OF THE 160 SCAN.  DOES
040900* NOT SHORT-CIRCUIT ON THE FIRST MATCH, BUT AT 1000 ENTRIES MAX
041000* THE FULL SCAN COST IS NEGLIGIBLE AND THE PLAIN PERFORM VARYING
041100* IS EASIER TO FOLLOW THAN A SEARCH WITH A COMPOUND CONDITION.
041200******************************************************************
041300 165-SCAN-SPECIALTY-TABLE.
041400     IF SPT-IDX = WS-EXCLUDE-SPT-IDX
041500             OR SPT-IS-DELETED (SPT-IDX)
041600             OR SPT-CLINIC-ID (SPT-IDX) NOT = STX-CLINIC-ID
041700         GO TO 165-EXIT.
041800     IF SPT-NAME (SPT-IDX) = WS-NORMALIZED-NAME
041900         SET WS-DUP-FOUND TO TRUE.
042000 165-EXIT.
042100     EXIT.
042200
042300 170-FIND-SPECIALTY.
042400*** RULE 3.3 - ALL LOOKUPS ARE SCOPED BY CLINIC.
042500     MOVE "170-FIND-SPECIALTY" TO PARA-NAME.
042600     SET WS-ENTRY-NOT-FOUND TO TRUE.
042700     PERFORM 175-SCAN-FOR-ID
042800         VARYING SPT-IDX FROM 1 BY 1
042900         UNTIL SPT-IDX > SPT-COUNT.
043000     IF WS-ENTRY-NOT-FOUND
043100         SET WS-REJECTED TO TRUE
043200         MOVE "SPECIALTY NOT FOUND FOR THIS CLINIC"
043300             TO WS-REJECT-REASON.
043400 170-EXIT.
043500     EXIT.
043600
043700******************************************************************
043800* 175-SCAN-FOR-ID - ONE ITERATION OF THE 170 SCAN.  USED BY
043900* 300-UPDATE-SPECIALTY, 400-DELETE-SPECIALTY AND EACH BR ID
044000* RESOLVED IN 510-RESOLVE-ONE-BULK-ID.
044100******************************************************************
044200 175-SCAN-FOR-ID.
044300     IF SPT-ID (SPT-IDX) = STX-SPC-ID
044400             AND SPT-CLINIC-ID (SPT-IDX) = STX-CLINIC-ID
044500             AND NOT SPT-IS-DELETED (SPT-IDX)
044600         SET WS-ENTRY-FOUND TO TRUE.
044700 175-EXIT.
044800     EXIT.
044900
045000******************************************************************
045100* 200-CREATE-SPECIALTY - RULE 3.1 (CLINIC MUST EXIST), RULE 3.2
045200* (NAME NORMALIZED AND CHECKED FOR DUPLICATES) AND THE ID
045300* ASSIGNMENT ITSELF.  WS-EXCLUDE-SPT-IDX IS ZERO HERE SINCE A NEW
045400* SPECIALTY HAS NO ROW OF ITS OWN YET TO EXCLUDE FROM THE
045500* DUPLICATE CHECK.
045600******************************************************************
045700 200-CREATE-SPECIALTY.
045800     MOVE "200-CREATE-SPECIALTY" TO PARA-NAME.
045900     PERFORM 150-FIND-CLINIC THRU 150-EXIT.
046000     IF WS-REJECTED GO TO 200-EXIT.
046100
046200     MOVE STX-NAME TO WS-SNM-INPUT-NAME.
046300     CALL "SPCNORM" USING WS-SNM-LINK-REC, WS-SNM-RETURN-CODE.
046400     MOVE WS-SNM-OUTPUT-NAME TO WS-NORMALIZED-NAME.
046500
046600*
046700* NO EXISTING ROW TO EXCLUDE ON A CREATE - ZERO NEVER MATCHES A
046800* REAL SPT-IDX SUBSCRIPT SO 165-SCAN-SPECIALTY-TABLE NEVER SKIPS
046900* ON THIS TEST FOR A BRAND-NEW SPECIALTY.
047000*
047100     MOVE ZERO TO WS-EXCLUDE-SPT-IDX.
047200     PERFORM 160-CHECK-DUPLICATE-NAME THRU 160-EXIT.
047300     IF WS-DUP-FOUND
047400         SET WS-REJECTED TO TRUE
047500         MOVE "SPECIALTY NAME ALREADY EXISTS FOR THIS CLINIC"
047600             TO WS-REJECT-REASON
047700         GO TO 200-EXIT.
047800
047900     IF SPT-COUNT >= 1000
048000         MOVE "SPECIALTY TABLE CAPACITY EXCEEDED"
048100             TO ABEND-REASON
048200         GO TO 1000-ABEND-RTN.
048300
048400     ADD 1 TO SPT-MAX-ID.
048500     ADD 1 TO SPT-COUNT.
048600*
048700* SPT-MAX-ID WAS ALREADY BUMPED ABOVE, SO THIS IS THE ID THE
048800* NEW SPECIALTY GETS - THE SAME BEFORE-INCREMENT-THEN-ASSIGN
048900* ORDER 060-LOAD-SPECIALTIES USES WHEN SEEDING SPT-MAX-ID FROM
049000* THE OLD MASTER.
049100*
049200     MOVE SPT-MAX-ID TO SPT-ID (SPT-COUNT).
049300     MOVE STX-CLINIC-ID TO SPT-CLINIC-ID (SPT-COUNT).
049400     MOVE WS-NORMALIZED-NAME TO SPT-NAME (SPT-COUNT).
049500     MOVE SPACE TO SPT-DELETED-SW (SPT-COUNT).
049600     MOVE SPT-MAX-ID TO STX-SPC-ID.
049700     MOVE WS-NORMALIZED-NAME TO STX-NAME.
049800 200-EXIT.
049900     EXIT.
050000
050100******************************************************************
050200* 300-UPDATE-SPECIALTY - RULE 3.3 LOOKUP THEN RULE 3.2 DUPLICATE
050300* CHECK, BUT ONLY WHEN THE NORMALIZED NAME ACTUALLY CHANGES - IF
050400* THE UPDATE IS A NO-OP (SAME NAME RESUBMITTED) THERE IS NO POINT
050500* SCANNING THE WHOLE TABLE FOR A COLLISION AGAINST ITSELF.
050600******************************************************************
050700 300-UPDATE-SPECIALTY.
050800     MOVE "300-UPDATE-SPECIALTY" TO PARA-NAME.
050900     PERFORM 150-FIND-CLINIC THRU 150-EXIT.
051000     IF WS-REJECTED GO TO 300-EXIT.
051100
051200     PERFORM 170-FIND-SPECIALTY THRU 170-EXIT.
051300     IF WS-REJECTED GO TO 300-EXIT.
051400
051500     MOVE STX-NAME TO WS-SNM-INPUT-NAME.
051600     CALL "SPCNORM" USING WS-SNM-LINK-REC, WS-SNM-RETURN-CODE.
051700     MOVE WS-SNM-OUTPUT-NAME TO WS-NORMALIZED-NAME.
051800
051900     IF WS-NORMALIZED-NAME = SPT-NAME (SPT-IDX)
052000         MOVE WS-NORMALIZED-NAME TO STX-NAME
052100         GO TO 300-EXIT.
052200
052300*
052400* THIS TIME THE ROW BEING UPDATED IS A REAL ROW, SO IT MUST BE
052500* EXCLUDED OR THE DUPLICATE-NAME SCAN WOULD REJECT THE RECORD
052600* AGAINST ITS OWN UNCHANGED NAME.
052700*
052800     MOVE SPT-IDX TO WS-EXCLUDE-SPT-IDX.
052900     PERFORM 160-CHECK-DUPLICATE-NAME THRU 160-EXIT.
053000     IF WS-DUP-FOUND
053100         SET WS-REJECTED TO TRUE
053200         MOVE "SPECIALTY NAME ALREADY EXISTS FOR THIS CLINIC"
053300             TO WS-REJECT-REASON
053400         GO TO 300-EXIT.
053500
053600     MOVE WS-NORMALIZED-NAME TO SPT-NAME (SPT-IDX).
053700     MOVE WS-NORMALIZED-NAME TO STX-NAME.
053800 300-EXIT.
053900     EXIT.
054000
054100******************************************************************
054200* 400-DELETE-SPECIALTY - LOGICAL DELETE ONLY.  SPT-ID IS NEVER
054300* REUSED, SO ANY APPOINTMENT HISTORY THAT STILL REFERENCES THIS
054400* SPECIALTY ID BY NUMBER CONTINUES TO MAKE SENSE ON A REPORT EVEN
054500* AFTER THE SPECIALTY IS RETIRED.
054600******************************************************************
054700 400-DELETE-SPECIALTY.
054800     MOVE "400-DELETE-SPECIALTY" TO PARA-NAME.
054900     PERFORM 150-FIND-CLINIC THRU 150-EXIT.
055000     IF WS-REJECTED GO TO 400-EXIT.
055100
055200     PERFORM 170-FIND-SPECIALTY THRU 170-EXIT.
055300     IF WS-REJECTED GO TO 400-EXIT.
055400
055500*
055600* THAT IS THE WHOLE DELETE - FLIP THE INDICATOR BYTE AND LEAVE
055700* EVERYTHING ELSE IN THE ROW ALONE.
055800*
055900     SET SPT-IS-DELETED (SPT-IDX) TO TRUE.
056000 400-EXIT.
056100     EXIT.
056200
056300 500-BULK-RESOLVE.
056400*** RULE 3.4 - AN EMPTY ID SET IS REJECTED OUTRIGHT; OTHERWISE
056500*** EVERY ID IN THE SET MUST RESOLVE WITHIN THE CLINIC OR THE
056600*** WHOLE REQUEST FAILS.
056700     MOVE "500-BULK-RESOLVE" TO PARA-NAME.
056800     PERFORM 150-FIND-CLINIC THRU 150-EXIT.
056900     IF WS-REJECTED
057000         PERFORM 620-WRITE-BULK-REJECT THRU 620-EXIT
057100         GO TO 500-EXIT.
057200
057300     IF STX-BULK-COUNT = ZERO
057400         SET WS-REJECTED TO TRUE
057500         MOVE "AT LEAST ONE SPECIALTY MUST BE GIVEN"
057600             TO WS-REJECT-REASON
057700         PERFORM 620-WRITE-BULK-REJECT THRU 620-EXIT
057800         GO TO 500-EXIT.
057900
058000*
058100* THE WHOLE-REQUEST-FAILS RULE MEANS THE LOOP MUST STOP THE
058200* INSTANT ONE ID FAILS TO RESOLVE - OR WS-REJECTED IN THE UNTIL
058300* TEST BELOW DOES THAT WITHOUT A SEPARATE GO TO.
058400*
058500     PERFORM 510-RESOLVE-ONE-BULK-ID
058600         VARYING WS-BULK-SUB FROM 1 BY 1
058700         UNTIL WS-BULK-SUB > STX-BULK-COUNT
058800             OR WS-REJECTED.
058900     IF WS-REJECTED
059000         PERFORM 620-WRITE-BULK-REJECT THRU 620-EXIT.
059100 500-EXIT.
059200     EXIT.
059300
059400******************************************************************
059500* 510-RESOLVE-ONE-BULK-ID - RESOLVES ONE ID OF THE BULK SET AND, IF
059600* FOUND, WRITES ITS OWN "BR" RESULT ROW IMMEDIATELY RATHER THAN
059700* WAITING FOR THE WHOLE SET TO FINISH - THIS IS WHY A SUCCESSFUL BR
059800* TRANSACTION CAN PRODUCE SEVERAL RESULT ROWS WHERE EVERY OTHER
059900* ACTION PRODUCES EXACTLY ONE.
060000******************************************************************
060100 510-RESOLVE-ONE-BULK-ID.
060200     MOVE "510-RESOLVE-ONE-BULK-ID" TO PARA-NAME.
060300*
060400* BORROW STX-SPC-ID AS THE WORK FIELD FOR THE LOOKUP BELOW SO
060500* 170-FIND-SPECIALTY DOES NOT NEED A SEPARATE SINGLE-ID ENTRY
060600* POINT JUST FOR BULK-RESOLVE.
060700*
060800     MOVE STX-BULK-IDS (WS-BULK-SUB) TO STX-SPC-ID.
060900     PERFORM 170-FIND-SPECIALTY THRU 170-EXIT.
061000     IF WS-REJECTED
061100         GO TO 510-EXIT.
061200     MOVE "BR" TO SRS-ACTION.
061300*
061400* A RESOLVED BULK ID IS ALWAYS ACCEPTED - THIS PARAGRAPH ONLY
061500* REACHES THIS LINE WHEN 170-FIND-SPECIALTY DID NOT REJECT.
061600*
061700     SET SRS-ACCEPTED TO TRUE.
061800     MOVE SPT-ID (SPT-IDX) TO SRS-SPC-ID.
061900     MOVE SPT-NAME (SPT-IDX) TO SRS-NAME.
062000     MOVE SPACE TO SRS-REASON.
062100     WRITE SPCRES-OUT-REC FROM SPECIALTY-RES-REC.
062200 510-EXIT.
062300     EXIT.
062400
062500******************************************************************
062600* 600-WRITE-CR-UP-RESULT - THE COMMON ACCEPT/REJECT RESULT WRITER
062700* FOR CR AND UP, AND ALSO FOR AN UNKNOWN ACTION CODE (WHICH IS
062800* ALWAYS A REJECT) SINCE ALL THREE SHARE THE SAME RESULT SHAPE -
062900* THE ACTION CODE ITSELF, ECHOED BACK FROM STX-ACTION.
063000******************************************************************
063100 600-WRITE-CR-UP-RESULT.
063200     MOVE "600-WRITE-CR-UP-RESULT" TO PARA-NAME.
063300     MOVE STX-ACTION TO SRS-ACTION.
063400     IF WS-REJECTED
063500         SET SRS-REJECTED TO TRUE
063600         MOVE ZERO TO SRS-SPC-ID
063700         MOVE SPACE TO SRS-NAME
063800         MOVE WS-REJECT-REASON TO SRS-REASON
063900     ELSE
064000         SET SRS-ACCEPTED TO TRUE
064100         MOVE STX-SPC-ID TO SRS-SPC-ID
064200         MOVE STX-NAME TO SRS-NAME
064300         MOVE SPACE TO SRS-REASON.
064400     WRITE SPCRES-OUT-REC FROM SPECIALTY-RES-REC.
064500 600-EXIT.
064600     EXIT.
064700
064800******************************************************************
064900* 610-WRITE-DELETE-RESULT - DL'S OWN RESULT WRITER RATHER THAN
065000* SHARING 600 ABOVE, SINCE A SUCCESSFUL DELETE HAS NO NAME TO
065100* ECHO BACK (SRS-NAME IS ALWAYS BLANKED HERE, WIN OR LOSE).
065200******************************************************************
065300 610-WRITE-DELETE-RESULT.
065400     MOVE "610-WRITE-DELETE-RESULT" TO PARA-NAME.
065500     MOVE "DL" TO SRS-ACTION.
065600     IF WS-REJECTED
065700         SET SRS-REJECTED TO TRUE
065800         MOVE WS-REJECT-REASON TO SRS-REASON
065900     ELSE
066000         SET SRS-ACCEPTED TO TRUE
066100         MOVE SPACE TO SRS-REASON.
066200     MOVE STX-SPC-ID TO SRS-SPC-ID.
066300     MOVE SPACE TO SRS-NAME.
066400     WRITE SPCRES-OUT-REC FROM SPECIALTY-RES-REC.
066500 610-EXIT.
066600     EXIT.
066700
066800******************************************************************
066900* 620-WRITE-BULK-REJECT - WRITES THE SINGLE REJECT ROW FOR A WHOLE
067000* BULK-RESOLVE REQUEST THAT FAILED, EITHER BECAUSE THE CLINIC WAS
067100* BAD, THE ID LIST WAS EMPTY, OR ONE ID IN THE SET DID NOT
067200* RESOLVE.  A FAILED BR NEVER PRODUCES PARTIAL RESULT ROWS.
067300******************************************************************
067400 620-WRITE-BULK-REJECT.
067500     MOVE "620-WRITE-BULK-REJECT" TO PARA-NAME.
067600*
067700* STAMPED "BR" LIKE THE ACCEPT ROWS ABOVE, BUT SRS-REJECTED BELOW
067800* IS WHAT TELLS THE FRONT DESK THE WHOLE REQUEST WENT DOWN, NOT
067900* JUST ONE ID IN IT.
068000*
068100     MOVE "BR" TO SRS-ACTION.
068200     SET SRS-REJECTED TO TRUE.
068300     MOVE ZERO TO SRS-SPC-ID.
068400     MOVE SPACE TO SRS-NAME.
068500     MOVE WS-REJECT-REASON TO SRS-REASON.
068600     WRITE SPCRES-OUT-REC FROM SPECIALTY-RES-REC.
068700 620-EXIT.
068800     EXIT.
068900
069000******************************************************************
069100* 900-CLEANUP - REWRITES THE SPECIALTY MASTER FROM SPECIALTY-TABLE
069200* (SKIPPING LOGICALLY DELETED ROWS - SEE 910 BELOW), CLOSES EVERY
069300* FILE, AND ISSUES THE END-OF-RUN CONSOLE MESSAGE.
069400******************************************************************
069500 900-CLEANUP.
069600     MOVE "900-CLEANUP" TO PARA-NAME.
069700     PERFORM 910-WRITE-SPECIALTY-MASTER
069800         VARYING SPT-IDX FROM 1 BY 1
069900         UNTIL SPT-IDX > SPT-COUNT.
070000     CLOSE CLINICS-FILE SPCS-IN-FILE SPC-TRANS-FILE
070100           SPCS-OUT-FILE SPC-RESULTS-FILE SYSOUT.
070200     DISPLAY "SPCUPDT - SPECIALTY MAINTENANCE COMPLETE".
070300 900-EXIT.
070400     EXIT.
070500
070600******************************************************************
070700* 910-WRITE-SPECIALTY-MASTER - ONE PASS OF THE 900-CLEANUP
070800* REWRITE.  A LOGICALLY DELETED ROW SIMPLY IS NOT WRITTEN, WHICH
070900* IS THE ONLY THING THAT DISTINGUISHES THE NEW MASTER FROM THE
071000* WORKING TABLE.
071100******************************************************************
071200 910-WRITE-SPECIALTY-MASTER.
071300     MOVE "910-WRITE-SPECIALTY-MASTER" TO PARA-NAME.
071400     IF SPT-IS-DELETED (SPT-IDX)
071500         GO TO 910-EXIT.
071600     MOVE SPT-ID (SPT-IDX) TO SPC-ID.
071700     MOVE SPT-CLINIC-ID (SPT-IDX) TO SPC-CLINIC-ID.
071800     MOVE SPT-NAME (SPT-IDX) TO SPC-NAME.
071900     WRITE SPCSOUT-REC FROM SPECIALTY-REC.
072000 910-EXIT.
072100     EXIT.
072200
072300*
072400* 1000-ABEND-RTN IS THE SAME FORCED-ABEND IDIOM USED ACROSS EVERY
072500* DRIVER IN THIS SYSTEM - TRACE THE REASON TO SYSOUT, DISPLAY IT
072600* TO THE CONSOLE, THEN DIVIDE BY ZERO SO THE JOB STEP CONDITION
072700* CODE COMES BACK NON-ZERO TO THE SCHEDULER.
072800*
072900 1000-ABEND-RTN.
073000     MOVE ABEND-REASON TO SYSOUT-REC.
073100     MOVE "SPCUPDT" TO ABEND-PGM-NAME.
073200     WRITE SYSOUT-REC FROM ABEND-REC.
073300     CLOSE CLINICS-FILE SPCS-IN-FILE SPC-TRANS-FILE
073400           SPCS-OUT-FILE SPC-RESULTS-FILE SYSOUT.
073500     DISPLAY "*** ABNORMAL END OF JOB - SPCUPDT ***" UPON CONSOLE.
073600     DIVIDE ZERO-VAL INTO ONE-VAL.
