000100******************************************************************
000200* PATIENT.CPY
000300* PATIENT MASTER RECORD - ONE PATIENT OF ONE OWNING CLINIC.
000400* LOADED INTO PATIENT-TABLE BY AGNDUPDT TO VALIDATE CREATE
000500* REQUESTS (RULE 1.2) - THE CLINIC ID CARRIED ON EACH PATIENT
000600* IS WHAT SCOPES THE LOOKUP, SINCE THERE IS NO TENANT CONTEXT
000700* IN A BATCH JOB.
000800******************************************************************
000900* 46 BYTES - PAT-ID (6) + PAT-CLINIC-ID (6) + PAT-NAME (30) + A
001000* 4-BYTE FILLER RESERVE CARRIED THE SAME AS EVERY OTHER FLAT
001100* MASTER IN THIS SYSTEM.
001200******************************************************************
001300 01  PATIENT-REC.
001400     05  PAT-ID                      PIC 9(06).
001500     05  PAT-CLINIC-ID                PIC 9(06).
001600     05  PAT-NAME                    PIC X(30).
001700     05  FILLER                      PIC X(04).
