000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GRDUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/04/88.
000700 DATE-COMPILED. 04/04/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100* DATE     BY   REQUEST   DESCRIPTION
001200* -------- ---- --------- ------------------------------------
001300* 04/04/88 JS   CR-0045   ORIGINAL - MAINTAINS EACH DOCTOR'S
001400*                         WEEKLY AVAILABILITY GRID SO AGNDUPDT
001500*                         HAS SOMETHING TO VALIDATE BOOKINGS
001600*                         AGAINST.
001700* 07/11/88 JS   CR-0050   ADDED THE LIST ACTION (LS) SO THE FRONT
001800*                         DESK COULD PULL A DOCTOR'S WHOLE WEEK
001900*                         WITHOUT GOING THROUGH THE GRID FILE BY
002000*                         HAND.
002100* 09/30/98 RGT  Y2K-0009  REVIEWED FOR YEAR-2000 IMPACT - THIS
002200*                         PROGRAM CARRIES NO DATE FIELDS (JUST
002300*                         DAY-OF-WEEK AND HHMM TIMES).  NO CHANGE
002400*                         REQUIRED.
002500* 04/02/03 CLB  CR-0201   REVIEWED PER QA FINDING 2003-114 - ADDED
002600*                         THE GRID-TABLE CAPACITY CHECK AT LOAD
002700*                         TIME.
002800* 11/14/03 CLB  CR-0214   COPYBOOK REVIEW - CLINICS, PATIENTS,
002900*                         DOCTORS, PLANS, SPECIALTIES AND GRID
003000*                         RECORDS ALL PICKED UP A TRAILING FILLER
003100*                         RESERVE.  DOCTORS-IN-REC, GRIDIN-REC AND
003200*                         GRIDOUT-REC WIDTHS BELOW MOVED UP TO
003300*                         MATCH THE NEW DOCTOR.CPY AND GRDHORA.CPY
003400*                         LENGTHS - NO OTHER CHANGE.
003500******************************************************************
003600*
003700* THIS MEMBER MAINTAINS THE SCHEDULE-GRID FILE - THE PER-DOCTOR,
003800* PER-DAY-OF-WEEK AVAILABILITY WINDOWS THAT AGNDUPDT VALIDATES
003900* EVERY CREATE/RESCHEDULE TRANSACTION AGAINST (RULE 1.2 OVER IN
004000* THAT MEMBER).  A GRID TRANSACTION CAN ADD A NEW WINDOW, DELETE
004100* AN EXISTING ONE, OR LIST A DOCTOR'S WHOLE WEEK FOR THE FRONT
004200* DESK.  DELETES ARE LOGICAL ONLY - GDT-DELETED-SW MARKS A ROW
004300* DEAD, IT IS NEVER PHYSICALLY REMOVED FROM THE IN-MEMORY TABLE OR
004400* FROM THE REWRITTEN GRID MASTER (SAME REASONING AS DOC-STATUS ON
004500* THE APPOINTMENT MASTER OVER IN AGNDUPDT - HISTORY STAYS ON FILE).
004600*
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*
005700* SYSOUT CARRIES NOTHING BUT THE ONE ABEND-TRACE LINE WRITTEN BY
005800* 1000-ABEND-RTN AT THE BOTTOM OF THIS PROGRAM.
005900*
006000     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
006100         ORGANIZATION IS SEQUENTIAL.
006200
006300*
006400* DOCTORS-FILE IS THE SAME DOCTOR MASTER AGNDUPDT READS - LOADED
006500* HERE ONLY SO A GRID TRANSACTION CAN BE CHECKED AGAINST A REAL,
006600* CLINIC-MATCHED DOCTOR (RULE 2.1 BELOW).
006700*
006800     SELECT DOCTORS-FILE ASSIGN TO DOCTORS
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-DOCTORS-STATUS.
007100
007200*
007300* GRIDS-IN-FILE IS YESTERDAY'S GRID MASTER, READ ONCE AT STARTUP
007400* TO SEED THE IN-MEMORY GRID-TABLE.  GRIDS-OUT-FILE IS TODAY'S
007500* GRID MASTER, WRITTEN ONCE AT 900-CLEANUP FROM WHATEVER SURVIVES
007600* IN THE TABLE AFTER ALL OF TODAY'S ADDS AND DELETES.
007700*
007800     SELECT GRIDS-IN-FILE ASSIGN TO GRIDS
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-GRIDSIN-STATUS.
008100
008200     SELECT GRIDS-OUT-FILE ASSIGN TO GRIDSOUT
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WS-GRIDSOUT-STATUS.
008500
008600*
008700* GRID-TRANS-FILE IS TODAY'S ADD/DELETE/LIST REQUESTS FROM THE
008800* FRONT DESK.  GRID-RESULTS-FILE IS THE ACCEPT/REJECT ANSWER FOR
008900* EACH ONE, PLUS ONE ROW PER ENTRY FOR AN "LS" REQUEST.
009000*
009100     SELECT GRID-TRANS-FILE ASSIGN TO GRIDTRAN
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS WS-GRIDTRAN-STATUS.
009400
009500     SELECT GRID-RESULTS-FILE ASSIGN TO GRIDRES
009600         ORGANIZATION IS SEQUENTIAL
009700         FILE STATUS IS WS-GRIDRES-STATUS.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100*
010200* SYSOUT-REC IS THE STANDARD 130-BYTE TRACE LINE - SAME WIDTH AS
010300* EVERY OTHER MEMBER IN THIS SYSTEM USES FOR ITS ABEND TRACE.
010400*
010500 FD  SYSOUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 130 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS SYSOUT-REC.
011100 01  SYSOUT-REC                  PIC X(130).
011200
011300*
011400* DOCTORS-IN-REC IS THE FLAT FORM OF DOCTOR.CPY - 50 BYTES SINCE
011500* CR-0214 ADDED THE 4-BYTE FILLER RESERVE TO THAT COPYBOOK.
011600* MOVED INTO DOCTOR-REC BY THE COPY DOCTOR BELOW.
011700*
011800 FD  DOCTORS-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     DATA RECORD IS DOCTORS-IN-REC.
012200 01  DOCTORS-IN-REC               PIC X(50).
012300
012400*
012500* GRIDIN-REC AND GRIDOUT-REC ARE BOTH THE FLAT FORM OF GRDHORA.CPY
012600* - 25 BYTES SINCE CR-0214, ONE RECORD PER AVAILABILITY WINDOW.
012700*
012800 FD  GRIDS-IN-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     DATA RECORD IS GRIDIN-REC.
013200 01  GRIDIN-REC                   PIC X(25).
013300
013400 FD  GRIDS-OUT-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     DATA RECORD IS GRIDOUT-REC.
013800 01  GRIDOUT-REC                  PIC X(25).
013900
014000*
014100* GRIDTRX-IN-REC IS THE FLAT FORM OF GRDTRX.CPY - ONE ADD, DELETE
014200* OR LIST REQUEST PER RECORD.
014300*
014400 FD  GRID-TRANS-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     DATA RECORD IS GRIDTRX-IN-REC.
014800 01  GRIDTRX-IN-REC               PIC X(32).
014900
015000*
015100* GRIDRES-OUT-REC IS THE FLAT FORM OF GRDRES.CPY - ONE ACCEPT OR
015200* REJECT ANSWER PER TRANSACTION, PLUS ONE ROW PER LISTED ENTRY.
015300*
015400 FD  GRID-RESULTS-FILE
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     DATA RECORD IS GRIDRES-OUT-REC.
015800 01  GRIDRES-OUT-REC              PIC X(70).
015900
016000 WORKING-STORAGE SECTION.
016100*
016200* ONE STATUS PAIR PER SELECT - CHECKED WHEREVER AN OPEN CAN FAIL.
016300*
016400 01  FILE-STATUS-CODES.
016500     05  WS-DOCTORS-STATUS        PIC X(02).
016600     05  WS-GRIDSIN-STATUS        PIC X(02).
016700     05  WS-GRIDSOUT-STATUS       PIC X(02).
016800     05  WS-GRIDTRAN-STATUS       PIC X(02).
016900     05  WS-GRIDRES-STATUS        PIC X(02).
017000
017100*
017200* MORE-GRIDTRX-SW DRIVES THE MAIN PERFORM UNTIL LOOP - "N" ONLY
017300* AFTER GRID-TRANS-FILE HAS RETURNED AT END.
017400*
017500 01  MORE-GRIDTRX-SW              PIC X(01) VALUE SPACE.
017600     88  NO-MORE-GRIDTRX-RECS     VALUE "N".
017700     88  MORE-GRIDTRX-RECS        VALUE " ".
017800
017900 COPY DOCTOR.
018000 COPY GRDHORA.
018100 COPY GRDTRX.
018200 COPY GRDRES.
018300 COPY ABENDREC.
018400
018500******************************************************************
018600* DOCTOR-TABLE IS THE WHOLE DOCTOR FILE HELD IN MEMORY FOR THE
018700* LIFE OF THE RUN - ONLY THE TWO FIELDS 200-ADD-GRID-ENTRY ACTUALLY
018800* NEEDS TO CHECK (RULE 2.1: DOCTOR EXISTS AND BELONGS TO THIS
018900* CLINIC) ARE CARRIED, NOT THE WHOLE DOCTOR-REC.
019000******************************************************************
019100 01  DOCTOR-TABLE.
019200     05  DRT-ENTRY OCCURS 1000 TIMES INDEXED BY DOC-IDX.
019300         10  DRT-ID               PIC 9(06).
019400         10  DRT-CLINIC-ID        PIC 9(06).
019500         10  FILLER               PIC X(01).
019600 77  DRT-COUNT                    PIC 9(04) COMP.
019700
019800*** REDEFINES OF THE WHOLE DOCTOR-TABLE SO A LOADED ROW CAN BE
019900*** TRACED TO SYSOUT AS ONE RAW 13-BYTE STRING THE SAME WAY THE
020000*** GRID-TABLE VIEW BELOW IS TRACED.
020100 01  DOCTOR-TABLE-ALT-VIEW REDEFINES DOCTOR-TABLE.
020200     05  DRA-ENTRY OCCURS 1000 TIMES PIC X(13).
020300
020400******************************************************************
020500* GRID-TABLE IS THE WHOLE SCHEDULE GRID HELD IN MEMORY FOR THE
020600* LIFE OF THE RUN - SEEDED BY 060-LOAD-GRIDS AT STARTUP, UPDATED
020700* BY 200-ADD-GRID-ENTRY AND 300-DELETE-GRID-ENTRY AS TRANSACTIONS
020800* COME IN, AND REWRITTEN WHOLE TO GRIDS-OUT-FILE AT 900-CLEANUP.
020900* GDT-MAX-ID TRACKS THE HIGHEST GRID-ID SEEN SO FAR SO A NEW ADD
021000* CAN BE HANDED THE NEXT ONE UP, THE SAME ID-ASSIGNMENT HABIT
021100* AGNDUPDT USES FOR APT-ID.
021200******************************************************************
021300 01  GRID-TABLE.
021400     05  GDT-ENTRY OCCURS 2000 TIMES INDEXED BY GRD-IDX.
021500         10  GDT-ID               PIC 9(06).
021600         10  GDT-DOC-ID           PIC 9(06).
021700         10  GDT-DAY-OF-WEEK      PIC 9(01) COMP.
021800         10  GDT-START-TIME       PIC 9(04) COMP.
021900         10  GDT-END-TIME         PIC 9(04) COMP.
022000         10  GDT-DELETED-SW       PIC X(01).
022100             88  GDT-IS-DELETED   VALUE "D".
022200 77  GDT-COUNT                    PIC 9(05) COMP.
022300 77  GDT-MAX-ID                   PIC 9(06).
022400
022500*** REDEFINES OF THE WHOLE GRID-TABLE SO AN ENTRY CAN BE TRACED
022600*** TO SYSOUT AS ONE RAW 19-BYTE STRING WHEN DIAGNOSING A BAD
022700*** GRID LOAD, WITHOUT UNLOADING EACH FIELD SEPARATELY.
022800 01  GRID-TABLE-ALT-VIEW REDEFINES GRID-TABLE.
022900     05  GDA-ENTRY OCCURS 2000 TIMES PIC X(19).
023000
023100*
023200* WS-EDIT-FIELDS IS SHARED SCRATCH FOR EVERY RULE PARAGRAPH BELOW
023300* - ONE ACCEPT/REJECT SWITCH AND ITS FREE-TEXT REASON, AND ONE
023400* FOUND/NOT-FOUND SWITCH FOR THE SEARCH VERBS THAT LOOK UP A
023500* DOCTOR OR A GRID ENTRY.  BOTH ARE RESET AT THE TOP OF
023600* 100-MAINLINE FOR EVERY TRANSACTION.
023700*
023800 01  WS-EDIT-FIELDS.
023900     05  WS-REJECT-SW             PIC X(01) VALUE SPACE.
024000         88  WS-REJECTED          VALUE "R".
024100         88  WS-ACCEPTED          VALUE SPACE.
024200     05  WS-REJECT-REASON         PIC X(40) VALUE SPACE.
024300     05  WS-FOUND-SW              PIC X(01) VALUE SPACE.
024400         88  WS-ENTRY-FOUND       VALUE "F".
024500         88  WS-ENTRY-NOT-FOUND   VALUE SPACE.
024600
024700 PROCEDURE DIVISION.
024800*
024900* MAINLINE IS THE USUAL THREE-STAGE SHAPE - LOAD THE TABLES AND
025000* PRIME THE READ, PROCESS ONE TRANSACTION PER ITERATION UNTIL AT
025100* END, THEN CLOSE OUT AND REWRITE THE GRID MASTER.
025200*
025300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025400     PERFORM 100-MAINLINE THRU 100-EXIT
025500         UNTIL NO-MORE-GRIDTRX-RECS.
025600     PERFORM 900-CLEANUP THRU 900-EXIT.
025700     MOVE ZERO TO RETURN-CODE.
025800     GOBACK.
025900
026000******************************************************************
026100* 000-HOUSEKEEPING OPENS ALL FIVE FILES, LOADS THE DOCTOR AND GRID
026200* TABLES FROM THEIR RESPECTIVE MASTERS, AND PRIMES THE FIRST READ
026300* OF THE TRANSACTION FILE SO 100-MAINLINE HAS A RECORD WAITING
026400* THE FIRST TIME IT IS PERFORMED.
026500******************************************************************
026600 000-HOUSEKEEPING.
026700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026800     DISPLAY "GRDUPDT - SCHEDULE GRID MAINTENANCE STARTING".
026900     OPEN INPUT DOCTORS-FILE GRIDS-IN-FILE GRID-TRANS-FILE.
027000     OPEN OUTPUT GRIDS-OUT-FILE GRID-RESULTS-FILE SYSOUT.
027100
027200*
027300* BOTH FILE SETS ARE OPENED TOGETHER RATHER THAN LAZILY, SINCE
027400* NEITHER OF THE LOAD PARAGRAPHS BELOW CAN START WITHOUT ITS
027500* INPUT FILE OPEN, AND THE OUTPUT FILES ARE NEEDED BEFORE THE
027600* FIRST TRANSACTION IS EVER PROCESSED.
027700*
027800     MOVE ZERO TO DRT-COUNT GDT-COUNT GDT-MAX-ID.
027900     PERFORM 050-LOAD-DOCTORS THRU 050-EXIT.
028000     PERFORM 060-LOAD-GRIDS THRU 060-EXIT.
028100
028200     MOVE " " TO MORE-GRIDTRX-SW.
028300     READ GRID-TRANS-FILE INTO GRID-TRX-REC
028400         AT END
028500             MOVE "N" TO MORE-GRIDTRX-SW
028600             GO TO 000-EXIT
028700     END-READ.
028800 000-EXIT.
028900     EXIT.
029000
029100******************************************************************
029200* 050-LOAD-DOCTORS READS THE DOCTOR MASTER TO END OF FILE AND
029300* LOADS DRT-ID/DRT-CLINIC-ID FOR EVERY ROW INTO DOCTOR-TABLE - IT
029400* IS THE ONLY PLACE THIS PROGRAM EVER OPENS DOCTORS-FILE, THE
029500* WHOLE TABLE IS BUILT BEFORE THE FIRST TRANSACTION IS EVER READ.
029600******************************************************************
029700 050-LOAD-DOCTORS.
029800     MOVE "050-LOAD-DOCTORS" TO PARA-NAME.
029900     READ DOCTORS-FILE INTO DOCTOR-REC
030000         AT END GO TO 050-EXIT.
030100*** CR-0201 - GUARD AGAINST A DOCTOR FILE BIGGER THAN THE TABLE
030200*** CAN HOLD, RATHER THAN SILENTLY DROPPING ROWS OFF THE END.
030300     IF DRT-COUNT >= 1000
030400         MOVE "DOCTOR TABLE CAPACITY EXCEEDED" TO ABEND-REASON
030500         GO TO 1000-ABEND-RTN.
030600     ADD 1 TO DRT-COUNT.
030700     MOVE DOC-ID TO DRT-ID (DRT-COUNT).
030800     MOVE DOC-CLINIC-ID TO DRT-CLINIC-ID (DRT-COUNT).
030900     GO TO 050-LOAD-DOCTORS.
031000 050-EXIT.
031100     EXIT.
031200
031300******************************************************************
031400* 060-LOAD-GRIDS READS YESTERDAY'S GRID MASTER TO END OF FILE AND
031500* LOADS EVERY FIELD INTO GRID-TABLE, TRACKING THE HIGHEST GRID-ID
031600* SEEN SO 200-ADD-GRID-ENTRY CAN HAND OUT THE NEXT ONE.  A ROW
031700* COMING OFF THE MASTER IS NEVER ALREADY MARKED DELETED - ONLY A
031800* DELETE TRANSACTION DURING TODAY'S RUN CAN DO THAT.
031900******************************************************************
032000 060-LOAD-GRIDS.
032100     MOVE "060-LOAD-GRIDS" TO PARA-NAME.
032200     READ GRIDS-IN-FILE INTO GRID-REC
032300         AT END GO TO 060-EXIT.
032400     IF GDT-COUNT >= 2000
032500         MOVE "GRID TABLE CAPACITY EXCEEDED" TO ABEND-REASON
032600         GO TO 1000-ABEND-RTN.
032700     ADD 1 TO GDT-COUNT.
032800*
032900* ONE-FOR-ONE FIELD COPY FROM THE FLAT GRID-REC INTO THE NEXT
033000* GRID-TABLE SLOT - EVERY ROW LOADS AS ACTIVE (SPACE), A DELETED
033100* ROW ON THE INCOMING MASTER WOULD MEAN SOMEONE HAND-EDITED THE
033200* FILE OUTSIDE THIS PROGRAM, WHICH IS NOT A CASE THIS PARAGRAPH
033300* GUARDS AGAINST.
033400*
033500     MOVE GRD-ID TO GDT-ID (GDT-COUNT).
033600     MOVE GRD-DOC-ID TO GDT-DOC-ID (GDT-COUNT).
033700     MOVE GRD-DAY-OF-WEEK TO GDT-DAY-OF-WEEK (GDT-COUNT).
033800     MOVE GRD-START-TIME TO GDT-START-TIME (GDT-COUNT).
033900     MOVE GRD-END-TIME TO GDT-END-TIME (GDT-COUNT).
034000     MOVE SPACE TO GDT-DELETED-SW (GDT-COUNT).
034100     IF GRD-ID > GDT-MAX-ID
034200         MOVE GRD-ID TO GDT-MAX-ID.
034300     GO TO 060-LOAD-GRIDS.
034400 060-EXIT.
034500     EXIT.
034600
034700******************************************************************
034800* 100-MAINLINE DISPATCHES ONE GRID TRANSACTION BY ITS ACTION CODE
034900* (AD/DL/LS), WRITES THE MATCHING RESULT ROW (LS WRITES ITS OWN
035000* ROWS DOWN IN 410-LIST-ONE-ENTRY, SO IT IS NOT FOLLOWED BY A
035100* 600/610 CALL HERE), AND PRIMES THE NEXT READ.  AN UNRECOGNIZED
035200* ACTION CODE IS REJECTED THE SAME WAY AN "AD" WOULD BE, SINCE
035300* THERE IS NO SEPARATE RESULT LAYOUT FOR A GARBLED ACTION CODE.
035400******************************************************************
035500 100-MAINLINE.
035600     MOVE "100-MAINLINE" TO PARA-NAME.
035700     MOVE SPACE TO WS-REJECT-SW.
035800     MOVE SPACE TO WS-REJECT-REASON.
035900
036000     EVALUATE GTX-ACTION
036100         WHEN "AD"
036200             PERFORM 200-ADD-GRID-ENTRY THRU 200-EXIT
036300             PERFORM 600-WRITE-ADD-RESULT THRU 600-EXIT
036400         WHEN "DL"
036500             PERFORM 300-DELETE-GRID-ENTRY THRU 300-EXIT
036600             PERFORM 610-WRITE-DELETE-RESULT THRU 610-EXIT
036700         WHEN "LS"
036800             PERFORM 400-LIST-GRID-ENTRIES THRU 400-EXIT
036900         WHEN OTHER
037000             SET WS-REJECTED TO TRUE
037100             MOVE "UNKNOWN GRID TRANSACTION ACTION CODE"
037200                 TO WS-REJECT-REASON
037300             PERFORM 600-WRITE-ADD-RESULT THRU 600-EXIT
037400     END-EVALUATE.
037500
037600     READ GRID-TRANS-FILE INTO GRID-TRX-REC
037700         AT END
037800             MOVE "N" TO MORE-GRIDTRX-SW
037900             GO TO 100-EXIT
038000     END-READ.
038100 100-EXIT.
038200     EXIT.
038300
038400******************************************************************
038500* 200-ADD-GRID-ENTRY VALIDATES AN "AD" TRANSACTION AGAINST RULES
038600* 2.1 AND 2.2, THEN APPENDS A NEW GRID-TABLE ROW.  THE DAY-OF-WEEK
038700* WINDOW-OVERLAP CHECK THIS SHOP'S OTHER GRID SHOPS SOMETIMES ADD
038800* HERE WAS DELIBERATELY LEFT OUT - THE FRONT DESK ASKED FOR
038900* OVERLAPPING WINDOWS TO BE ALLOWED SO A DOCTOR CAN HAVE A SPLIT
039000* SHIFT ON THE SAME DAY.
039100******************************************************************
039200 200-ADD-GRID-ENTRY.
039300     MOVE "200-ADD-GRID-ENTRY" TO PARA-NAME.
039400*** RULE 2.1 - DOCTOR MUST EXIST AND BELONG TO THE CLINIC.
039500     SET WS-ENTRY-NOT-FOUND TO TRUE.
039600     SET DOC-IDX TO 1.
039700     SEARCH DRT-ENTRY
039800         AT END NEXT SENTENCE
039900         WHEN DRT-ID (DOC-IDX) = GTX-DOC-ID
040000              AND DRT-CLINIC-ID (DOC-IDX) = GTX-CLINIC-ID
040100             SET WS-ENTRY-FOUND TO TRUE.
040200     IF WS-ENTRY-NOT-FOUND
040300         SET WS-REJECTED TO TRUE
040400         MOVE "DOCTOR NOT FOUND OR NOT OF THIS CLINIC"
040500             TO WS-REJECT-REASON
040600         GO TO 200-EXIT.
040700
040800*** RULE 2.2 - DAY-OF-WEEK MUST BE 0-6.
040900     IF GTX-DAY-OF-WEEK > 6
041000         SET WS-REJECTED TO TRUE
041100         MOVE "DAY OF WEEK MUST BE 0 THRU 6"
041200             TO WS-REJECT-REASON
041300         GO TO 200-EXIT.
041400
041500     IF GDT-COUNT >= 2000
041600         MOVE "GRID TABLE CAPACITY EXCEEDED" TO ABEND-REASON
041700         GO TO 1000-ABEND-RTN.
041800
041900*** BOTH RULES PASSED - APPEND THE NEW ROW AT THE NEXT GRID-ID
042000*** AND HAND THAT ID BACK ON THE TRANSACTION RECORD SO 600-WRITE-
042100*** ADD-RESULT CAN ECHO IT ON THE RESULT ROW.
042200     ADD 1 TO GDT-MAX-ID.
042300     ADD 1 TO GDT-COUNT.
042400     MOVE GDT-MAX-ID TO GDT-ID (GDT-COUNT).
042500     MOVE GTX-DOC-ID TO GDT-DOC-ID (GDT-COUNT).
042600     MOVE GTX-DAY-OF-WEEK TO GDT-DAY-OF-WEEK (GDT-COUNT).
042700     MOVE GTX-START-TIME TO GDT-START-TIME (GDT-COUNT).
042800     MOVE GTX-END-TIME TO GDT-END-TIME (GDT-COUNT).
042900     MOVE SPACE TO GDT-DELETED-SW (GDT-COUNT).
043000     MOVE GDT-MAX-ID TO GTX-GRID-ID.
043100 200-EXIT.
043200     EXIT.
043300
043400******************************************************************
043500* 250-FIND-GRID-ENTRY IS SHARED BY THE DELETE AND LIST PATHS - IT
043600* SCANS THE WHOLE GRID-TABLE (NOT A SEARCH VERB, SINCE THE TABLE
043700* IS NOT KEPT IN GRID-ID ORDER ONCE ADDS AND DELETES HAVE BEEN
043800* MIXED IN) LOOKING FOR THE TRANSACTION'S GRID-ID BELONGING TO A
043900* DOCTOR OF THE RIGHT CLINIC (RULE 2.3).
044000******************************************************************
044100 250-FIND-GRID-ENTRY.
044200     MOVE "250-FIND-GRID-ENTRY" TO PARA-NAME.
044300*** RULE 2.3 - LOOKUP/DELETE IS SCOPED TO A DOCTOR OF THE CLINIC.
044400     SET WS-ENTRY-NOT-FOUND TO TRUE.
044500     PERFORM 255-SCAN-GRID-FOR-ID
044600         VARYING GRD-IDX FROM 1 BY 1
044700         UNTIL GRD-IDX > GDT-COUNT.
044800     IF WS-ENTRY-NOT-FOUND
044900         SET WS-REJECTED TO TRUE
045000         MOVE "SCHEDULE GRID NOT FOUND" TO WS-REJECT-REASON.
045100 250-EXIT.
045200     EXIT.
045300
045400******************************************************************
045500* 255-SCAN-GRID-FOR-ID IS THE INNER LOOP BODY FOR THE PERFORM
045600* VARYING ABOVE - IT DOES NOT SHORT-CIRCUIT ON A MATCH BECAUSE
045700* GRID-ID IS UNIQUE, SO ONCE WS-ENTRY-FOUND IS SET THE REMAINING
045800* ITERATIONS SIMPLY FALL THROUGH ON THE FIRST GO TO 255-EXIT AND
045900* COST NOTHING EXTRA - THE PERFORM VARYING ITSELF ALREADY BOUNDS
046000* THE SCAN TO GDT-COUNT ENTRIES.
046100******************************************************************
046200 255-SCAN-GRID-FOR-ID.
046300     MOVE "255-SCAN-GRID-FOR-ID" TO PARA-NAME.
046400     IF GDT-ID (GRD-IDX) NOT = GTX-GRID-ID
046500             OR GDT-IS-DELETED (GRD-IDX)
046600         GO TO 255-EXIT.
046700     SET DOC-IDX TO 1.
046800     SEARCH DRT-ENTRY
046900         AT END NEXT SENTENCE
047000         WHEN DRT-ID (DOC-IDX) = GDT-DOC-ID (GRD-IDX)
047100              AND DRT-CLINIC-ID (DOC-IDX) = GTX-CLINIC-ID
047200             SET WS-ENTRY-FOUND TO TRUE.
047300 255-EXIT.
047400     EXIT.
047500
047600******************************************************************
047700* 300-DELETE-GRID-ENTRY HANDLES A "DL" TRANSACTION - FIND THE ROW
047800* (RULE 2.3, VIA 250-FIND-GRID-ENTRY), AND IF FOUND, MARK IT
047900* DELETED IN PLACE.  THE ROW STAYS IN THE TABLE, AND STAYS ON THE
048000* REWRITTEN GRID MASTER, SO A LATER LIST OR AUDIT CAN STILL SEE
048100* IT WAS THERE AND WHEN IT WENT AWAY.
048200******************************************************************
048300 300-DELETE-GRID-ENTRY.
048400     MOVE "300-DELETE-GRID-ENTRY" TO PARA-NAME.
048500     PERFORM 250-FIND-GRID-ENTRY THRU 250-EXIT.
048600     IF WS-REJECTED GO TO 300-EXIT.
048700     SET GDT-IS-DELETED (GRD-IDX) TO TRUE.
048800 300-EXIT.
048900     EXIT.
049000
049100******************************************************************
049200* 400-LIST-GRID-ENTRIES HANDLES AN "LS" TRANSACTION (CR-0050) -
049300* IT WALKS THE WHOLE GRID-TABLE ONCE, LETTING 410-LIST-ONE-ENTRY
049400* DECIDE ROW BY ROW WHETHER A GIVEN ENTRY BELONGS TO THE
049500* REQUESTED DOCTOR/CLINIC AND IS STILL ACTIVE.
049600******************************************************************
049700 400-LIST-GRID-ENTRIES.
049800     MOVE "400-LIST-GRID-ENTRIES" TO PARA-NAME.
049900     PERFORM 410-LIST-ONE-ENTRY
050000         VARYING GRD-IDX FROM 1 BY 1
050100         UNTIL GRD-IDX > GDT-COUNT.
050200 400-EXIT.
050300     EXIT.
050400
050500******************************************************************
050600* 410-LIST-ONE-ENTRY SKIPS A DELETED ROW OR ONE THAT DOES NOT
050700* BELONG TO A DOCTOR OF THE REQUESTED CLINIC, AND OTHERWISE WRITES
050800* ONE "LS" RESULT ROW WITH THAT ENTRY'S DAY-OF-WEEK AND TIME
050900* WINDOW - AN "LS" REQUEST CAN THEREFORE PRODUCE ANYWHERE FROM
051000* ZERO TO GDT-COUNT RESULT ROWS, UNLIKE AN "AD" OR "DL" WHICH
051100* ALWAYS PRODUCES EXACTLY ONE.
051200******************************************************************
051300 410-LIST-ONE-ENTRY.
051400     MOVE "410-LIST-ONE-ENTRY" TO PARA-NAME.
051500     IF GDT-IS-DELETED (GRD-IDX)
051600         GO TO 410-EXIT.
051700     SET DOC-IDX TO 1.
051800     SET WS-ENTRY-NOT-FOUND TO TRUE.
051900     SEARCH DRT-ENTRY
052000         AT END NEXT SENTENCE
052100         WHEN DRT-ID (DOC-IDX) = GDT-DOC-ID (GRD-IDX)
052200              AND DRT-CLINIC-ID (DOC-IDX) = GTX-CLINIC-ID
052300             SET WS-ENTRY-FOUND TO TRUE.
052400     IF WS-ENTRY-NOT-FOUND
052500         GO TO 410-EXIT.
052600
052700*
052800* AN "LS" RESULT ROW IS ALWAYS ACCEPTED - THIS PARAGRAPH ONLY
052900* REACHES THIS POINT FOR AN ENTRY THAT PASSED BOTH CHECKS ABOVE.
053000*
053100     MOVE "LS" TO GRS-ACTION.
053200     SET GRS-ACCEPTED TO TRUE.
053300     MOVE GDT-ID (GRD-IDX) TO GRS-GRID-ID.
053400     MOVE GDT-DOC-ID (GRD-IDX) TO GRS-DOC-ID.
053500     MOVE GDT-DAY-OF-WEEK (GRD-IDX) TO GRS-DAY-OF-WEEK.
053600     MOVE GDT-START-TIME (GRD-IDX) TO GRS-START-TIME.
053700     MOVE GDT-END-TIME (GRD-IDX) TO GRS-END-TIME.
053800     MOVE SPACE TO GRS-REASON.
053900     WRITE GRIDRES-OUT-REC FROM GRID-RES-REC.
054000 410-EXIT.
054100     EXIT.
054200
054300******************************************************************
054400* 600-WRITE-ADD-RESULT WRITES THE ACCEPT/REJECT RESULT ROW FOR AN
054500* "AD" TRANSACTION (AND FOR AN UNRECOGNIZED ACTION CODE, WHICH
054600* SHARES THIS SAME RESULT SHAPE) - GRS-GRID-ID IS ZERO ON A
054700* REJECT SINCE NO ROW WAS EVER ADDED, BUT ECHOES THE ASSIGNED ID
054800* ON AN ACCEPT SO THE FRONT DESK KNOWS WHAT TO PUT ON A FUTURE
054900* DELETE.
055000******************************************************************
055100 600-WRITE-ADD-RESULT.
055200     MOVE "600-WRITE-ADD-RESULT" TO PARA-NAME.
055300*
055400* ACTION LITERAL IS FIXED "AD" REGARDLESS OF WHETHER THE CALLER
055500* CAME HERE FOR A REAL "AD" TRANSACTION OR AN UNKNOWN ACTION CODE
055600* - THE RESULT FILE HAS NO SEPARATE ROW SHAPE FOR THE LATTER.
055700*
055800     MOVE "AD" TO GRS-ACTION.
055900     IF WS-REJECTED
056000         SET GRS-REJECTED TO TRUE
056100         MOVE ZERO TO GRS-GRID-ID
056200         MOVE WS-REJECT-REASON TO GRS-REASON
056300     ELSE
056400         SET GRS-ACCEPTED TO TRUE
056500         MOVE GTX-GRID-ID TO GRS-GRID-ID
056600         MOVE SPACE TO GRS-REASON.
056700     MOVE GTX-DOC-ID TO GRS-DOC-ID.
056800     MOVE GTX-DAY-OF-WEEK TO GRS-DAY-OF-WEEK.
056900     MOVE GTX-START-TIME TO GRS-START-TIME.
057000     MOVE GTX-END-TIME TO GRS-END-TIME.
057100     WRITE GRIDRES-OUT-REC FROM GRID-RES-REC.
057200 600-EXIT.
057300     EXIT.
057400
057500******************************************************************
057600* 610-WRITE-DELETE-RESULT WRITES THE ACCEPT/REJECT RESULT ROW FOR
057700* A "DL" TRANSACTION - THE DAY-OF-WEEK/START/END FIELDS ARE ZERO
057800* HERE BECAUSE A DELETE REQUEST NEVER CARRIES A TIME WINDOW, ONLY
057900* THE GRID-ID TO REMOVE.
058000******************************************************************
058100 610-WRITE-DELETE-RESULT.
058200     MOVE "610-WRITE-DELETE-RESULT" TO PARA-NAME.
058300*
058400* ONLY 300-DELETE-GRID-ENTRY EVER PERFORMS THIS PARAGRAPH, SO
058500* GRS-ACTION IS ALWAYS "DL" HERE - NO EQUIVALENT OF 600'S
058600* FALL-THROUGH FOR AN UNKNOWN ACTION CODE.
058700*
058800     MOVE "DL" TO GRS-ACTION.
058900     IF WS-REJECTED
059000         SET GRS-REJECTED TO TRUE
059100         MOVE WS-REJECT-REASON TO GRS-REASON
059200     ELSE
059300         SET GRS-ACCEPTED TO TRUE
059400         MOVE SPACE TO GRS-REASON.
059500     MOVE GTX-GRID-ID TO GRS-GRID-ID.
059600     MOVE GTX-DOC-ID TO GRS-DOC-ID.
059700     MOVE ZERO TO GRS-DAY-OF-WEEK GRS-START-TIME GRS-END-TIME.
059800     WRITE GRIDRES-OUT-REC FROM GRID-RES-REC.
059900 610-EXIT.
060000     EXIT.
060100
060200******************************************************************
060300* 900-CLEANUP REWRITES THE WHOLE GRID-TABLE OUT TO GRIDS-OUT-FILE
060400* (900-WRITE-GRID-MASTER SKIPS ANY ROW MARKED DELETED SO A DEAD
060500* WINDOW DOES NOT COME BACK TOMORROW), THEN CLOSES EVERY FILE.
060600******************************************************************
060700 900-CLEANUP.
060800     MOVE "900-CLEANUP" TO PARA-NAME.
060900     PERFORM 910-WRITE-GRID-MASTER
061000         VARYING GRD-IDX FROM 1 BY 1
061100         UNTIL GRD-IDX > GDT-COUNT.
061200     CLOSE DOCTORS-FILE GRIDS-IN-FILE GRID-TRANS-FILE
061300           GRIDS-OUT-FILE GRID-RESULTS-FILE SYSOUT.
061400     DISPLAY "GRDUPDT - SCHEDULE GRID MAINTENANCE COMPLETE".
061500 900-EXIT.
061600     EXIT.
061700
061800******************************************************************
061900* 910-WRITE-GRID-MASTER WRITES ONE GRIDOUT-REC PER SURVIVING (NOT
062000* DELETED) GRID-TABLE ROW - CALLED ONCE PER ENTRY BY THE PERFORM
062100* VARYING IN 900-CLEANUP ABOVE.
062200******************************************************************
062300 910-WRITE-GRID-MASTER.
062400     MOVE "910-WRITE-GRID-MASTER" TO PARA-NAME.
062500     IF GDT-IS-DELETED (GRD-IDX)
062600         GO TO 910-EXIT.
062700     MOVE GDT-ID (GRD-IDX) TO GRD-ID.
062800     MOVE GDT-DOC-ID (GRD-IDX) TO GRD-DOC-ID.
062900     MOVE GDT-DAY-OF-WEEK (GRD-IDX) TO GRD-DAY-OF-WEEK.
063000     MOVE GDT-START-TIME (GRD-IDX) TO GRD-START-TIME.
063100     MOVE GDT-END-TIME (GRD-IDX) TO GRD-END-TIME.
063200     WRITE GRIDOUT-REC FROM GRID-REC.
063300 910-EXIT.
063400     EXIT.
063500
063600*
063700* 1000-ABEND-RTN IS THE SAME FORCED-ABEND IDIOM USED ACROSS THIS
063800* SYSTEM'S DRIVERS - TRACE THE REASON TO SYSOUT, CLOSE WHAT IS
063900* OPEN, AND FORCE A DIVIDE-BY-ZERO SO THE JOB STEP COMES BACK
064000* WITH A CONDITION CODE OPERATIONS CANNOT MISS.
064100*
064200 1000-ABEND-RTN.
064300     MOVE ABEND-REASON TO SYSOUT-REC.
064400     MOVE "GRDUPDT" TO ABEND-PGM-NAME.
064500     WRITE SYSOUT-REC FROM ABEND-REC.
064600     CLOSE DOCTORS-FILE GRIDS-IN-FILE GRID-TRANS-FILE
064700           GRIDS-OUT-FILE GRID-RESULTS-FILE SYSOUT.
064800     DISPLAY "*** ABNORMAL END OF JOB - GRDUPDT ***" UPON CONSOLE.
064900     DIVIDE ZERO-VAL INTO ONE-VAL.
