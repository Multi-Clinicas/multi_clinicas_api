000100******************************************************************
000200* ABENDREC.CPY
000300* SHARED ABEND-MESSAGE RECORD.  EVERY BATCH DRIVER IN THIS
000400* SYSTEM (AGNDUPDT, GRDUPDT, SPCUPDT) COPIES THIS MEMBER, MOVES
000500* A REASON TEXT TO ABEND-REASON, WRITES ABEND-REC TO SYSOUT, AND
000600* FORCES A 0C7 VIA THE DIVIDE IN 1000-ABEND-RTN - THE SHOP'S
000700* STANDARD WAY OF GETTING A NON-ZERO CONDITION CODE OUT OF A
000800* BATCH STEP WITHOUT A CALL TO AN OPERATING-SYSTEM SERVICE.
000900******************************************************************
001000 01  ABEND-REC.
001100     05  FILLER                      PIC X(01) VALUE SPACE.
001200     05  ABEND-PGM-NAME              PIC X(08).
001300     05  FILLER                      PIC X(01) VALUE SPACE.
001400     05  PARA-NAME                   PIC X(30).
001500     05  FILLER                      PIC X(01) VALUE SPACE.
001600     05  ABEND-REASON                PIC X(60).
001700     05  FILLER                      PIC X(01) VALUE SPACE.
001800     05  ACTUAL-VAL                  PIC 9(09).
001900     05  FILLER                      PIC X(01) VALUE SPACE.
002000     05  EXPECTED-VAL                PIC 9(09).
002100
002200 01  ZERO-DIVIDE-FIELDS.
002300     05  ZERO-VAL                    PIC 9(01) VALUE ZERO.
002400     05  ONE-VAL                     PIC 9(01) VALUE 1.
