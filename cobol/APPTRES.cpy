000100******************************************************************
000200* APPTRES.CPY
000300* UNIT-1 RESULT/AUDIT RECORD - ONE LINE WRITTEN TO RESULTS FOR
000400* EVERY TRANSACTION AGNDUPDT READS, ACCEPTED OR REJECTED.
000500******************************************************************
000600* 74 BYTES - RES-ACTION (2) + RES-APT-ID (6) + RES-OUTCOME (2) +
000700* RES-REASON (60) + A 4-BYTE FILLER RESERVE, THE SAME SPARE-BYTE
000800* HABIT AS EVERY OTHER FLAT MASTER IN THIS SYSTEM.
000900******************************************************************
001000 01  RESULT-REC.
001100     05  RES-ACTION                  PIC X(02).
001200     05  RES-APT-ID                   PIC 9(06).
001300     05  RES-OUTCOME                 PIC X(02).
001400         88  RES-ACCEPTED         VALUE "OK".
001500         88  RES-REJECTED         VALUE "RJ".
001600     05  RES-REASON                  PIC X(60).
001700     05  FILLER                      PIC X(04).
