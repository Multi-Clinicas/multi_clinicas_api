000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DOWCALC.
000400 AUTHOR. M J HARTLEY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/09/88.
000700 DATE-COMPILED. 03/09/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100* DATE     BY   REQUEST   DESCRIPTION
001200* -------- ---- --------- ------------------------------------
001300* 03/09/88 MJH  CR-0041   ORIGINAL - CALENDAR MATH FOR THE GRID
001400*                         WINDOW EDIT (RULE 1.7).  USES THE
001500*                         SAKAMOTO DAY-OF-WEEK METHOD SO WE DON'T
001600*                         HAVE TO CARRY A PERPETUAL CALENDAR
001700*                         TABLE AROUND.
001800* 02/14/90 MJH  CR-0098   RESULT NOW RETURNED ISO STYLE, MONDAY=1
001900*                         THRU SUNDAY=7, TO MATCH GRD-DAY-OF-WEEK
002000*                         ON THE SCHEDULE-GRID COPYBOOK.  WAS
002100*                         RETURNING 0=SUNDAY BEFORE THIS CHANGE.
002200* 09/30/98 RGT  Y2K-0009  REVIEWED FOR YEAR-2000 IMPACT - THE
002300*                         CENTURY DIGITS OF DCA-CCYYMMDD ARE USED
002400*                         DIRECTLY IN THE MATH BELOW, NO 2-DIGIT
002500*                         YEAR ASSUMPTION ANYWHERE IN THIS MEMBER.
002600*                         NO CHANGE REQUIRED.
002700* 04/02/03 CLB  CR-0201   REVIEWED PER QA FINDING 2003-114 - NO
002800*                         CHANGE.
002900* 06/18/03 CLB  CR-0207   DCA-Y AND DCA-SAKAMOTO-TOTAL WERE PACKED
003000*                         COMP-3 ON A PROGRAM WHERE EVERY OTHER
003100*                         COUNTER IS BINARY - CHANGED BOTH TO COMP
003200*                         TO MATCH.  COMP-3 IN THIS SHOP IS FOR
003300*                         MONEY FIELDS, NOT CALENDAR ARITHMETIC.
003400******************************************************************
003500*
003600* ANOTHER ONE-TASK SUBROUTINE LIKE HHMMADD - GIVEN AN 8-DIGIT
003700* CCYYMMDD DATE, HAND BACK THE ISO DAY-OF-WEEK NUMBER (1=MONDAY
003800* THRU 7=SUNDAY).  NEITHER AGNDUPDT NOR GRDUPDT KEEPS A CALENDAR
003900* TABLE OF ITS OWN - THEY BOTH CALL HERE INSTEAD, WHICH IS WHY A
004000* CHANGE TO THE UNDERLYING ALGORITHM (LIKE THE CR-0098 RESULT-
004100* CONVENTION FIX BELOW) ONLY HAS TO BE MADE ONCE.
004200*
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 INPUT-OUTPUT SECTION.
004900*
005000* NO SELECT ENTRIES - CALENDAR MATH ONLY, NO FILES.
005100*
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600* NO FD ENTRIES - SEE THE NOTE UNDER INPUT-OUTPUT SECTION.
005700*
005800
005900 WORKING-STORAGE SECTION.
006000******************************************************************
006100* DCA-WORK-FIELDS CARRIES THE SAKAMOTO METHOD'S INTERMEDIATE
006200* VALUES - THE SPLIT-OUT CCYY/MM/DD, THE ADJUSTED YEAR (DCA-Y),
006300* THE MONTH OFFSET LOOKED UP BELOW, AND THE RUNNING TOTAL BEFORE
006400* IT IS REDUCED MOD 7.  ALL SEVEN FIELDS ARE COMP - NONE OF THEM
006500* IS MONEY, SO NONE OF THEM IS COMP-3 (SEE CR-0207 ABOVE).
006600******************************************************************
006700 01  DCA-WORK-FIELDS.
006800     05  DCA-CCYY                PIC 9(04) COMP.
006900     05  DCA-MM                  PIC 9(02) COMP.
007000     05  DCA-DD                  PIC 9(02) COMP.
007100     05  DCA-Y                   PIC S9(05) COMP.
007200     05  DCA-MONTH-OFFSET        PIC 9(01) COMP.
007300     05  DCA-SAKAMOTO-TOTAL      PIC S9(07) COMP.
007400     05  DCA-SAKAMOTO-DOW        PIC 9(01) COMP.
007500
007600 LINKAGE SECTION.
007700******************************************************************
007800* DOWCALC-LINK-REC IS THE CALL CONTRACT - AN 8-DIGIT DATE COMES
007900* IN, A SINGLE ISO DAY-OF-WEEK DIGIT GOES BACK OUT.  DCA-RETURN-
008000* CODE IS A SEPARATE 01-LEVEL SO A CALLER CAN CHECK SUCCESS
008100* WITHOUT DISTURBING THE LINK RECORD, THE SAME PATTERN HHMMADD
008200* USES.
008300******************************************************************
008400 01  DOWCALC-LINK-REC.
008500     05  DCA-CCYYMMDD            PIC 9(08).
008600     05  DCA-ISO-DOW             PIC 9(01).
008700 01  DCA-RETURN-CODE             PIC S9(04) COMP.
008800
008900 PROCEDURE DIVISION USING DOWCALC-LINK-REC, DCA-RETURN-CODE.
009000******************************************************************
009100* NO PARAGRAPHS HERE EITHER - SAME REASONING AS HHMMADD.
009200******************************************************************
009300*
009400* STEP 1 - ASSUME SUCCESS, THEN PULL THE YEAR/MONTH/DAY APART
009500* FROM THE 8-DIGIT CCYYMMDD ARGUMENT.
009600*
009700     MOVE ZERO TO DCA-RETURN-CODE.
009800     DIVIDE DCA-CCYYMMDD BY 10000 GIVING DCA-CCYY
009900         REMAINDER DCA-MM.
010000     DIVIDE DCA-MM BY 100 GIVING DCA-MM REMAINDER DCA-DD.
010100
010200*
010300* STEP 2 - SAKAMOTO'S METHOD TREATS JANUARY AND FEBRUARY AS
010400* MONTHS 13 AND 14 OF THE PRIOR YEAR, WHICH IS WHY THE YEAR
010500* GETS KNOCKED DOWN BY ONE HERE INSTEAD OF ADJUSTING DCA-MM.
010600*
010700     MOVE DCA-CCYY TO DCA-Y.
010800     IF DCA-MM < 3
010900         SUBTRACT 1 FROM DCA-Y.
011000
011100*** MONTH OFFSET TABLE PER SAKAMOTO'S METHOD - MONTH 1=JAN.
011200*** WHEN-OTHER CATCHES A BAD DCA-MM (SHOULD NEVER HAPPEN, SINCE
011300*** THE CALLER'S OWN DATE EDIT RUNS BEFORE THIS IS EVER CALLED)
011400*** AND RETURNS NON-ZERO RATHER THAN GUESSING AT AN OFFSET.
011500     EVALUATE DCA-MM
011600         WHEN 1  MOVE 0 TO DCA-MONTH-OFFSET
011700         WHEN 2  MOVE 3 TO DCA-MONTH-OFFSET
011800         WHEN 3  MOVE 2 TO DCA-MONTH-OFFSET
011900         WHEN 4  MOVE 5 TO DCA-MONTH-OFFSET
012000         WHEN 5  MOVE 0 TO DCA-MONTH-OFFSET
012100         WHEN 6  MOVE 3 TO DCA-MONTH-OFFSET
012200         WHEN 7  MOVE 5 TO DCA-MONTH-OFFSET
012300         WHEN 8  MOVE 1 TO DCA-MONTH-OFFSET
012400         WHEN 9  MOVE 4 TO DCA-MONTH-OFFSET
012500         WHEN 10 MOVE 6 TO DCA-MONTH-OFFSET
012600         WHEN 11 MOVE 2 TO DCA-MONTH-OFFSET
012700         WHEN 12 MOVE 4 TO DCA-MONTH-OFFSET
012800         WHEN OTHER
012900             MOVE 4 TO DCA-RETURN-CODE
013000             GOBACK
013100     END-EVALUATE.
013200
013300*
013400* STEP 3 - THE SAKAMOTO TOTAL COMBINES THE ADJUSTED YEAR, ITS
013500* LEAP-CENTURY CORRECTIONS, THE MONTH OFFSET, AND THE DAY OF
013600* THE MONTH.  REDUCED MOD 7 THIS LANDS ON A 0-6 DAY NUMBER.
013700*
013800     COMPUTE DCA-SAKAMOTO-TOTAL =
013900         DCA-Y + (DCA-Y / 4) + (DCA-Y / 400) - (DCA-Y / 100)
014000             + DCA-MONTH-OFFSET + DCA-DD.
014100
014200     DIVIDE DCA-SAKAMOTO-TOTAL BY 7 GIVING DCA-SAKAMOTO-DOW
014300         REMAINDER DCA-SAKAMOTO-DOW.
014400
014500*** SAKAMOTO RETURNS 0=SUNDAY THRU 6=SATURDAY - RESTATE AS
014600*** ISO 1=MONDAY THRU 7=SUNDAY FOR THE SCHEDULE-GRID COPYBOOK.
014700     IF DCA-SAKAMOTO-DOW = 0
014800         MOVE 7 TO DCA-ISO-DOW
014900     ELSE
015000         MOVE DCA-SAKAMOTO-DOW TO DCA-ISO-DOW.
015100
015200*
015300* DONE - RETURN THE ISO DAY NUMBER AND ZERO RETURN CODE TO THE
015400* CALLER.
015500*
015600     GOBACK.
