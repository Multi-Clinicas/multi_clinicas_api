000100******************************************************************
000200* GRDRES.CPY
000300* UNIT-2 RESULT RECORD - ONE LINE WRITTEN FOR EVERY GRID
000400* MAINTENANCE REQUEST.  ADD/DELETE CARRY AN OUTCOME AND A
000500* REASON; LIST CARRIES ONE LINE PER MATCHING GRID ENTRY WITH
000600* RES-OUTCOME ALWAYS "OK".
000700******************************************************************
000800 01  GRID-RES-REC.
000900     05  GRS-ACTION                  PIC X(02).
001000     05  GRS-OUTCOME                 PIC X(02).
001100         88  GRS-ACCEPTED         VALUE "OK".
001200         88  GRS-REJECTED         VALUE "RJ".
001300     05  GRS-GRID-ID                  PIC 9(06).
001400     05  GRS-DOC-ID                   PIC 9(06).
001500     05  GRS-DAY-OF-WEEK             PIC 9(01).
001600     05  GRS-START-TIME              PIC 9(04).
001700     05  GRS-END-TIME                PIC 9(04).
001800     05  GRS-REASON                  PIC X(40).
001900     05  FILLER                      PIC X(05).
