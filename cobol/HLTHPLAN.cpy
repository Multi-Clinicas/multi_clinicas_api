000100******************************************************************
000200* HLTHPLAN.CPY
000300* HEALTH-PLAN MASTER RECORD - ONE INSURANCE PLAN OF ONE OWNING
000400* CLINIC.  READ-ONLY TO AGNDUPDT, WHICH LOOKS A PLAN UP WHEN AN
000500* APPOINTMENT IS BOOKED AS INSURANCE-PAID (RULE 1.11).
000600*
000700* 02/14 MJH - THIS MEMBER WAS A DB2 DCLGEN OFF DDS0001.HEALTH_
000800*             PLAN BEFORE THE CONVENIO RULES MOVED TO THE FLAT
000900*             PLANS FILE.  RESTATED HERE AS A PLAIN QSAM LAYOUT -
001000*             SEE THE CHANGE LOG IN AGNDUPDT.CBL FOR WHY THE
001100*             SHOP DROPPED THE DB2 TABLE LOOKUP.
001200******************************************************************
001300* 47 BYTES - PLAN-ID (6) + PLAN-CLINIC-ID (6) + PLAN-NAME (30) +
001400* PLAN-ACTIVE (1) + A 4-BYTE FILLER RESERVE, THE SAME SPARE-BYTE
001500* HABIT AS EVERY OTHER FLAT MASTER IN THIS SYSTEM.
001600******************************************************************
001700 01  HEALTH-PLAN-REC.
001800     05  PLAN-ID                     PIC 9(06).
001900     05  PLAN-CLINIC-ID               PIC 9(06).
002000     05  PLAN-NAME                   PIC X(30).
002100     05  PLAN-ACTIVE                 PIC X(01).
002200         88  PLAN-IS-ACTIVE       VALUE "Y".
002300         88  PLAN-IS-INACTIVE     VALUE "N".
002400         88  PLAN-ACTIVE-VALID    VALUES ARE "Y", "N".
002500     05  FILLER                      PIC X(04).
