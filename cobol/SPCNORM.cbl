000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SPCNORM.
000400 AUTHOR. M J HARTLEY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/16/88.
000700 DATE-COMPILED. 05/16/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100* DATE     BY   REQUEST   DESCRIPTION
001200* -------- ---- --------- ------------------------------------
001300* 05/16/88 MJH  CR-0052   ORIGINAL - SPECIALTY NAMES WERE COMING
001400*                         IN MIXED UPPER, LOWER, AND DOUBLE-
001500*                         SPACED FROM THE FRONT-DESK ENTRY
001600*                         SCREENS.  SPCUPDT CALLS THIS MEMBER
001700*                         SO THE MASTER ALWAYS CARRIES ONE
001800*                         CONSISTENT FORM (RULE 3.1).
001900* 08/03/89 MJH  CR-0081   BLANK/EMPTY NAME NOW PASSES THROUGH
002000*                         UNCHANGED INSTEAD OF BLOWING UP ON THE
002100*                         FIRST-CHARACTER TEST.
002200* 02/01/94 RGT  CR-0161   COLLAPSES RUNS OF TWO OR MORE EMBEDDED
002300*                         SPACES DOWN TO ONE - CATALOG STAFF WERE
002400*                         KEYING "FAMILY   MEDICINE" WITH EXTRA
002500*                         SPACES AND GETTING A "DUPLICATE" REJECT
002600*                         AGAINST "FAMILY MEDICINE".
002700* 09/30/98 RGT  Y2K-0009  REVIEWED FOR YEAR-2000 IMPACT - THIS
002800*                         PROGRAM CARRIES NO DATE FIELDS, NO
002900*                         CHANGE REQUIRED.
003000* 04/02/03 CLB  CR-0201   REVIEWED PER QA FINDING 2003-114 - NO
003100*                         CHANGE.
003200******************************************************************
003300*
003400* THIS MEMBER TAKES A SPECIALTY NAME THROUGH THREE PASSES - TRIM,
003500* SQUEEZE, TITLE-CASE - AND HANDS BACK ONE CANONICAL FORM.  THE
003600* THREE PASSES ARE KEPT SEPARATE RATHER THAN COMBINED INTO ONE
003700* SCAN BECAUSE EACH ONE WAS ADDED BY A DIFFERENT CR (SEE THE
003800* CHANGE LOG ABOVE) AND COMBINING THEM WOULD HAVE MEANT REWRITING
003900* THE WHOLE ROUTINE EACH TIME INSTEAD OF ADDING ONE MORE PASS.
004000*
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 INPUT-OUTPUT SECTION.
004700*
004800* NO SELECT ENTRIES - STRING-HANDLING ONLY, NO FILES OF ITS OWN.
004900*
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400* NO FD ENTRIES - SEE THE NOTE UNDER INPUT-OUTPUT SECTION.
005500*
005600
005700 WORKING-STORAGE SECTION.
005800******************************************************************
005900* SNM-WORK-FIELDS CARRIES THE NAME THROUGH EACH OF THE THREE
006000* PASSES - TRIMMED IS THE LEFT-JUSTIFIED FORM, SQUEEZED IS
006100* TRIMMED WITH INTERNAL SPACE RUNS COLLAPSED, RESULT IS THE
006200* FINAL TITLE-CASE OUTPUT.  SNM-LAST-WAS-SPACE-SW IS SHARED
006300* ACROSS ALL THREE SCANS TO TRACK WORD BOUNDARIES.
006400******************************************************************
006500 01  SNM-WORK-FIELDS.
006600     05  SNM-TRIMMED             PIC X(30) VALUE SPACE.
006700     05  SNM-SQUEEZED            PIC X(30) VALUE SPACE.
006800     05  SNM-RESULT              PIC X(30) VALUE SPACE.
006900     05  SNM-FROM-LEN            PIC 9(02) COMP.
007000     05  SNM-TO-LEN               PIC 9(02) COMP.
007100     05  SNM-SUB                  PIC 9(02) COMP.
007200     05  SNM-LAST-WAS-SPACE-SW    PIC X(01) VALUE "Y".
007300         88  SNM-LAST-WAS-SPACE  VALUE "Y".
007400         88  SNM-LAST-WAS-CHAR   VALUE "N".
007500     05  SNM-ONE-CHAR             PIC X(01).
007600
007700*** LOWER-TO-UPPER AND UPPER-TO-LOWER TRANSLATE TABLES - THE
007800*** SHOP'S STANDARD WAY OF CASE-FOLDING ONE CHARACTER AT A TIME
007900*** WITHOUT THE INSPECT/TRANSLATE PHRASE THE 1985 COMPILER HERE
008000*** DID NOT SUPPORT ON A SINGLE BYTE REFERENCE-MODIFIED FIELD.
008100 01  SNM-LOWER-ALPHABET       PIC X(26)
008200         VALUE "abcdefghijklmnopqrstuvwxyz".
008300 01  SNM-UPPER-ALPHABET       PIC X(26)
008400         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008500
008600 LINKAGE SECTION.
008700******************************************************************
008800* SPCNORM-LINK-REC IS THE CALL CONTRACT - ONE 30-BYTE NAME COMES
008900* IN, ONE 30-BYTE NORMALIZED NAME GOES BACK OUT.  SNM-RETURN-CODE
009000* IS ALWAYS ZERO TODAY - THIS ROUTINE HAS NO FAILURE PATH OF ITS
009100* OWN, BUT THE FIELD IS CARRIED SO A FUTURE VALIDATION (A
009200* MAXIMUM-LENGTH CHECK, SAY) HAS SOMEWHERE TO REPORT WITHOUT
009300* CHANGING THE LINKAGE SHAPE.
009400******************************************************************
009500 01  SPCNORM-LINK-REC.
009600     05  SNM-INPUT-NAME          PIC X(30).
009700     05  SNM-OUTPUT-NAME         PIC X(30).
009800 01  SNM-RETURN-CODE             PIC S9(04) COMP.
009900
010000 PROCEDURE DIVISION USING SPCNORM-LINK-REC, SNM-RETURN-CODE.
010100*
010200* AN ALL-SPACE NAME IS LEGAL INPUT (CR-0081) AND IS RETURNED
010300* UNCHANGED - NONE OF THE THREE PASSES BELOW HAS ANYTHING TO DO
010400* WITH ONE, AND RUNNING THEM ANYWAY WOULD JUST WASTE CYCLES.
010500*
010600     MOVE ZERO TO SNM-RETURN-CODE.
010700
010800     IF SNM-INPUT-NAME = SPACE
010900         MOVE SPACE TO SNM-OUTPUT-NAME
011000         GOBACK.
011100
011200*
011300* SNM-TRIMMED/SNM-TO-LEN ARE RESET BEFORE EACH CALL RATHER THAN
011400* RELYING ON VALUE SPACE FROM THE LOAD MODULE'S INITIAL STATE -
011500* THIS IS A CALLED SUBPROGRAM AND MAY BE INVOKED MANY TIMES IN
011600* ONE RUN OF SPCUPDT WITHOUT WORKING-STORAGE BEING REINITIALIZED
011700* BETWEEN CALLS.
011800*** TRIM - LEFT-JUSTIFY OVER LEADING SPACES, TRAILING SPACES
011900*** FALL OUT OF THE FIXED 30-BYTE FIELD NATURALLY.
012000     MOVE SPACE TO SNM-TRIMMED.
012100     MOVE ZERO TO SNM-TO-LEN.
012200     PERFORM 100-COPY-NON-BLANK-LEFT
012300         VARYING SNM-FROM-LEN FROM 1 BY 1
012400         UNTIL SNM-FROM-LEN > 30.
012500
012600*** COLLAPSE INTERNAL SPACE RUNS TO ONE SPACE EACH (CR-0161).
012700     MOVE SPACE TO SNM-SQUEEZED.
012800     MOVE ZERO TO SNM-SUB.
012900     SET SNM-LAST-WAS-SPACE TO TRUE.
013000     PERFORM 200-SQUEEZE-ONE-CHAR
013100         VARYING SNM-FROM-LEN FROM 1 BY 1
013200         UNTIL SNM-FROM-LEN > 30.
013300
013400*** LOWER-CASE EVERYTHING, THEN UPPER-CASE THE FIRST LETTER OF
013500*** EACH WORD (TITLE CASE).
013600     MOVE SPACE TO SNM-RESULT.
013700     SET SNM-LAST-WAS-SPACE TO TRUE.
013800     PERFORM 300-TITLE-CASE-ONE-CHAR
013900         VARYING SNM-FROM-LEN FROM 1 BY 1
014000         UNTIL SNM-FROM-LEN > 30.
014100
014200*
014300* ALL THREE PASSES DONE - SNM-RESULT NOW HOLDS THE CANONICAL
014400* FORM. HAND IT BACK TO THE CALLER AND RETURN.
014500*
014600     MOVE SNM-RESULT TO SNM-OUTPUT-NAME.
014700     GOBACK.
014800
014900******************************************************************
015000* 100-COPY-NON-BLANK-LEFT - PASS 1 OF 3.  SCANS SNM-INPUT-NAME
015100* LEFT TO RIGHT ONE BYTE AT A TIME.  LEADING SPACES ARE SKIPPED
015200* (SNM-TO-LEN STILL ZERO); ONCE THE FIRST NON-SPACE BYTE IS SEEN,
015300* EVERY BYTE FROM THERE ON - INCLUDING ANY LATER SPACES - IS
015400* COPIED, WHICH IS WHAT LEFT-JUSTIFIES THE NAME.
015500******************************************************************
015600 100-COPY-NON-BLANK-LEFT.
015700     MOVE SNM-INPUT-NAME (SNM-FROM-LEN:1) TO SNM-ONE-CHAR.
015800     IF SNM-ONE-CHAR = SPACE AND SNM-TO-LEN = ZERO
015900         GO TO 100-EXIT.
016000     ADD 1 TO SNM-TO-LEN.
016100     MOVE SNM-ONE-CHAR TO SNM-TRIMMED (SNM-TO-LEN:1).
016200 100-EXIT.
016300     EXIT.
016400
016500******************************************************************
016600* 200-SQUEEZE-ONE-CHAR - PASS 2 OF 3.  A SPACE IMMEDIATELY AFTER
016700* ANOTHER SPACE IS DROPPED; A SPACE AFTER A REAL CHARACTER IS
016800* KEPT AS THE ONE WORD-BREAK SPACE.  SNM-LAST-WAS-SPACE-SW CARRIES
016900* THAT "WAS THE PRIOR BYTE A SPACE" STATE ACROSS CALLS TO THIS
017000* PARAGRAPH SINCE IT IS PERFORMED ONCE PER INPUT BYTE, NOT ONCE
017100* FOR THE WHOLE FIELD.
017200******************************************************************
017300 200-SQUEEZE-ONE-CHAR.
017400     MOVE SNM-TRIMMED (SNM-FROM-LEN:1) TO SNM-ONE-CHAR.
017500     IF SNM-ONE-CHAR = SPACE
017600         IF SNM-LAST-WAS-SPACE
017700             GO TO 200-EXIT
017800         ELSE
017900             SET SNM-LAST-WAS-SPACE TO TRUE
018000             ADD 1 TO SNM-SUB
018100             MOVE SPACE TO SNM-SQUEEZED (SNM-SUB:1)
018200             GO TO 200-EXIT
018300     END-IF.
018400     SET SNM-LAST-WAS-CHAR TO TRUE.
018500     ADD 1 TO SNM-SUB.
018600     MOVE SNM-ONE-CHAR TO SNM-SQUEEZED (SNM-SUB:1).
018700 200-EXIT.
018800     EXIT.
018900
019000******************************************************************
019100* 300-TITLE-CASE-ONE-CHAR - PASS 3 OF 3.  A SPACE JUST RESETS THE
019200* WORD-BOUNDARY SWITCH AND COPIES THROUGH.  ANY OTHER CHARACTER IS
019300* FORCED TO LOWER CASE FIRST (310), THEN FORCED BACK TO UPPER
019400* (320) ONLY IF IT IS THE FIRST LETTER OF A WORD - THAT ORDER IS
019500* WHAT LETS A NAME KEYED IN ALL CAPS OR ALL LOWER COME OUT THE
019600* SAME EITHER WAY.
019700******************************************************************
019800 300-TITLE-CASE-ONE-CHAR.
019900     MOVE SNM-SQUEEZED (SNM-FROM-LEN:1) TO SNM-ONE-CHAR.
020000     IF SNM-ONE-CHAR = SPACE
020100         SET SNM-LAST-WAS-SPACE TO TRUE
020200         GO TO 300-EXIT.
020300
020400     PERFORM 310-LOWER-ONE-CHAR.
020500     IF SNM-LAST-WAS-SPACE
020600         PERFORM 320-UPPER-ONE-CHAR.
020700     SET SNM-LAST-WAS-CHAR TO TRUE.
020800     MOVE SNM-ONE-CHAR TO SNM-RESULT (SNM-FROM-LEN:1).
020900 300-EXIT.
021000     EXIT.
021100
021200*
021300* 310-LOWER-ONE-CHAR/315-SCAN-UPPER-TABLE - IF SNM-ONE-CHAR IS
021400* AN UPPER-CASE LETTER, REPLACE IT WITH THE MATCHING BYTE FROM
021500* SNM-LOWER-ALPHABET AT THE SAME TABLE POSITION.  A NON-LETTER
021600* (DIGIT, HYPHEN, APOSTROPHE) SIMPLY NEVER MATCHES AND PASSES
021700* THROUGH UNCHANGED.
021800*
021900 310-LOWER-ONE-CHAR.
022000     PERFORM 315-SCAN-UPPER-TABLE
022100         VARYING SNM-SUB FROM 1 BY 1
022200         UNTIL SNM-SUB > 26.
022300 310-EXIT.
022400     EXIT.
022500
022600*
022700* THIS PARAGRAPH DOES NOT STOP AT THE FIRST MATCH - PERFORM
022800* VARYING ALREADY STOPS THE SCAN AT SNM-SUB > 26, SO AN EARLY
022900* GO TO ON MATCH WOULD ONLY SAVE A FEW COMPARES AND WAS DROPPED
023000* AS NEEDLESS COMPLEXITY WHEN THIS PARAGRAPH WAS WRITTEN.
023100*
023200 315-SCAN-UPPER-TABLE.
023300     IF SNM-ONE-CHAR = SNM-UPPER-ALPHABET (SNM-SUB:1)
023400         MOVE SNM-LOWER-ALPHABET (SNM-SUB:1) TO SNM-ONE-CHAR.
023500 315-EXIT.
023600     EXIT.
023700
023800*
023900* 320-UPPER-ONE-CHAR/325-SCAN-LOWER-TABLE - THE MIRROR IMAGE OF
024000* 310/315 ABOVE, USED ONLY ON THE FIRST LETTER OF EACH WORD.
024100*
024200 320-UPPER-ONE-CHAR.
024300     PERFORM 325-SCAN-LOWER-TABLE
024400         VARYING SNM-SUB FROM 1 BY 1
024500         UNTIL SNM-SUB > 26.
024600 320-EXIT.
024700     EXIT.
024800
024900*
025000* SAME REASONING AS 315-SCAN-UPPER-TABLE ABOVE - RUNS THE FULL
025100* 26-ENTRY TABLE EVERY TIME RATHER THAN SHORT-CIRCUITING ON MATCH.
025200*
025300 325-SCAN-LOWER-TABLE.
025400     IF SNM-ONE-CHAR = SNM-LOWER-ALPHABET (SNM-SUB:1)
025500         MOVE SNM-UPPER-ALPHABET (SNM-SUB:1) TO SNM-ONE-CHAR.
025600 325-EXIT.
025700     EXIT.
