000100******************************************************************
000200* APPTMSTR.CPY
000300* APPOINTMENT MASTER RECORD - ONE BOOKED CONSULTATION.  THIS IS
000400* THE RECORD AGNDUPDT LOADS FROM APPOINTMENTS-IN, MAINTAINS IN
000500* THE IN-MEMORY APPOINTMENT-TABLE AS CR/RM/CA/ST TRANSACTIONS
000600* ARE APPLIED, AND REWRITES TO APPOINTMENTS-OUT IN ID ORDER.
000700******************************************************************
000800* 94 BYTES, SUMMED FIELD BY FIELD BELOW.  THE ORIGINAL INTERFACE
000900* CONTROL MEMO FOR CR-0038 QUOTED 88 BYTES FOR THIS RECORD, BUT
001000* THAT FIGURE NEVER MATCHED THE FIELD LIST AND WAS DROPPED -
001100* THE FIELD-BY-FIELD COUNT BELOW IS THE FIELD OF RECORD, PLUS A
001200* 4-BYTE FILLER RESERVE, THE SAME SPARE-BYTE HABIT AS EVERY
001300* OTHER FLAT MASTER IN THIS SYSTEM.
001400******************************************************************
001500 01  APPOINTMENT-REC.
001600     05  APT-ID                      PIC 9(06).
001700     05  APT-CLINIC-ID                PIC 9(06).
001800     05  APT-PAT-ID                   PIC 9(06).
001900     05  APT-DOC-ID                   PIC 9(06).
002000     05  APT-DATE                    PIC 9(08).
002100     05  APT-START-TIME              PIC 9(04).
002200     05  APT-END-TIME                PIC 9(04).
002300     05  APT-STATUS                  PIC X(02).
002400         88  APT-SCHEDULED        VALUE "AG".
002500         88  APT-CONFIRMED        VALUE "CF".
002600         88  APT-CANCELLED-PAT    VALUE "CP".
002700         88  APT-CANCELLED-CLINIC VALUE "CC".
002800         88  APT-PERFORMED        VALUE "RE".
002900         88  APT-NO-SHOW          VALUE "FA".
003000         88  APT-CANCELLED        VALUES ARE "CP", "CC".
003100         88  APT-FINALIZED        VALUES ARE "RE", "FA".
003200         88  APT-STATUS-VALID     VALUES ARE
003300                 "AG", "CF", "CP", "CC", "RE", "FA".
003400     05  APT-PAY-TYPE                PIC X(02).
003500         88  APT-PRIVATE-PAY      VALUE "PR".
003600         88  APT-INSURANCE-PAY    VALUE "CV".
003700         88  APT-PAY-TYPE-VALID   VALUES ARE "PR", "CV".
003800     05  APT-PLAN-ID                 PIC 9(06).
003900     05  APT-NOTES                   PIC X(40).
004000     05  FILLER                      PIC X(04).
004100
004200******************************************************************
004300* ALTERNATE VIEW - APT-DATE SPLIT INTO CENTURY-YEAR/MONTH/DAY SO
004400* THE FUTURE-TIME EDIT (RULE 1.6) AND THE DAY-OF-WEEK CALL
004500* (RULE 1.7) CAN PICK OFF EACH PART WITHOUT A SEPARATE MOVE.
004600******************************************************************
004700 01  APPT-REC-DATE-VIEW REDEFINES APPOINTMENT-REC.
004800     05  ADV-ID                      PIC 9(06).
004900     05  ADV-CLINIC-ID                PIC 9(06).
005000     05  ADV-PAT-ID                   PIC 9(06).
005100     05  ADV-DOC-ID                   PIC 9(06).
005200     05  ADV-DATE-CCYY                PIC 9(04).
005300     05  ADV-DATE-MM                  PIC 9(02).
005400     05  ADV-DATE-DD                  PIC 9(02).
005500     05  ADV-START-TIME              PIC 9(04).
005600     05  ADV-END-TIME                PIC 9(04).
005700     05  ADV-FILLER-REST             PIC X(54).
