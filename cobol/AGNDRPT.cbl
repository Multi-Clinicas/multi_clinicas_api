000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AGNDRPT.
000400 AUTHOR. R G TOOLE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/88.
000700 DATE-COMPILED. 04/11/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG
001100* DATE     BY   REQUEST   DESCRIPTION
001200* -------- ---- --------- ------------------------------------
001300* 04/11/88 RGT  CR-0041   ORIGINAL - BROKE THE CONTROL-TOTAL
001400*                         PRINT LINES OUT OF AGNDUPDT SO THE
001500*                         REPORT LAYOUT COULD CHANGE WITHOUT A
001600*                         RECOMPILE OF THE MAIN DRIVER.
001700* 08/22/91 MJH  CR-0133   ADDED THE GRAND TOTAL LINE AT THE
001800*                         BOTTOM OF THE REPORT.
001900* 01/05/94 RGT  CR-0166   HEADING LINE NOW CARRIES THE RUN DATE
002000*                         FROM THE CALLER INSTEAD OF A HARD-CODED
002100*                         LITERAL.
002200* 09/30/98 RGT  Y2K-0009  CHANGED ARP-RUN-DATE TO CARRY A FULL
002300*                         4-DIGIT CENTURY FROM THE CALLER - THE
002400*                         OLD 2-DIGIT YEAR ON THE HEADING WOULD
002500*                         HAVE PRINTED "00" FOR THE YEAR 2000.
002600* 04/02/03 CLB  CR-0201   REVIEWED PER QA FINDING 2003-114 - NO
002700*                         CHANGE.
002800******************************************************************
002900*
003000* THIS MEMBER OWNS ONE JOB ONLY - PRINT THE ONE-PAGE ACTION-COUNT
003100* SUMMARY AT THE END OF AN AGNDUPDT RUN.  AGNDUPDT ITSELF NEVER
003200* TOUCHES A PRINT LINE - IT JUST FILLS IN THE COUNTERS ON THE
003300* LINKAGE RECORD BELOW AND CALLS HERE.  KEEPING THE REPORT LAYOUT
003400* OUT OF THE MAIN DRIVER MEANS OPERATIONS CAN ASK FOR A COLUMN TO
003500* MOVE WITHOUT ANYONE TOUCHING THE UPDATE LOGIC (SEE CR-0041).
003600*
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700* SUMMARY-RPT-FILE IS THE ONLY FILE THIS PROGRAM EVER TOUCHES -
004800* ONE PRINT STREAM, OPENED OUTPUT, WRITTEN, CLOSED, DONE.
004900*
005000     SELECT SUMMARY-RPT-FILE ASSIGN TO SUMMARY
005100         FILE STATUS IS WS-SUMMARY-STATUS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600* SUMMARY-RPT-LINE IS A PLAIN 80-BYTE PRINT SLOT - THE HEADING
005700* AND DETAIL 01-LEVELS BELOW IN WORKING-STORAGE ARE MOVED IN HERE
005800* ONE AT A TIME BY THE WRITE STATEMENTS DOWN IN THE PROCEDURE
005900* DIVISION, THE SAME "BUILD IT IN WORKING-STORAGE, WRITE IT FROM
006000* THERE" HABIT THE REST OF THIS SYSTEM USES FOR ITS PRINT FILES.
006100*
006200 FD  SUMMARY-RPT-FILE
006300     LABEL RECORDS ARE STANDARD
006400     RECORDING MODE IS F.
006500 01  SUMMARY-RPT-LINE               PIC X(80).
006600
006700 WORKING-STORAGE SECTION.
006800*
006900* WS-SUMMARY-STATUS IS THE FILE-STATUS PAIR FOR THE OPEN CHECK IN
007000* 000-MAINLINE BELOW.  WS-RUN-DATE-WORK IS A SCRATCH COPY OF THE
007100* INCOMING RUN DATE, CHEWED UP BY THE DIVIDE STATEMENTS IN
007200* 100-WRITE-HEADINGS AND OF NO USE TO ANYONE AFTERWARD.
007300*
007400 01  WS-SUMMARY-STATUS               PIC X(02).
007500 01  WS-RUN-DATE-WORK                PIC 9(08) COMP.
007600
007700******************************************************************
007800* ARP-HEADING-1 CARRIES THE REPORT TITLE AND THE RUN DATE, BUILT
007900* AS CCYY-MM-DD BECAUSE THAT IS HOW OPERATIONS ASKED FOR IT AFTER
008000* Y2K-0009 - PLAIN CCYYMMDD ON A HEADING LINE READS AS ONE LONG
008100* NUMBER, THE DASHES MAKE IT A DATE AT A GLANCE.
008200******************************************************************
008300 01  ARP-HEADING-1.
008400     05  FILLER                      PIC X(01)  VALUE SPACE.
008500     05  FILLER                      PIC X(37)
008600         VALUE "APPOINTMENT BATCH SUMMARY".
008700     05  FILLER                      PIC X(06)  VALUE "DATE: ".
008800     05  ARH-YYYY                    PIC 9(04).
008900     05  FILLER                      PIC X(01)  VALUE "-".
009000     05  ARH-MM                      PIC 9(02).
009100     05  FILLER                      PIC X(01)  VALUE "-".
009200     05  ARH-DD                      PIC 9(02).
009300     05  FILLER                      PIC X(27)  VALUE SPACE.
009400
009500*
009600* ARP-HEADING-2 IS THE COLUMN-HEADING LINE UNDER ARP-HEADING-1 -
009700* ONE LITERAL PER COLUMN, LINED UP OVER WHERE ARD-READ, ARD-
009800* ACCEPTED AND ARD-REJECTED WILL PRINT ON EVERY DETAIL LINE BELOW.
009900*
010000 01  ARP-HEADING-2.
010100     05  FILLER                      PIC X(01)  VALUE SPACE.
010200     05  FILLER                      PIC X(12)  VALUE "ACTION".
010300     05  FILLER                      PIC X(07)  VALUE "READ".
010400     05  FILLER                      PIC X(11)  VALUE "ACCEPTED".
010500     05  FILLER                      PIC X(49)  VALUE "REJECTED".
010600
010700*
010800* ARP-DETAIL-LINE IS REUSED FOR ALL FOUR ACTION ROWS (CREATE,
010900* RESCHEDULE, CANCEL, STATUS-CHG) AND AGAIN FOR THE GRAND-TOTAL
011000* ROW AT THE BOTTOM - 200-WRITE-DETAIL-LINES AND 300-WRITE-TOTAL-
011100* LINE EACH MOVE FRESH VALUES IN AND WRITE, SO NO RESET IS NEEDED
011200* BETWEEN ROWS.
011300*
011400 01  ARP-DETAIL-LINE.
011500     05  FILLER                      PIC X(01)  VALUE SPACE.
011600     05  ARD-ACTION-LIT              PIC X(12).
011700     05  ARD-READ                    PIC ZZ9.
011800     05  FILLER                      PIC X(05)  VALUE SPACE.
011900     05  ARD-ACCEPTED                PIC ZZ9.
012000     05  FILLER                      PIC X(05)  VALUE SPACE.
012100     05  ARD-REJECTED                PIC ZZ9.
012200     05  FILLER                      PIC X(47)  VALUE SPACE.
012300
012400*** REDEFINES OF THE HEADING-1 LINE SO THE DATE CAN ALSO BE
012500*** ADDRESSED AS A SINGLE 8-DIGIT NUMERIC FIELD WHEN THE CALLER
012600*** HANDS US THE RUN DATE IN CCYYMMDD FORM.
012700 01  ARP-HEADING-1-NUM-VIEW REDEFINES ARP-HEADING-1.
012800     05  FILLER                      PIC X(44).
012900     05  ARH-CCYYMMDD                PIC 9(08).
013000     05  FILLER                      PIC X(28).
013100
013200 LINKAGE SECTION.
013300******************************************************************
013400* AGNDRPT-LINK-REC IS THE WHOLE CONTRACT WITH AGNDUPDT - THE RUN
013500* DATE AND FOUR SETS OF THREE COUNTERS, ONE SET PER ACTION CODE
013600* (CR/RM/CA/ST, MATCHING TRX-ACTION-CODE ON THE TRANSACTION
013700* COPYBOOK).  AGNDUPDT BUILDS THIS RECORD AS IT READS TRANSACTIONS
013800* AND HANDS IT OVER ONCE, AT END OF RUN.
013900******************************************************************
014000 01  AGNDRPT-LINK-REC.
014100     05  ARP-RUN-DATE                PIC 9(08).
014200     05  ARP-COUNTERS.
014300         10  ARP-CR-READ              PIC 9(05) COMP.
014400         10  ARP-CR-ACCEPTED          PIC 9(05) COMP.
014500         10  ARP-CR-REJECTED          PIC 9(05) COMP.
014600         10  ARP-RM-READ              PIC 9(05) COMP.
014700         10  ARP-RM-ACCEPTED          PIC 9(05) COMP.
014800         10  ARP-RM-REJECTED          PIC 9(05) COMP.
014900         10  ARP-CA-READ              PIC 9(05) COMP.
015000         10  ARP-CA-ACCEPTED          PIC 9(05) COMP.
015100         10  ARP-CA-REJECTED          PIC 9(05) COMP.
015200         10  ARP-ST-READ              PIC 9(05) COMP.
015300         10  ARP-ST-ACCEPTED          PIC 9(05) COMP.
015400         10  ARP-ST-REJECTED          PIC 9(05) COMP.
015500*
015600* ARP-RETURN-CODE IS ITS OWN 01-LEVEL, NOT PART OF THE LINK
015700* RECORD, THE SAME SEPARATE-SWITCH HABIT HHMMADD AND DOWCALC USE.
015800*
015900 01  ARP-RETURN-CODE                 PIC S9(04) COMP.
016000
016100 PROCEDURE DIVISION USING AGNDRPT-LINK-REC, ARP-RETURN-CODE.
016200
016300******************************************************************
016400* 000-MAINLINE OPENS THE REPORT FILE, DRIVES THE THREE WORKER
016500* PARAGRAPHS IN ORDER (HEADINGS, THEN THE FOUR DETAIL ROWS, THEN
016600* THE GRAND-TOTAL ROW), AND CLOSES OUT.  IF THE OPEN FAILS THERE
016700* IS NOWHERE TO WRITE TO, SO WE HAND BACK A NON-ZERO RETURN CODE
016800* AND GO BACK WITHOUT TOUCHING ANY OF THE WRITE PARAGRAPHS.
016900******************************************************************
017000 000-MAINLINE.
017100     MOVE ZERO TO ARP-RETURN-CODE.
017200     OPEN OUTPUT SUMMARY-RPT-FILE.
017300     IF WS-SUMMARY-STATUS NOT = "00"
017400*** OPEN FAILED - MOST LIKELY A JCL DD-STATEMENT PROBLEM ON THE
017500*** SUMMARY DDNAME.  RETURN CODE 12 MATCHES THE OPEN-FAILURE
017600*** CONVENTION USED ACROSS THE REST OF THIS SYSTEM'S DRIVERS.
017700         MOVE 12 TO ARP-RETURN-CODE
017800         GOBACK.
017900
018000     PERFORM 100-WRITE-HEADINGS.
018100     PERFORM 200-WRITE-DETAIL-LINES.
018200     PERFORM 300-WRITE-TOTAL-LINE.
018300
018400     CLOSE SUMMARY-RPT-FILE.
018500     GOBACK.
018600
018700******************************************************************
018800* 100-WRITE-HEADINGS SPLITS THE CALLER'S 8-DIGIT RUN DATE INTO
018900* YEAR/MONTH/DAY FOR THE CCYY-MM-DD HEADING, THEN WRITES BOTH
019000* HEADING LINES - THE FIRST ADVANCING TO A NEW PAGE (TOP-OF-FORM),
019100* THE SECOND JUST ONE LINE DOWN.
019200******************************************************************
019300 100-WRITE-HEADINGS.
019400     MOVE ARP-RUN-DATE TO WS-RUN-DATE-WORK.
019500*** SAME TWO-STAGE DIVIDE AGNDUPDT USES TO PULL CCYYMMDD APART -
019600*** FIRST DIVIDE PEELS OFF THE YEAR, SECOND PEELS THE MONTH OFF
019700*** WHAT DIVIDE LEFT IN THE REMAINDER.
019800     DIVIDE WS-RUN-DATE-WORK BY 10000 GIVING ARH-YYYY
019900         REMAINDER WS-RUN-DATE-WORK.
020000     DIVIDE WS-RUN-DATE-WORK BY 100 GIVING ARH-MM
020100         REMAINDER ARH-DD.
020200     WRITE SUMMARY-RPT-LINE FROM ARP-HEADING-1
020300         AFTER ADVANCING TOP-OF-FORM.
020400     WRITE SUMMARY-RPT-LINE FROM ARP-HEADING-2
020500         AFTER ADVANCING 1 LINE.
020600
020700******************************************************************
020800* 200-WRITE-DETAIL-LINES WRITES ONE ROW PER ACTION CODE, ALWAYS IN
020900* THE SAME ORDER (CREATE, RESCHEDULE, CANCEL, STATUS-CHG) SO THE
021000* REPORT READS THE SAME WAY EVERY RUN REGARDLESS OF HOW MANY
021100* TRANSACTIONS OF EACH KIND ACTUALLY CAME THROUGH.  THE FIRST ROW
021200* SKIPS A LINE AFTER THE HEADINGS FOR A BLANK SEPARATOR; THE OTHER
021300* THREE ARE SINGLE-SPACED UNDER IT.
021400******************************************************************
021500 200-WRITE-DETAIL-LINES.
021600     MOVE "CREATE"     TO ARD-ACTION-LIT.
021700     MOVE ARP-CR-READ     TO ARD-READ.
021800     MOVE ARP-CR-ACCEPTED TO ARD-ACCEPTED.
021900     MOVE ARP-CR-REJECTED TO ARD-REJECTED.
022000     WRITE SUMMARY-RPT-LINE FROM ARP-DETAIL-LINE
022100         AFTER ADVANCING 2 LINES.
022200
022300     MOVE "RESCHEDULE"  TO ARD-ACTION-LIT.
022400     MOVE ARP-RM-READ     TO ARD-READ.
022500     MOVE ARP-RM-ACCEPTED TO ARD-ACCEPTED.
022600     MOVE ARP-RM-REJECTED TO ARD-REJECTED.
022700     WRITE SUMMARY-RPT-LINE FROM ARP-DETAIL-LINE
022800         AFTER ADVANCING 1 LINE.
022900
023000 *
023100* RESCHEDULE, CANCEL AND STATUS-CHG ROWS EACH ADVANCE ONLY ONE LINE -
023200* THE TWO-LINE ADVANCE ABOVE WAS ONLY TO OPEN A BLANK SEPARATOR ROW
023300* UNDER THE COLUMN HEADINGS.
023400
023500     MOVE "CANCEL"      TO ARD-ACTION-LIT.
023600     MOVE ARP-CA-READ     TO ARD-READ.
023700     MOVE ARP-CA-ACCEPTED TO ARD-ACCEPTED.
023800     MOVE ARP-CA-REJECTED TO ARD-REJECTED.
023900     WRITE SUMMARY-RPT-LINE FROM ARP-DETAIL-LINE
024000         AFTER ADVANCING 1 LINE.
024100
024200     MOVE "STATUS-CHG"  TO ARD-ACTION-LIT.
024300     MOVE ARP-ST-READ     TO ARD-READ.
024400     MOVE ARP-ST-ACCEPTED TO ARD-ACCEPTED.
024500     MOVE ARP-ST-REJECTED TO ARD-REJECTED.
024600     WRITE SUMMARY-RPT-LINE FROM ARP-DETAIL-LINE
024700         AFTER ADVANCING 1 LINE.
024800
024900******************************************************************
025000* 300-WRITE-TOTAL-LINE ADDS UP ALL FOUR ACTION CODES' READ,
025100* ACCEPTED AND REJECTED COUNTS INTO ONE GRAND-TOTAL ROW (CR-0133) -
025200* THIS IS THE FIRST NUMBER OPERATIONS CHECKS AGAINST THE JOB'S
025300* OWN "RECORDS READ" MESSAGE WHEN THEY BALANCE THE RUN.
025400******************************************************************
025500 300-WRITE-TOTAL-LINE.
025600     MOVE "TOTAL"       TO ARD-ACTION-LIT.
025700     COMPUTE ARD-READ = ARP-CR-READ + ARP-RM-READ
025800         + ARP-CA-READ + ARP-ST-READ.
025900     COMPUTE ARD-ACCEPTED = ARP-CR-ACCEPTED + ARP-RM-ACCEPTED
026000         + ARP-CA-ACCEPTED + ARP-ST-ACCEPTED.
026100     COMPUTE ARD-REJECTED = ARP-CR-REJECTED + ARP-RM-REJECTED
026200         + ARP-CA-REJECTED + ARP-ST-REJECTED.
026300     WRITE SUMMARY-RPT-LINE FROM ARP-DETAIL-LINE
026400         AFTER ADVANCING 2 LINES.
