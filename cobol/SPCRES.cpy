000100******************************************************************
000200* SPCRES.CPY
000300* UNIT-3 RESULT RECORD - ONE LINE WRITTEN FOR EVERY SPECIALTY
000400* MAINTENANCE REQUEST.
000500******************************************************************
000600 01  SPECIALTY-RES-REC.
000700     05  SRS-ACTION                  PIC X(02).
000800     05  SRS-OUTCOME                 PIC X(02).
000900         88  SRS-ACCEPTED         VALUE "OK".
001000         88  SRS-REJECTED         VALUE "RJ".
001100     05  SRS-SPC-ID                   PIC 9(06).
001200     05  SRS-NAME                    PIC X(30).
001300     05  SRS-REASON                  PIC X(40).
001400     05  FILLER                      PIC X(04).
