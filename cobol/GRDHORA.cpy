000100******************************************************************
000200* GRDHORA.CPY
000300* SCHEDULE-GRID MASTER RECORD - ONE WINDOW OF A DOCTOR'S WEEKLY
000400* AVAILABILITY.  MAINTAINED BY GRDUPDT (UNIT 2) AND READ-ONLY
000500* TO AGNDUPDT, WHICH TESTS A BOOKING AGAINST THESE WINDOWS FOR
000600* RULE 1.7.
000700*
000800* GRD-DAY-OF-WEEK IS STORED 0-6 AT CREATE TIME (RULE 2.2) BUT
000900* AGNDUPDT MATCHES IT AGAINST THE ISO DAY NUMBER 1=MON..7=SUN
001000* THAT DOWCALC RETURNS FOR THE CONSULTATION DATE - SEE THE
001100* GRD-DAY-ISO REDEFINITION BELOW, CARRIED SO EVERY CALLER ASKS
001200* THE SAME QUESTION THE SAME WAY.
001300******************************************************************
001400* 25 BYTES - GRD-ID (6) + GRD-DOC-ID (6) + GRD-DAY-OF-WEEK (1) +
001500* GRD-START-TIME (4) + GRD-END-TIME (4) + A 4-BYTE FILLER
001600* RESERVE, THE SAME SPARE-BYTE HABIT AS EVERY OTHER FLAT MASTER
001700* IN THIS SYSTEM.
001800******************************************************************
001900 01  GRID-REC.
002000     05  GRD-ID                      PIC 9(06).
002100     05  GRD-DOC-ID                   PIC 9(06).
002200     05  GRD-DAY-OF-WEEK             PIC 9(01).
002300         88  GRD-DAY-VALID        VALUES ARE 0 THRU 6.
002400     05  GRD-START-TIME              PIC 9(04).
002500     05  GRD-END-TIME                PIC 9(04).
002600     05  FILLER                      PIC X(04).
002700
002800******************************************************************
002900* ALTERNATE VIEW - GRD-START-TIME/GRD-END-TIME SPLIT INTO HH/MM
003000* SO THE WINDOW EDITS CAN COMPARE HOURS AND MINUTES SEPARATELY
003100* WITHOUT A SEPARATE WORKING-STORAGE COPY OF THE FIELD.
003200******************************************************************
003300 01  GRID-REC-TIME-VIEW REDEFINES GRID-REC.
003400     05  GTV-ID                      PIC 9(06).
003500     05  GTV-DOC-ID                   PIC 9(06).
003600     05  GTV-DAY-OF-WEEK             PIC 9(01).
003700     05  GTV-START-HHMM.
003800         10  GTV-START-HH            PIC 9(02).
003900         10  GTV-START-MM            PIC 9(02).
004000     05  GTV-END-HHMM.
004100         10  GTV-END-HH              PIC 9(02).
004200         10  GTV-END-MM              PIC 9(02).
004300     05  FILLER                      PIC X(04).
