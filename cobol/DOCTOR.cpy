000100******************************************************************
000200* DOCTOR.CPY
000300* DOCTOR MASTER RECORD - ONE PHYSICIAN OF ONE OWNING CLINIC.
000400* LOADED INTO DOCTOR-TABLE BY AGNDUPDT (RULES 1.3/1.4) AND BY
000500* GRDUPDT (RULE 2.1) - BOTH DRIVERS NEED THE SAME "DOES THIS
000600* DOCTOR BELONG TO THIS CLINIC, AND IS HE ACTIVE" ANSWER.
000700******************************************************************
000800* 50 BYTES - DOC-ID (6) + DOC-CLINIC-ID (6) + DOC-NAME (30) +
000900* DOC-ACTIVE (1) + DOC-CONSULT-MINUTES (3) + A 4-BYTE FILLER
001000* RESERVE, THE SAME SPARE-BYTE HABIT AS EVERY OTHER FLAT MASTER
001100* IN THIS SYSTEM.
001200******************************************************************
001300 01  DOCTOR-REC.
001400     05  DOC-ID                      PIC 9(06).
001500     05  DOC-CLINIC-ID                PIC 9(06).
001600     05  DOC-NAME                    PIC X(30).
001700     05  DOC-ACTIVE                  PIC X(01).
001800         88  DOC-IS-ACTIVE        VALUE "Y".
001900         88  DOC-IS-INACTIVE      VALUE "N".
002000         88  DOC-ACTIVE-VALID     VALUES ARE "Y", "N".
002100     05  DOC-CONSULT-MINUTES         PIC 9(03).
002200     05  FILLER                      PIC X(04).
