000100******************************************************************
000200* SPECLTY.CPY
000300* SPECIALTY MASTER RECORD - ONE MEDICAL SPECIALTY OF ONE OWNING
000400* CLINIC.  SPC-NAME IS ALWAYS STORED ALREADY NORMALIZED TO
000500* TITLE CASE BY SPCNORM - NOTHING DOWNSTREAM SHOULD RE-CASE IT.
000600******************************************************************
000700* 46 BYTES - SPC-ID (6) + SPC-CLINIC-ID (6) + SPC-NAME (30) + A
000800* 4-BYTE FILLER RESERVE, THE SAME SPARE-BYTE HABIT AS EVERY
000900* OTHER FLAT MASTER IN THIS SYSTEM.
001000******************************************************************
001100 01  SPECIALTY-REC.
001200     05  SPC-ID                      PIC 9(06).
001300     05  SPC-CLINIC-ID                PIC 9(06).
001400     05  SPC-NAME                    PIC X(30).
001500     05  FILLER                      PIC X(04).
