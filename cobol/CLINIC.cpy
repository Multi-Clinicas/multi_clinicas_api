000100******************************************************************
000200* CLINIC.CPY
000300* CLINIC MASTER RECORD - ONE ENTRY PER TENANT CLINIC OF THE
000400* APPOINTMENT NETWORK.  LOADED INTO CLINIC-TABLE AT THE START OF
000500* EVERY DRIVER THAT SCOPES WORK BY CLINIC (AGNDUPDT, SPCUPDT).
000600* FLAT 40-BYTE RECORD, CLINICS FILE IS LINE SEQUENTIAL, INPUT
000700* ONLY - THE NETWORK'S CLINIC LIST IS MAINTAINED ELSEWHERE.
000800******************************************************************
000900* 40 BYTES - CLINIC-ID (6) + CLINIC-NAME (30) + A 4-BYTE FILLER
001000* RESERVE, THE SAME WAY EVERY FLAT MASTER IN THIS SHOP CARRIES A
001100* FEW SPARE BYTES SO THE NEXT FIELD DOESN'T FORCE A RECORD-WIDTH
001200* CHANGE ON EVERY DOWNSTREAM FD.
001300******************************************************************
001400 01  CLINIC-REC.
001500     05  CLINIC-ID                   PIC 9(06).
001600     05  CLINIC-NAME                 PIC X(30).
001700     05  FILLER                      PIC X(04).
