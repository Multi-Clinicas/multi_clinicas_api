000100******************************************************************
000200* GRDTRX.CPY
000300* UNIT-2 TRANSACTION RECORD - ONE SCHEDULE-GRID MAINTENANCE
000400* REQUEST (ADD, DELETE, OR LIST) READ BY GRDUPDT.  BUILT UNDER
000500* CR-0045 AS A FRONT-DESK BATCH-INTERFACE RECORD, THE SAME FLAT
000600* ACTION/ID/DATA SHAPE THIS SHOP USES FOR EVERY MAINTENANCE-STYLE
000700* TRANSACTION FILE FEEDING A TABLE-DRIVEN UPDATE PROGRAM.
000800******************************************************************
000900 01  GRID-TRX-REC.
001000     05  GTX-ACTION                  PIC X(02).
001100         88  GTX-ADD               VALUE "AD".
001200         88  GTX-DELETE            VALUE "DL".
001300         88  GTX-LIST              VALUE "LS".
001400         88  GTX-ACTION-VALID      VALUES ARE "AD", "DL", "LS".
001500     05  GTX-CLINIC-ID                PIC 9(06).
001600     05  GTX-DOC-ID                   PIC 9(06).
001700     05  GTX-GRID-ID                  PIC 9(06).
001800     05  GTX-DAY-OF-WEEK             PIC 9(01).
001900     05  GTX-START-TIME              PIC 9(04).
002000     05  GTX-END-TIME                PIC 9(04).
002100     05  FILLER                      PIC X(03).
