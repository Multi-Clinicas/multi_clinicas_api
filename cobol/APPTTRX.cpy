000100******************************************************************
000200* APPTTRX.CPY
000300* UNIT-1 TRANSACTION RECORD - ONE INCOMING APPOINTMENT REQUEST
000400* (CREATE, RESCHEDULE, CANCEL, OR STATUS CHANGE).  AGNDUPDT
000500* READS THE TRANSACTIONS FILE SEQUENTIALLY INTO THIS LAYOUT AND
000600* DISPATCHES ON TRX-ACTION.
000700******************************************************************
000800* 93 BYTES, SUMMED FIELD BY FIELD BELOW.  THE ORIGINAL INTERFACE
000900* CONTROL MEMO FOR CR-0038 QUOTED 91 BYTES FOR THIS RECORD, BUT
001000* THAT FIGURE NEVER MATCHED THE FIELD LIST AND WAS DROPPED -
001100* THE FIELD-BY-FIELD COUNT BELOW IS THE FIELD OF RECORD, PLUS A
001200* 4-BYTE FILLER RESERVE, THE SAME SPARE-BYTE HABIT AS EVERY
001300* OTHER FLAT MASTER IN THIS SYSTEM.
001400******************************************************************
001500 01  TRANSACTION-REC.
001600     05  TRX-ACTION                  PIC X(02).
001700         88  TRX-CREATE           VALUE "CR".
001800         88  TRX-RESCHEDULE        VALUE "RM".
001900         88  TRX-CANCEL            VALUE "CA".
002000         88  TRX-STATUS-CHG        VALUE "ST".
002100         88  TRX-ACTION-VALID      VALUES ARE
002200                 "CR", "RM", "CA", "ST".
002300     05  TRX-CLINIC-ID                PIC 9(06).
002400     05  TRX-APT-ID                   PIC 9(06).
002500     05  TRX-PAT-ID                   PIC 9(06).
002600     05  TRX-DOC-ID                   PIC 9(06).
002700     05  TRX-DATE                    PIC 9(08).
002800     05  TRX-START-TIME              PIC 9(04).
002900     05  TRX-PAY-TYPE                PIC X(02).
003000         88  TRX-PRIVATE-PAY       VALUE "PR".
003100         88  TRX-INSURANCE-PAY     VALUE "CV".
003200     05  TRX-PLAN-ID                  PIC 9(06).
003300     05  TRX-CANCEL-BY                PIC X(01).
003400         88  TRX-CANCEL-BY-CLINIC  VALUE "C".
003500         88  TRX-CANCEL-BY-PATIENT VALUE "P".
003600     05  TRX-NEW-STATUS               PIC X(02).
003700     05  TRX-NOTES                   PIC X(40).
003800     05  FILLER                      PIC X(04).
003900
004000******************************************************************
004100* ALTERNATE VIEW - TRX-DATE SPLIT INTO CENTURY-YEAR/MONTH/DAY,
004200* SAME REASON AS THE APPOINTMENT MASTER'S DATE VIEW IN
004300* APPTMSTR.CPY.
004400******************************************************************
004500 01  TRX-REC-DATE-VIEW REDEFINES TRANSACTION-REC.
004600     05  TDV-ACTION                  PIC X(02).
004700     05  TDV-CLINIC-ID                PIC 9(06).
004800     05  TDV-APT-ID                   PIC 9(06).
004900     05  TDV-PAT-ID                   PIC 9(06).
005000     05  TDV-DOC-ID                   PIC 9(06).
005100     05  TDV-DATE-CCYY                PIC 9(04).
005200     05  TDV-DATE-MM                  PIC 9(02).
005300     05  TDV-DATE-DD                  PIC 9(02).
005400     05  TDV-FILLER-REST             PIC X(59).
